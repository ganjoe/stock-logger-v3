000100******************************************************************
000200* FECHA       : 27/05/2004                                       *
000300* PROGRAMADOR : M. PEREZ (MPRZ)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLMKT01                                          *
000600* TIPO        : SUBRUTINA (BATCH, INVOCADA POR CALL)             *
000700* DESCRIPCION : CONSULTA EL MAESTRO DE COTIZACIONES (TLMKDD1) Y  *
000800*             : REGRESA EL PRECIO DE CIERRE DE UN ACTIVO O EL    *
000900*             : TIPO DE CAMBIO DE UN PAR DE DIVISAS PARA UNA     *
001000*             : LLAVE DE ACTIVO/PAR + FECHA.  SI NO HAY DATO     *
001100*             : EXACTO, SEGUN EL MODO SOLICITADO, RETROCEDE      *
001200*             : HASTA 10 DIAS CALENDARIO O REGRESA UN VALOR POR  *
001300*             : DEFECTO EN SILENCIO.                             *
001400* ARCHIVOS    : MAESTRO DE COTIZACIONES (TLMKT=C)                *
001500* ACCION (ES) : C=CONSULTAR                                      *
001600* INSTALADO   : 27/05/2004                                       *
001700* BPM/RATIONAL: 229512                                           *
001800******************************************************************
001900*  H I S T O R I A L   D E   C A M B I O S
002000* ----------------------------------------------------------------
002100* 2004-05-27  M.PEREZ       TK-0512  VERSION ORIGINAL. CARGA LA   TK-0512
002200*                                    TABLA DE COTIZACIONES UNA
002300*                                    SOLA VEZ Y BUSCA POR BARRIDO.
002400* 2007-03-12  R.VIDES       TK-0601  SE AGREGA MODO SILENCIOSO    TK-0601
002500*                                    PARA LOS MOTORES FIFO (ALM).
002600* 2011-09-14  M.PEREZ       TK-0687  SE AGREGA RETROCESO DE HASTA TK-0687
002700*                                    10 DIAS PARA EL MOTOR DE
002800*                                    INSTANTANEAS (TLPOS01).
002900* 2013-02-18  M.PEREZ       TK-0744  SE AGREGA ATAJO DE PAR CON   TK-0744
003000*                                    LA MISMA DIVISA (EUREUR=1.0).
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    TLMKT01.
003400 AUTHOR.        M. PEREZ.
003500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003600 DATE-WRITTEN.  27/05/2004.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TLMKT ASSIGN TO TLMKT
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-TLMKT
005200                             FSE-TLMKT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005700******************************************************************
005800*   MAESTRO DE COTIZACIONES (PRECIO DE CIERRE / TIPO DE CAMBIO)
005900 FD TLMKT
006000     RECORD CONTAINS 65 CHARACTERS.
006100     COPY TLMKDD1.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006500******************************************************************
006600 01 WKS-FS-STATUS.
006700    02 WKS-STATUS.
006800       04 FS-TLMKT               PIC 9(02) VALUE ZEROES.
006900       04 FSE-TLMKT.
007000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007300    02 PROGRAMA                  PIC X(08) VALUE 'TLMKT01 '.
007400    02 ARCHIVO                   PIC X(08) VALUE SPACES.
007500    02 ACCION                    PIC X(10) VALUE SPACES.
007600    02 LLAVE                     PIC X(32) VALUE SPACES.
007650    02 FILLER                    PIC X(04) VALUE SPACES.
007700******************************************************************
007800*              TABLA DE COTIZACIONES EN MEMORIA                  *
007900******************************************************************
008000 01 WKS-TABLA-CONTROL.
008100    02 WKS-TABLA-CARGADA         PIC 9(01) VALUE 0 COMP.
008200       88 TABLA-YA-CARGADA             VALUE 1.
008300    02 WKS-RENGLONES-TABLA       PIC 9(05) VALUE 0 COMP.
008400    02 WKS-MAX-RENGLONES         PIC 9(05) VALUE 4000 COMP.
008500    02 WKS-MODO-PRUEBA           PIC 9(01) VALUE 0.
008600    02 FILLER                    PIC X(08) VALUE SPACES.
008700 01 WKS-TABLA-COTIZACIONES.
008800    02 WKS-COT-TBL OCCURS 4000 TIMES
008900            ASCENDING KEY IS WKS-COT-LLAVE
009000            INDEXED BY WKS-COT-IDX.
009100       04 WKS-COT-LLAVE.
009200          08 WKS-COT-ASSET-ID    PIC X(12).
009300          08 WKS-COT-FECHA       PIC 9(08).
009400       04 WKS-COT-VALOR          PIC S9(09)V9(06).
009450       04 FILLER                 PIC X(04).
009500******************************************************************
009600*                  AREAS DE TRABAJO DE LA BUSQUEDA               *
009700******************************************************************
009800 01 WKS-BUSQUEDA.
009900    02 WKS-SUB                   PIC 9(05) VALUE 0 COMP.
010000    02 WKS-ENCONTRADO            PIC 9(01) VALUE 0 COMP.
010100       88 ENCONTRADO-SI               VALUE 1.
010200    02 WKS-INTENTOS-RETROCESO    PIC 9(02) VALUE 0 COMP.
010300    02 WKS-MAX-RETROCESO         PIC 9(02) VALUE 10 COMP.
010400    02 WKS-FECHA-BUSCA           PIC 9(08) VALUE 0.
010500    02 WKS-FECHA-BUSCA-R REDEFINES WKS-FECHA-BUSCA.
010600       04 WKS-FB-YYYY.
010700          08 WKS-FB-CC           PIC 9(02).
010800          08 WKS-FB-YY           PIC 9(02).
010900       04 WKS-FB-MM              PIC 9(02).
011000       04 WKS-FB-DD              PIC 9(02).
011100    02 WKS-ANIO-BISIESTO         PIC 9(01) VALUE 0 COMP.
011200       88 ES-BISIESTO                 VALUE 1.
011300    02 WKS-RESIDUO-4             PIC 9(02) VALUE 0 COMP.
011400    02 FILLER                    PIC X(06) VALUE SPACES.
011500 01 TABLA-DIAS-MES.
011600    02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
011700 01 F-DIAS-MES REDEFINES TABLA-DIAS-MES.
011800    02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
011900 LINKAGE SECTION.
012000 01 LK-TLMKT01-PARMS.
012100    02 LK-ASSET-ID                PIC X(12).
012200    02 LK-LOOKUP-FECHA             PIC 9(08).
012300    02 LK-LOOKUP-MODO              PIC X(01).
012400       88 LK-MODO-RETROCEDE             VALUE 'F'.
012500       88 LK-MODO-SILENCIOSO            VALUE 'S'.
012600    02 LK-VALOR-SALIDA             PIC S9(09)V9(06).
012700    02 LK-VALOR-SALIDA-R REDEFINES LK-VALOR-SALIDA.
012800       04 LK-VALOR-ENTERO          PIC S9(09).
012900       04 LK-VALOR-4-DECIMALES     PIC 9(04).
013000       04 LK-VALOR-2-RESIDUO       PIC 9(02).
013100    02 LK-BANDERA-ENCONTRADO       PIC X(01).
013200       88 LK-SI-ENCONTRADO               VALUE 'Y'.
013300       88 LK-NO-ENCONTRADO               VALUE 'N'.
013350    02 FILLER                      PIC X(04).
013400******************************************************************
013500 PROCEDURE DIVISION USING LK-TLMKT01-PARMS.
013600******************************************************************
013700*               S E C C I O N    P R I N C I P A L
013800******************************************************************
013900 000-MAIN SECTION.
014000     IF NOT TABLA-YA-CARGADA
014100        PERFORM 100-CARGA-TABLA THRU 100-CARGA-TABLA-EXIT
014200     END-IF
014300     PERFORM 200-RESUELVE-LLAVE THRU 200-RESUELVE-LLAVE-EXIT
014400     GOBACK.
014500 000-MAIN-EXIT. EXIT.
014600
014700******************************************************************
014800*   100-CARGA-TABLA: LEE TLMKT UNA SOLA VEZ POR EJECUCION Y LA   *
014900*   DEJA EN MEMORIA, ORDENADA POR LLAVE ACTIVO/PAR + FECHA.      *
015000******************************************************************
015100 100-CARGA-TABLA.
015200     MOVE 1 TO WKS-TABLA-CARGADA
015300     MOVE 0 TO WKS-RENGLONES-TABLA
015400     OPEN INPUT TLMKT
015500     IF FS-TLMKT NOT EQUAL 0 AND 97
015600        MOVE 'OPEN'     TO ACCION
015700        MOVE SPACES     TO LLAVE
015800        MOVE 'TLMKT'    TO ARCHIVO
015900        DISPLAY '>>> TLMKT01: NO SE PUDO ABRIR TLMKT <<<'
016000                UPON CONSOLE
016100        DISPLAY '    SE USARAN VALORES POR DEFECTO'
016200                UPON CONSOLE
016300        GO TO 100-CARGA-TABLA-EXIT
016400     END-IF
016500     PERFORM 110-LEE-TLMKT THRU 110-LEE-TLMKT-EXIT
016600     PERFORM 120-ACUMULA-RENGLON THRU 120-ACUMULA-RENGLON-EXIT
016700             UNTIL FS-TLMKT EQUAL 10
016800     CLOSE TLMKT.
016900 100-CARGA-TABLA-EXIT. EXIT.
017000
017100 110-LEE-TLMKT.
017200     READ TLMKT
017300         AT END MOVE 10 TO FS-TLMKT
017400     END-READ.
017500 110-LEE-TLMKT-EXIT. EXIT.
017600
017700 120-ACUMULA-RENGLON.
017800     IF WKS-RENGLONES-TABLA < WKS-MAX-RENGLONES
017900        ADD 1 TO WKS-RENGLONES-TABLA
018000        MOVE TLMK-ASSET-ID   TO WKS-COT-ASSET-ID
018100                                (WKS-RENGLONES-TABLA)
018200        MOVE TLMK-QUOTE-DATE TO WKS-COT-FECHA
018300                                (WKS-RENGLONES-TABLA)
018400        MOVE TLMK-VALOR      TO WKS-COT-VALOR
018500                                (WKS-RENGLONES-TABLA)
018600     END-IF
018700     PERFORM 110-LEE-TLMKT THRU 110-LEE-TLMKT-EXIT.
018800 120-ACUMULA-RENGLON-EXIT. EXIT.
018900
019000******************************************************************
019100*   200-RESUELVE-LLAVE: ATAJOS DE PAR PROPIO, BUSQUEDA EXACTA,   *
019200*   RETROCESO DE FECHA (MODO F) O VALOR POR DEFECTO (MODO S).   *
019300******************************************************************
019400 200-RESUELVE-LLAVE.
019500     MOVE 'N' TO LK-BANDERA-ENCONTRADO
019600     MOVE 0   TO LK-VALOR-SALIDA
019700     IF LK-ASSET-ID (1:3) EQUAL LK-ASSET-ID (4:3)
019800        MOVE 1          TO LK-VALOR-SALIDA
019900        MOVE 'Y'        TO LK-BANDERA-ENCONTRADO
020000        GO TO 200-RESUELVE-LLAVE-EXIT
020100     END-IF
020200     MOVE LK-LOOKUP-FECHA TO WKS-FECHA-BUSCA
020300     MOVE 0 TO WKS-INTENTOS-RETROCESO
020400     PERFORM 210-BUSCA-EXACTA THRU 210-BUSCA-EXACTA-EXIT
020500     IF ENCONTRADO-SI
020600        MOVE WKS-COT-VALOR (WKS-SUB) TO LK-VALOR-SALIDA
020700        MOVE 'Y' TO LK-BANDERA-ENCONTRADO
020800        GO TO 200-RESUELVE-LLAVE-EXIT
020900     END-IF
021000     IF LK-MODO-RETROCEDE
021100        PERFORM 220-RETROCEDE-FECHA THRU 220-RETROCEDE-FECHA-EXIT
021200                UNTIL ENCONTRADO-SI
021300                   OR WKS-INTENTOS-RETROCESO
021400                      EQUAL WKS-MAX-RETROCESO
021500        IF ENCONTRADO-SI
021600           MOVE WKS-COT-VALOR (WKS-SUB) TO LK-VALOR-SALIDA
021700           MOVE 'Y' TO LK-BANDERA-ENCONTRADO
021800        ELSE
021900           MOVE 0   TO LK-VALOR-SALIDA
022000           MOVE 'N' TO LK-BANDERA-ENCONTRADO
022100        END-IF
022200     ELSE
022300*        MODO SILENCIOSO: MOTORES ALM/LEDGER/HISTORIA.
022400*        UN PAR DE DIVISAS SIN DATO REGRESA 1.0, UN ACTIVO
022500*        SIN DATO REGRESA PRECIO 0.00.
022600        IF LK-ASSET-ID (1:1) IS ALPHABETIC
022700           AND LK-ASSET-ID (7:6) EQUAL SPACES
022800           AND LK-ASSET-ID (4:3) IS ALPHABETIC
022900           MOVE 1 TO LK-VALOR-SALIDA
023000        ELSE
023100           MOVE 0 TO LK-VALOR-SALIDA
023200        END-IF
023300        MOVE 'Y' TO LK-BANDERA-ENCONTRADO
023400     END-IF.
023500 200-RESUELVE-LLAVE-EXIT. EXIT.
023600
023700*    BUSQUEDA POR BARRIDO (TABLA MODESTA, ORDEN DE LLEGADA DEL
023800*    MAESTRO; SE PREFIERE CLARIDAD A BUSQUEDA BINARIA AQUI).
023900 210-BUSCA-EXACTA.
024000     MOVE 0 TO WKS-ENCONTRADO
024100     MOVE 0 TO WKS-SUB
024200     PERFORM 211-COMPARA-RENGLON THRU 211-COMPARA-RENGLON-EXIT
024300             VARYING WKS-SUB FROM 1 BY 1
024400             UNTIL WKS-SUB > WKS-RENGLONES-TABLA
024500                OR ENCONTRADO-SI.
024600 210-BUSCA-EXACTA-EXIT. EXIT.
024700
024800 211-COMPARA-RENGLON.
024900     IF WKS-COT-ASSET-ID (WKS-SUB) EQUAL LK-ASSET-ID
025000        AND WKS-COT-FECHA (WKS-SUB) EQUAL WKS-FECHA-BUSCA
025100        MOVE 1 TO WKS-ENCONTRADO
025200     END-IF.
025300 211-COMPARA-RENGLON-EXIT. EXIT.
025400
025500*    RETROCEDE UN DIA CALENDARIO Y VUELVE A BUSCAR.
025600 220-RETROCEDE-FECHA.
025700     ADD 1 TO WKS-INTENTOS-RETROCESO
025800     PERFORM 230-DECREMENTA-UN-DIA THRU 230-DECREMENTA-UN-DIA-EXIT
025900     PERFORM 210-BUSCA-EXACTA THRU 210-BUSCA-EXACTA-EXIT.
026000 220-RETROCEDE-FECHA-EXIT. EXIT.
026100
026200*    ARITMETICA DE CALENDARIO SIN FUNCIONES INTRINSECAS, IGUAL
026300*    QUE LA TABLA TABLA-DIAS-MES DE ESTE MISMO PROGRAMA.
026400 230-DECREMENTA-UN-DIA.
026500     DIVIDE WKS-FB-YY BY 4 GIVING WKS-RESIDUO-4
026600             REMAINDER WKS-RESIDUO-4
026700     IF WKS-RESIDUO-4 EQUAL 0
026800        MOVE 1 TO WKS-ANIO-BISIESTO
026900     ELSE
027000        MOVE 0 TO WKS-ANIO-BISIESTO
027100     END-IF
027200     IF WKS-FB-DD > 1
027300        SUBTRACT 1 FROM WKS-FB-DD
027400     ELSE
027500        IF WKS-FB-MM > 1
027600           SUBTRACT 1 FROM WKS-FB-MM
027700           MOVE DIA-FIN-MES (WKS-FB-MM) TO WKS-FB-DD
027800           IF WKS-FB-MM EQUAL 2 AND ES-BISIESTO
027900              MOVE 29 TO WKS-FB-DD
028000           END-IF
028100        ELSE
028200           MOVE 12 TO WKS-FB-MM
028300           MOVE 31 TO WKS-FB-DD
028400           IF WKS-FB-YY > 0
028500              SUBTRACT 1 FROM WKS-FB-YY
028600           ELSE
028700              MOVE 99 TO WKS-FB-YY
028800              SUBTRACT 1 FROM WKS-FB-CC
028900           END-IF
029000        END-IF
029100     END-IF.
029200 230-DECREMENTA-UN-DIA-EXIT. EXIT.
