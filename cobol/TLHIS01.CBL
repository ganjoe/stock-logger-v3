000100******************************************************************
000200* FECHA       : 02/11/1997                                       *
000300* PROGRAMADOR : C. ESCOBAR (CESC)                                *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLHIS01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE HISTORIAL DE CARTERA (FIFO).  CIERRA    *
000800*             : LOTES Y GRABA UN RENGLON POR OPERACION CERRADA,  *
000900*             : LLEVA COLATERAL DE VENTAS EN CORTO Y PRODUCE LA  *
001000*             : BITACORA (JOURNAL) QUE ALIMENTA EL TABLERO DE    *
001100*             : INDICADORES.                                     *
001200* ARCHIVOS    : BITACORA CANONICA ORDENADA=C, CIERRES=A,         *
001300*             : BITACORA DE TABLERO=A, INSTANTANEA DE CARTERA=A  *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 02/11/1997                                       *
001600* BPM/RATIONAL: 220203                                           *
001700******************************************************************
001800*  H I S T O R I A L   D E   C A M B I O S
001900* ----------------------------------------------------------------
002000* 1997-11-02  C.ESCOBAR     TK-0305  VERSION ORIGINAL: CIERRES    TK-0305
002100*                                    FIFO Y BITACORA DE TABLERO.
002200* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA COLATERAL DE VENTAS TK-0512
002300*                                    EN CORTO.
002400* 2013-02-18  M.PEREZ       TK-0744  SE AGREGA INSTANTANEA DE     TK-0744
002500*                                    CARTERA (R5) POR EVENTO.
002600* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA DRAWDOWN EN EUROS A TK-1120
002700*                                    LA BITACORA DE TABLERO.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    TLHIS01.
003100 AUTHOR.        C. ESCOBAR.
003200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003300 DATE-WRITTEN.  02/11/1997.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TLEVTC ASSIGN TO TLEVTC
004500            ORGANIZATION  IS LINE SEQUENTIAL
004600            ACCESS        IS SEQUENTIAL
004700            FILE STATUS   IS FS-TLEVTC
004800                             FSE-TLEVTC.
004900
005000     SELECT TLCLOS ASSIGN TO TLCLOS
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-TLCLOS
005400                             FSE-TLCLOS.
005500
005600     SELECT TLJRNL ASSIGN TO TLJRNL
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-TLJRNL
006000                             FSE-TLJRNL.
006100
006200     SELECT TLSNAP ASSIGN TO TLSNAP
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-TLSNAP
006600                             FSE-TLSNAP.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*   BITACORA CANONICA ORDENADA (ENTRADA)
007000 FD TLEVTC.
007100 01 REG-TLEVTC.
007200     05  TLEC-LLAVE.
007300         10  TLEC-EVENT-ID             PIC X(32).
007400     05  TLEC-EVENT-DATE               PIC 9(08).
007500     05  TLEC-EVENT-DATE-R REDEFINES TLEC-EVENT-DATE.
007600         10  TLEC-EVENT-YYYY-DATE.
007700             15  TLEC-EVENT-CC-DATE     PIC 9(02).
007800             15  TLEC-EVENT-YY-DATE     PIC 9(02).
007900         10  TLEC-EVENT-MM-DATE         PIC 9(02).
008000         10  TLEC-EVENT-DD-DATE         PIC 9(02).
008100     05  TLEC-EVENT-TIME               PIC 9(06).
008200     05  TLEC-EVENT-TIME-R REDEFINES TLEC-EVENT-TIME.
008300         10  TLEC-EVENT-HH-TIME         PIC 9(02).
008400         10  TLEC-EVENT-MI-TIME         PIC 9(02).
008500         10  TLEC-EVENT-SS-TIME         PIC 9(02).
008600     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
008700         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
008800         88  TLEC-TYPE-SELL                VALUE 'SELL'.
008900         88  TLEC-TYPE-INFLOW              VALUE 'INFLOW'.
009000         88  TLEC-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
009100         88  TLEC-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
009200     05  TLEC-SYMBOL                   PIC X(10).
009300     05  TLEC-ISIN                     PIC X(12).
009400     05  TLEC-CURRENCY                 PIC X(03).
009500     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
009600     05  TLEC-PRICE                    PIC S9(09)V9(04).
009700     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
009800     05  TLEC-COMMISSION               PIC S9(07)V9(02).
009900     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
010000     05  FILLER                        PIC X(09).
010100*   HISTORIAL DE OPERACIONES CERRADAS (SALIDA, UN RENGLON POR CASE)
010200 FD TLCLOS.
010300     COPY TLCLTD1.
010400*   BITACORA DE TABLERO (SALIDA, UN RENGLON POR EVENTO)
010500 FD TLJRNL.
010600 01 REG-TLJRNL-ENCABEZADO              PIC X(130).
010700     COPY TLJRND1.
010800*   INSTANTANEA DE CARTERA (SALIDA, UN RENGLON POR EVENTO)
010900 FD TLSNAP.
011000     COPY TLSNPD1.
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011400******************************************************************
011500 01 WKS-FS-STATUS.
011600    02 WKS-STATUS.
011700       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
011800       04 FSE-TLEVTC.
011900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200       04 FS-TLCLOS              PIC 9(02) VALUE ZEROES.
012300       04 FSE-TLCLOS.
012400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700       04 FS-TLJRNL              PIC 9(02) VALUE ZEROES.
012800       04 FSE-TLJRNL.
012900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200       04 FS-TLSNAP              PIC 9(02) VALUE ZEROES.
013300       04 FSE-TLSNAP.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700    02 PROGRAMA                  PIC X(08) VALUE 'TLHIS01 '.
013800    02 ARCHIVO                   PIC X(08) VALUE SPACES.
013900    02 ACCION                    PIC X(10) VALUE SPACES.
014000    02 LLAVE                     PIC X(32) VALUE SPACES.
014100    02 FILLER                    PIC X(04) VALUE SPACES.
014200 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
014300    02 WKS-STATUS-RAW            PIC X(50).
014400******************************************************************
014500*   TABLA DE LOTES ABIERTOS POR SIMBOLO (COLA FIFO).  SE AGREGA  *
014600*   LA LLAVE DEL EVENTO QUE ABRIO EL LOTE PARA PODER IDENTIFICAR *
014700*   EL PAR ENTRADA/SALIDA EN EL RENGLON DE CIERRE (R4).          *
014800******************************************************************
014900 01 WKS-TABLA-LOTES.
015000    02 WKS-LOTE-CT                PIC 9(05) VALUE 0 COMP.
015100    02 WKS-LOTE-ENTRY OCCURS 5000 TIMES
015200                      INDEXED BY WKS-LOTE-IDX.
015300       04 WKS-LOTE-SYMBOL          PIC X(10).
015400       04 WKS-LOTE-EVENT-ID        PIC X(32).
015500       COPY TLLOTD1.
015600       04 FILLER                  PIC X(03).
015700******************************************************************
015800*   CACHE DE ULTIMO PRECIO/TIPO DE CAMBIO CONOCIDO POR SIMBOLO   *
015900******************************************************************
016000 01 WKS-TABLA-PRECIOS.
016100    02 WKS-PRECIO-CT              PIC 9(03) VALUE 0 COMP.
016200    02 WKS-PRECIO-ENTRY OCCURS 200 TIMES
016300                       INDEXED BY WKS-PRECIO-IDX.
016400       04 WKS-PRECIO-SYMBOL        PIC X(10).
016500       04 WKS-PRECIO-VALOR         PIC S9(09)V9(04).
016600       04 WKS-PRECIO-FX            PIC S9(03)V9(06).
016700       04 FILLER                   PIC X(03).
016800******************************************************************
016900*   AREAS PARALELAS A LA TABLA DE POSICIONES DEL SNAPSHOT        *
017000******************************************************************
017100 01 WKS-TABLA-AUX-POSICION.
017200    02 WKS-POS-AUX-ENTRY OCCURS 50 TIMES
017300                         INDEXED BY WKS-POS-AUX-IDX.
017400       04 WKS-POS-COSTO            PIC S9(13)V9(02).
017500       04 WKS-POS-MINFECHA         PIC 9(08).
017600       04 FILLER                   PIC X(03).
017700******************************************************************
017800*            AREA DE ENLACE PARA CONSULTA DE TIPO DE CAMBIO      *
017900******************************************************************
018000 01 WKS-TLMKT01-PARMS.
018100    02 WKS-MK-ASSET-ID            PIC X(12) VALUE SPACES.
018200    02 WKS-MK-LOOKUP-FECHA        PIC 9(08) VALUE 0.
018300    02 WKS-MK-LOOKUP-MODO         PIC X(01) VALUE 'S'.
018400    02 WKS-MK-VALOR-SALIDA        PIC S9(09)V9(06) VALUE 0.
018500    02 WKS-MK-VALOR-SALIDA-R REDEFINES WKS-MK-VALOR-SALIDA.
018600       04 WKS-MK-VALOR-ENTERO     PIC S9(09).
018700       04 WKS-MK-VALOR-DECIMAL    PIC 9(06).
018800    02 WKS-MK-BANDERA-ENCONTRADO  PIC X(01) VALUE 'N'.
018900    02 FILLER                    PIC X(04) VALUE SPACES.
019000******************************************************************
019100*                MÉTRICAS ACUMULADAS DEL PORTAFOLIO              *
019200******************************************************************
019300 01 WKS-METRICAS.
019400    02 WKS-CASH                   PIC S9(11)V9(02) VALUE 0.
019500    02 WKS-COLLATERAL             PIC S9(11)V9(02) VALUE 0.
019600    02 WKS-MARKET-VALUE           PIC S9(11)V9(02) VALUE 0.
019700    02 WKS-INVESTED               PIC S9(11)V9(02) VALUE 0.
019800    02 WKS-TOTAL-EQUITY           PIC S9(11)V9(02) VALUE 0.
019900    02 WKS-CUM-NET-INFLOW         PIC S9(11)V9(02) VALUE 0.
020000    02 WKS-SUM-DEPOSIT            PIC S9(11)V9(02) VALUE 0.
020100    02 WKS-SUM-WITHDRAWAL         PIC S9(11)V9(02) VALUE 0.
020200    02 WKS-SUM-DIVIDEND           PIC S9(11)V9(02) VALUE 0.
020300    02 WKS-REAL-PNL-CUM           PIC S9(11)V9(02) VALUE 0.
020400    02 WKS-ACCOUNTING-PNL-CUM     PIC S9(11)V9(02) VALUE 0.
020500    02 WKS-TOTAL-FEES-CUM         PIC S9(11)V9(02) VALUE 0.
020600    02 WKS-GROSS-PROFIT           PIC S9(11)V9(02) VALUE 0.
020700    02 WKS-GROSS-LOSS             PIC S9(11)V9(02) VALUE 0.
020800    02 WKS-WINS                   PIC 9(07) VALUE 0 COMP.
020900    02 WKS-LOSSES                 PIC 9(07) VALUE 0 COMP.
021000    02 WKS-CLOSED-TRADES          PIC 9(05) VALUE 0 COMP.
021100    02 WKS-TRANSACTIONS           PIC 9(07) VALUE 0 COMP.
021200    02 WKS-WINRATE                PIC S9(03)V9(02) VALUE 0.
021300    02 WKS-WINRATE-FRACCION       PIC S9(03)V9(06) VALUE 0.
021400    02 WKS-PROFITFACTOR           PIC S9(07)V9(02) VALUE 0.
021500    02 WKS-AVG-WIN                PIC S9(11)V9(02) VALUE 0.
021600    02 WKS-AVG-LOSS               PIC S9(11)V9(02) VALUE 0.
021700    02 WKS-EXPECTANCY             PIC S9(11)V9(02) VALUE 0.
021800    02 WKS-HWM                    PIC S9(11)V9(02) VALUE 0.
021900    02 WKS-ADJUSTED-EQUITY        PIC S9(11)V9(02) VALUE 0.
022000    02 WKS-DRAWDOWN-EUR           PIC S9(11)V9(02) VALUE 0.
022100    02 WKS-DRAWDOWN-PCT           PIC S9(03)V9(02) VALUE 0.
022200    02 FILLER                    PIC X(06) VALUE SPACES.
022300******************************************************************
022400*           AREA DE TRABAJO POR EVENTO (CASACE DE LOTES)         *
022500******************************************************************
022600 01 WKS-EVENTO-WORK.
022700    02 WKS-EVENT-REAL-PNL          PIC S9(11)V9(02) VALUE 0.
022800    02 WKS-EVENT-FEES              PIC S9(11)V9(02) VALUE 0.
022900    02 WKS-RESTANTE                PIC S9(09)V9(04) VALUE 0.
023000    02 WKS-UNIDADES                PIC S9(09)V9(04) VALUE 0.
023100    02 WKS-MAG-RESTANTE            PIC S9(09)V9(04) VALUE 0.
023200    02 WKS-MAG-LOTE                PIC S9(09)V9(04) VALUE 0.
023300    02 WKS-EVENT-QTY-ABS            PIC S9(09)V9(04) VALUE 0.
023400    02 WKS-CLOSED-UNITS-TOTAL       PIC S9(09)V9(04) VALUE 0.
023500    02 WKS-COLLATERAL-RELEASED      PIC S9(11)V9(02) VALUE 0.
023600    02 WKS-CHUNK-GROSS              PIC S9(11)V9(02) VALUE 0.
023700    02 WKS-CHUNK-FEE                PIC S9(11)V9(02) VALUE 0.
023800    02 WKS-OPENING-FEE-U            PIC S9(09)V9(04) VALUE 0.
023900    02 WKS-PRIMER-LOTE-IDX          PIC 9(05) VALUE 0 COMP.
024000    02 WKS-ES-CIERRE                PIC X(01) VALUE 'N'.
024100       88 ES-CIERRE                     VALUE 'Y'.
024200    02 FILLER                       PIC X(06) VALUE SPACES.
024300 01 WKS-BANDERAS.
024400    02 WKS-FIN-TLEVTC              PIC 9(01) VALUE 0.
024500       88 FIN-TLEVTC                    VALUE 1.
024600    02 FILLER                      PIC X(05) VALUE SPACES.
024700 01 WKS-CONTADORES.
024800    02 WKS-LEIDOS                  PIC 9(07) VALUE 0 COMP.
024900    02 FILLER                      PIC X(04) VALUE SPACES.
025000******************************************************************
025100 PROCEDURE DIVISION.
025200******************************************************************
025300 000-MAIN SECTION.
025400     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
025500     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT
025600     PERFORM 300-PROCESA-EVENTO THRU 300-PROCESA-EVENTO-EXIT
025700             UNTIL FIN-TLEVTC
025800     CLOSE TLEVTC TLCLOS TLJRNL TLSNAP
025900     DISPLAY 'TLHIS01 - EVENTOS PROCESADOS: ' WKS-LEIDOS
026000             UPON CONSOLE
026100     STOP RUN.
026200 000-MAIN-EXIT. EXIT.
026300
026400 100-APERTURA-ARCHIVOS.
026500     OPEN INPUT  TLEVTC
026600          OUTPUT TLCLOS
026700          OUTPUT TLJRNL
026800          OUTPUT TLSNAP
026900     IF FS-TLEVTC NOT EQUAL 0
027000        MOVE 'OPEN'     TO ACCION
027100        MOVE SPACES     TO LLAVE
027200        MOVE 'TLEVTC'   TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-TLEVTC, FSE-TLEVTC
027500        DISPLAY '>>> TLHIS01: NO SE PUDO ABRIR TLEVTC <<<'
027600                UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        STOP RUN
027900     END-IF
028000     MOVE SPACES TO REG-TLJRNL-ENCABEZADO
028100     STRING 'Date;Time;Trade_PnL;Trade_R;Fee;Cashflow;Dividend;'
028200            'Equity;Cash;Total_Assets;Drawdown;Sum_Deposit;'
028300            'Sum_Withdrawal;Sum_Dividend;Trade_Count;Event;'
028400            'Symbol;Quantity;Price' DELIMITED BY SIZE
028500            INTO REG-TLJRNL-ENCABEZADO
028600     END-STRING
028700     WRITE REG-TLJRNL-ENCABEZADO.
028800 100-APERTURA-ARCHIVOS-EXIT. EXIT.
028900
029000 200-LEE-TLEVTC.
029100     READ TLEVTC
029200         AT END MOVE 1 TO WKS-FIN-TLEVTC
029300     END-READ
029400     IF NOT FIN-TLEVTC
029500        ADD 1 TO WKS-LEIDOS
029600     END-IF.
029700 200-LEE-TLEVTC-EXIT. EXIT.
029800
029900******************************************************************
030000*   300-PROCESA-EVENTO: DESPACHA SEGUN EL TIPO DE EVENTO, GRABA  *
030100*   LA BITACORA DE TABLERO Y LA INSTANTANEA DE CARTERA.          *
030200******************************************************************
030300 300-PROCESA-EVENTO.
030400     MOVE 0 TO WKS-EVENT-REAL-PNL WKS-EVENT-FEES
030500     MOVE 0 TO WKS-MK-VALOR-SALIDA
030600     MOVE 'N' TO WKS-ES-CIERRE
030700     EVALUATE TRUE
030800        WHEN TLEC-TYPE-INFLOW
030900           ADD TLEC-AMOUNT TO WKS-CASH
031000           ADD TLEC-AMOUNT TO WKS-CUM-NET-INFLOW
031100           ADD TLEC-AMOUNT TO WKS-SUM-DEPOSIT
031200        WHEN TLEC-TYPE-OUTFLOW
031300           ADD TLEC-AMOUNT TO WKS-CASH
031400           ADD TLEC-AMOUNT TO WKS-CUM-NET-INFLOW
031500           COMPUTE WKS-SUM-WITHDRAWAL =
031600                   WKS-SUM-WITHDRAWAL + (TLEC-AMOUNT * -1)
031700        WHEN TLEC-TYPE-DIVIDEND
031800           ADD TLEC-AMOUNT TO WKS-CASH
031900           ADD TLEC-AMOUNT TO WKS-SUM-DIVIDEND
032000           ADD TLEC-AMOUNT TO WKS-ACCOUNTING-PNL-CUM
032100        WHEN TLEC-TYPE-BUY OR TLEC-TYPE-SELL
032200           ADD 1 TO WKS-TRANSACTIONS
032300           PERFORM 320-PROCESA-COMPRA-VENTA
032400                   THRU 320-PROCESA-COMPRA-VENTA-EXIT
032500     END-EVALUATE
032600     PERFORM 500-ESCRIBE-JOURNAL THRU 500-ESCRIBE-JOURNAL-EXIT
032700     PERFORM 600-ESCRIBE-SNAPSHOT THRU 600-ESCRIBE-SNAPSHOT-EXIT
032800     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT.
032900 300-PROCESA-EVENTO-EXIT. EXIT.
033000
033100******************************************************************
033200*   320-PROCESA-COMPRA-VENTA: CASACE FIFO CON COLATERAL DE       *
033300*   VENTAS EN CORTO.                                             *
033400******************************************************************
033500 320-PROCESA-COMPRA-VENTA.
033600     STRING TLEC-CURRENCY DELIMITED BY SIZE
033700            'EUR'         DELIMITED BY SIZE
033800            INTO WKS-MK-ASSET-ID
033900     END-STRING
034000     MOVE TLEC-EVENT-DATE TO WKS-MK-LOOKUP-FECHA
034100     MOVE 'S'             TO WKS-MK-LOOKUP-MODO
034200     CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
034300     PERFORM 325-GUARDA-PRECIO-CACHE
034400             THRU 325-GUARDA-PRECIO-CACHE-EXIT
034500     IF TLEC-QUANTITY < 0
034600        COMPUTE WKS-EVENT-QTY-ABS = TLEC-QUANTITY * -1
034700     ELSE
034800        MOVE TLEC-QUANTITY TO WKS-EVENT-QTY-ABS
034900     END-IF
035000     MOVE 0 TO WKS-CLOSED-UNITS-TOTAL WKS-COLLATERAL-RELEASED
035100     PERFORM 330-BUSCA-PRIMER-LOTE THRU 330-BUSCA-PRIMER-LOTE-EXIT
035200     IF WKS-PRIMER-LOTE-IDX EQUAL 0
035300        PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
035400     ELSE
035500        IF (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) > 0
035600             AND TLEC-QUANTITY > 0)
035700           OR (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) < 0
035800                AND TLEC-QUANTITY < 0)
035900           PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
036000        ELSE
036100           MOVE 'Y' TO WKS-ES-CIERRE
036200           ADD 1 TO WKS-CLOSED-TRADES
036300           PERFORM 350-CIERRA-LOTES THRU 350-CIERRA-LOTES-EXIT
036400        END-IF
036500     END-IF
036600     IF ES-CIERRE
036700        ADD WKS-EVENT-REAL-PNL TO WKS-REAL-PNL-CUM
036800        ADD WKS-EVENT-REAL-PNL TO WKS-ACCOUNTING-PNL-CUM
036900        ADD WKS-EVENT-FEES     TO WKS-TOTAL-FEES-CUM
037000     END-IF.
037100 320-PROCESA-COMPRA-VENTA-EXIT. EXIT.
037200
037300******************************************************************
037400*   325-GUARDA-PRECIO-CACHE: RECUERDA EL ULTIMO PRECIO Y TIPO    *
037500*   DE CAMBIO DEL SIMBOLO PARA VALORAR POSICIONES A MERCADO.     *
037600******************************************************************
037700 325-GUARDA-PRECIO-CACHE.
037800     MOVE 0 TO WKS-PRECIO-IDX
037900     PERFORM 326-COMPARA-PRECIO
038000             VARYING WKS-PRECIO-IDX FROM 1 BY 1
038100             UNTIL WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
038200                OR WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
038300                   EQUAL TLEC-SYMBOL
038400     IF WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
038500        ADD 1 TO WKS-PRECIO-CT
038600        MOVE WKS-PRECIO-CT TO WKS-PRECIO-IDX
038700        MOVE TLEC-SYMBOL TO WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
038800     END-IF
038900     MOVE TLEC-PRICE          TO WKS-PRECIO-VALOR (WKS-PRECIO-IDX)
039000     MOVE WKS-MK-VALOR-SALIDA TO WKS-PRECIO-FX    (WKS-PRECIO-IDX).
039100 325-GUARDA-PRECIO-CACHE-EXIT. EXIT.
039200
039300 326-COMPARA-PRECIO.
039400     CONTINUE.
039500 326-COMPARA-PRECIO-EXIT. EXIT.
039600
039700******************************************************************
039800*   330-BUSCA-PRIMER-LOTE                                       *
039900******************************************************************
040000 330-BUSCA-PRIMER-LOTE.
040100     MOVE 0 TO WKS-PRIMER-LOTE-IDX
040200     PERFORM 331-COMPARA-LOTE-ABIERTO
040300             VARYING WKS-LOTE-IDX FROM 1 BY 1
040400             UNTIL WKS-LOTE-IDX GREATER WKS-LOTE-CT.
040500 330-BUSCA-PRIMER-LOTE-EXIT. EXIT.
040600
040700 331-COMPARA-LOTE-ABIERTO.
040800     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) EQUAL TLEC-SYMBOL
040900        AND TLLT-LOT-QTY (WKS-LOTE-IDX) NOT EQUAL 0
041000        AND WKS-PRIMER-LOTE-IDX EQUAL 0
041100           MOVE WKS-LOTE-IDX TO WKS-PRIMER-LOTE-IDX
041200     END-IF.
041300 331-COMPARA-LOTE-ABIERTO-EXIT. EXIT.
041400
041500******************************************************************
041600*   340-ABRE-LOTE: COMPRA NORMAL (ABRE O AUMENTA UN LARGO) O     *
041700*   VENTA EN CORTO NUEVA (ABRE O AUMENTA UN CORTO).  EN LA VENTA *
041800*   EN CORTO EL PRODUCTO VA A COLATERAL, NO A EFECTIVO; SOLO LA  *
041900*   COMISION AFECTA EL EFECTIVO.                                 *
042000******************************************************************
042100 340-ABRE-LOTE.
042200     IF TLEC-QUANTITY NOT EQUAL 0
042300        COMPUTE WKS-OPENING-FEE-U ROUNDED =
042400                TLEC-COMMISSION / TLEC-QUANTITY
042500     ELSE
042600        MOVE 0 TO WKS-OPENING-FEE-U
042700     END-IF
042800     IF WKS-OPENING-FEE-U < 0
042900        COMPUTE WKS-OPENING-FEE-U = WKS-OPENING-FEE-U * -1
043000     END-IF
043100     ADD 1 TO WKS-LOTE-CT
043200     MOVE TLEC-SYMBOL         TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
043300     MOVE TLEC-EVENT-ID       TO WKS-LOTE-EVENT-ID (WKS-LOTE-CT)
043400     MOVE TLEC-PRICE          TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
043500     MOVE TLEC-EVENT-DATE     TO TLLT-LOT-DATE   (WKS-LOTE-CT)
043600     MOVE TLEC-QUANTITY       TO TLLT-LOT-QTY    (WKS-LOTE-CT)
043700     MOVE WKS-MK-VALOR-SALIDA TO TLLT-LOT-FX     (WKS-LOTE-CT)
043800     MOVE WKS-OPENING-FEE-U   TO TLLT-LOT-FEE-U  (WKS-LOTE-CT)
043900     IF TLEC-QUANTITY > 0
044000        COMPUTE WKS-CASH =
044100                WKS-CASH
044200                - (TLEC-QUANTITY * TLEC-PRICE * WKS-MK-VALOR-SALIDA)
044300                - TLEC-COMMISSION
044400     ELSE
044500        COMPUTE WKS-COLLATERAL =
044600                WKS-COLLATERAL
044700                + (WKS-EVENT-QTY-ABS * TLEC-PRICE * WKS-MK-VALOR-SALIDA)
044800        COMPUTE WKS-CASH = WKS-CASH - TLEC-COMMISSION
044900     END-IF.
045000 340-ABRE-LOTE-EXIT. EXIT.
045100
045200******************************************************************
045300*   350-CIERRA-LOTES: CONSUME LOTES FIFO, GRABA UN RENGLON DE    *
045400*   CIERRE (R4) POR CADA PORCION CASADA, Y LIQUIDA EL EFECTIVO   *
045500*   Y EL COLATERAL DEL EVENTO UNA SOLA VEZ AL FINAL.             *
045600******************************************************************
045700 350-CIERRA-LOTES.
045800     MOVE TLEC-QUANTITY      TO WKS-RESTANTE
045900     MOVE WKS-PRIMER-LOTE-IDX TO WKS-LOTE-IDX
046000     PERFORM 351-PROCESA-UN-LOTE THRU 351-PROCESA-UN-LOTE-EXIT
046100             UNTIL WKS-RESTANTE EQUAL 0
046200                OR WKS-LOTE-IDX GREATER WKS-LOTE-CT
046300     IF TLEC-QUANTITY > 0
046400*        COMPRA QUE CUBRE UN CORTO: LIBERA COLATERAL Y PAGA EL
046500*        COSTO DE LA COBERTURA DE LA PARTE CERRADA.
046600        COMPUTE WKS-CASH =
046700                WKS-CASH + WKS-COLLATERAL-RELEASED
046800                - (WKS-CLOSED-UNITS-TOTAL * TLEC-PRICE
046900                   * WKS-MK-VALOR-SALIDA)
047000                - TLEC-COMMISSION
047100        COMPUTE WKS-COLLATERAL =
047200                WKS-COLLATERAL - WKS-COLLATERAL-RELEASED
047300     ELSE
047400*        VENTA QUE CIERRA UN LARGO: EL PRODUCTO DE LA PARTE
047500*        CERRADA ENTRA A EFECTIVO.
047600        COMPUTE WKS-CASH =
047700                WKS-CASH
047800                + (WKS-CLOSED-UNITS-TOTAL * TLEC-PRICE
047900                   * WKS-MK-VALOR-SALIDA)
048000                - TLEC-COMMISSION
048100     END-IF
048200     IF WKS-RESTANTE NOT EQUAL 0
048300        PERFORM 360-ABRE-LOTE-VOLTEO THRU 360-ABRE-LOTE-VOLTEO-EXIT
048400     END-IF.
048500 350-CIERRA-LOTES-EXIT. EXIT.
048600
048700 351-PROCESA-UN-LOTE.
048800     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) NOT EQUAL TLEC-SYMBOL
048900        OR TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
049000           ADD 1 TO WKS-LOTE-IDX
049100     ELSE
049200        PERFORM 352-CASA-CHUNK THRU 352-CASA-CHUNK-EXIT
049300     END-IF.
049400 351-PROCESA-UN-LOTE-EXIT. EXIT.
049500
049600******************************************************************
049700*   352-CASA-CHUNK: CASA UNA PORCION DEL LOTE, GRABA EL RENGLON  *
049800*   DE CIERRE (R4) DE ESA PORCION Y ACUMULA LO QUE EL EVENTO     *
049900*   NECESITA PARA LIQUIDAR EFECTIVO Y COLATERAL AL FINAL.        *
050000******************************************************************
050100 352-CASA-CHUNK.
050200     IF WKS-RESTANTE < 0
050300        COMPUTE WKS-MAG-RESTANTE = WKS-RESTANTE * -1
050400     ELSE
050500        MOVE WKS-RESTANTE TO WKS-MAG-RESTANTE
050600     END-IF
050700     IF TLLT-LOT-QTY (WKS-LOTE-IDX) < 0
050800        COMPUTE WKS-MAG-LOTE = TLLT-LOT-QTY (WKS-LOTE-IDX) * -1
050900     ELSE
051000        MOVE TLLT-LOT-QTY (WKS-LOTE-IDX) TO WKS-MAG-LOTE
051100     END-IF
051200     IF WKS-MAG-RESTANTE < WKS-MAG-LOTE
051300        MOVE WKS-MAG-RESTANTE TO WKS-UNIDADES
051400     ELSE
051500        MOVE WKS-MAG-LOTE TO WKS-UNIDADES
051600     END-IF
051700     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
051800        COMPUTE WKS-CHUNK-GROSS ROUNDED =
051900           (TLEC-PRICE * WKS-MK-VALOR-SALIDA -
052000            TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX))
052100           * WKS-UNIDADES
052200     ELSE
052300        COMPUTE WKS-CHUNK-GROSS ROUNDED =
052400           (TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX) -
052500            TLEC-PRICE * WKS-MK-VALOR-SALIDA)
052600           * WKS-UNIDADES
052700        COMPUTE WKS-COLLATERAL-RELEASED =
052800                WKS-COLLATERAL-RELEASED +
052900                (TLLT-LOT-PRICE (WKS-LOTE-IDX) *
053000                 TLLT-LOT-FX (WKS-LOTE-IDX) * WKS-UNIDADES)
053100     END-IF
053200     COMPUTE WKS-CHUNK-FEE ROUNDED =
053300             (TLLT-LOT-FEE-U (WKS-LOTE-IDX) * WKS-UNIDADES)
053400             + (TLEC-COMMISSION * WKS-UNIDADES / WKS-EVENT-QTY-ABS)
053500     ADD WKS-UNIDADES TO WKS-CLOSED-UNITS-TOTAL
053600     MOVE WKS-LOTE-EVENT-ID (WKS-LOTE-IDX) TO TLCL-ENTRY-ID
053700     MOVE TLEC-EVENT-ID                    TO TLCL-EXIT-ID
053800     MOVE TLEC-SYMBOL                       TO TLCL-SYMBOL
053900     MOVE WKS-UNIDADES                      TO TLCL-QUANTITY
054000     MOVE TLLT-LOT-DATE (WKS-LOTE-IDX)       TO TLCL-ENTRY-DATE
054100     MOVE TLEC-EVENT-DATE                    TO TLCL-EXIT-DATE
054200     MOVE TLLT-LOT-PRICE (WKS-LOTE-IDX)       TO TLCL-ENTRY-PRICE
054300     MOVE TLEC-PRICE                          TO TLCL-EXIT-PRICE
054400     MOVE WKS-CHUNK-GROSS                     TO TLCL-GROSS-PNL
054500     MOVE WKS-CHUNK-FEE                        TO TLCL-FEES
054600     COMPUTE TLCL-REAL-PNL = WKS-CHUNK-GROSS - WKS-CHUNK-FEE
054700     COMPUTE TLCL-HOLDING-DAYS =
054800             TLEC-EVENT-DATE - TLLT-LOT-DATE (WKS-LOTE-IDX)
054900     IF TLCL-REAL-PNL > 0
055000        SET TLCL-WIN TO TRUE
055100     ELSE
055200        SET TLCL-LOSS TO TRUE
055300     END-IF
055400     WRITE REG-TLCLTD1
055500     ADD TLCL-REAL-PNL   TO WKS-EVENT-REAL-PNL
055600     ADD WKS-CHUNK-FEE    TO WKS-EVENT-FEES
055700     IF TLCL-REAL-PNL > 0
055800        ADD TLCL-REAL-PNL TO WKS-GROSS-PROFIT
055900        ADD 1 TO WKS-WINS
056000     ELSE
056100        IF TLCL-REAL-PNL < 0
056200           COMPUTE WKS-GROSS-LOSS = WKS-GROSS-LOSS + (TLCL-REAL-PNL * -1)
056300        END-IF
056400        ADD 1 TO WKS-LOSSES
056500     END-IF
056600     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
056700        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
056800                TLLT-LOT-QTY (WKS-LOTE-IDX) - WKS-UNIDADES
056900     ELSE
057000        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
057100                TLLT-LOT-QTY (WKS-LOTE-IDX) + WKS-UNIDADES
057200     END-IF
057300     IF WKS-RESTANTE > 0
057400        COMPUTE WKS-RESTANTE = WKS-RESTANTE - WKS-UNIDADES
057500     ELSE
057600        COMPUTE WKS-RESTANTE = WKS-RESTANTE + WKS-UNIDADES
057700     END-IF
057800     IF TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
057900        ADD 1 TO WKS-LOTE-IDX
058000     END-IF.
058100 352-CASA-CHUNK-EXIT. EXIT.
058200
058300******************************************************************
058400*   360-ABRE-LOTE-VOLTEO: EL SOBRANTE ABRE UN LOTE EN SENTIDO    *
058500*   CONTRARIO.  SI QUEDA EN CORTO EL PRODUCTO VA A COLATERAL;    *
058600*   SI QUEDA EN LARGO YA SE PAGO AL LIQUIDAR EL EFECTIVO ARRIBA. *
058700******************************************************************
058800 360-ABRE-LOTE-VOLTEO.
058900     ADD 1 TO WKS-LOTE-CT
059000     MOVE TLEC-SYMBOL          TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
059100     MOVE TLEC-EVENT-ID        TO WKS-LOTE-EVENT-ID (WKS-LOTE-CT)
059200     MOVE TLEC-PRICE           TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
059300     MOVE TLEC-EVENT-DATE      TO TLLT-LOT-DATE   (WKS-LOTE-CT)
059400     MOVE WKS-RESTANTE         TO TLLT-LOT-QTY    (WKS-LOTE-CT)
059500     MOVE WKS-MK-VALOR-SALIDA  TO TLLT-LOT-FX     (WKS-LOTE-CT)
059600     MOVE 0                   TO TLLT-LOT-FEE-U  (WKS-LOTE-CT)
059700     IF WKS-RESTANTE < 0
059800        COMPUTE WKS-COLLATERAL =
059900                WKS-COLLATERAL +
060000                (WKS-RESTANTE * -1 * TLEC-PRICE * WKS-MK-VALOR-SALIDA)
060100     ELSE
060200*        EL SOBRANTE DE UNA COMPRA QUE CUBRIO UN CORTO ABRE UN
060300*        LARGO NUEVO; ESA PARTE TODAVIA NO SE HA PAGADO.
060400        COMPUTE WKS-CASH =
060500                WKS-CASH -
060600                (WKS-RESTANTE * TLEC-PRICE * WKS-MK-VALOR-SALIDA)
060700     END-IF.
060800 360-ABRE-LOTE-VOLTEO-EXIT. EXIT.
060900
061000******************************************************************
061100*   500-ESCRIBE-JOURNAL: GRABA EL RENGLON DE LA BITACORA DE      *
061200*   TABLERO Y ACTUALIZA EL DRAWDOWN EN EUROS.                    *
061300******************************************************************
061400 500-ESCRIBE-JOURNAL.
061500     COMPUTE WKS-TOTAL-EQUITY =
061600             WKS-CASH + WKS-COLLATERAL + WKS-MARKET-VALUE
061700     COMPUTE WKS-ADJUSTED-EQUITY =
061800             WKS-TOTAL-EQUITY - WKS-CUM-NET-INFLOW
061900     IF WKS-ADJUSTED-EQUITY > WKS-HWM
062000        MOVE WKS-ADJUSTED-EQUITY TO WKS-HWM
062100     END-IF
062200     COMPUTE WKS-DRAWDOWN-EUR = WKS-ADJUSTED-EQUITY - WKS-HWM
062300     MOVE 0 TO TLJR-TRADE-R
062400     MOVE WKS-EVENT-REAL-PNL  TO TLJR-TRADE-PNL
062500     MOVE TLEC-COMMISSION     TO TLJR-FEE
062600     EVALUATE TRUE
062700        WHEN TLEC-TYPE-INFLOW OR TLEC-TYPE-OUTFLOW OR TLEC-TYPE-DIVIDEND
062800           MOVE TLEC-AMOUNT   TO TLJR-CASHFLOW
062900        WHEN OTHER
063000           MOVE 0             TO TLJR-CASHFLOW
063100     END-EVALUATE
063200     IF TLEC-TYPE-DIVIDEND
063300        MOVE TLEC-AMOUNT TO TLJR-DIVIDEND
063400     ELSE
063500        MOVE 0 TO TLJR-DIVIDEND
063600     END-IF
063700     MOVE WKS-TOTAL-EQUITY    TO TLJR-EQUITY
063800     MOVE WKS-CASH            TO TLJR-CASH
063900     MOVE WKS-TOTAL-EQUITY    TO TLJR-TOTAL-ASSETS
064000     MOVE WKS-DRAWDOWN-EUR    TO TLJR-DRAWDOWN
064100     MOVE WKS-SUM-DEPOSIT     TO TLJR-SUM-DEPOSIT
064200     MOVE WKS-SUM-WITHDRAWAL  TO TLJR-SUM-WITHDRAWAL
064300     MOVE WKS-SUM-DIVIDEND    TO TLJR-SUM-DIVIDEND
064400     MOVE WKS-TRANSACTIONS    TO TLJR-TRADE-COUNT
064500     MOVE TLEC-SYMBOL         TO TLJR-SYMBOL
064600     MOVE TLEC-QUANTITY       TO TLJR-QUANTITY
064700     MOVE TLEC-PRICE          TO TLJR-PRICE
064800     MOVE SPACES TO TLJR-EVENT-DATE
064900     STRING TLEC-EVENT-CC-DATE TLEC-EVENT-YY-DATE '-'
065000            TLEC-EVENT-MM-DATE '-' TLEC-EVENT-DD-DATE
065100            DELIMITED BY SIZE INTO TLJR-EVENT-DATE
065200     END-STRING
065300     STRING TLEC-EVENT-HH-TIME ':' TLEC-EVENT-MI-TIME ':'
065400            TLEC-EVENT-SS-TIME DELIMITED BY SIZE INTO TLJR-EVENT-TIME
065500     END-STRING
065600     EVALUATE TRUE
065700        WHEN TLEC-TYPE-BUY         MOVE 'buy'        TO TLJR-EVENT
065800        WHEN TLEC-TYPE-SELL        MOVE 'sell'       TO TLJR-EVENT
065900        WHEN TLEC-TYPE-INFLOW      MOVE 'deposit'    TO TLJR-EVENT
066000        WHEN TLEC-TYPE-OUTFLOW     MOVE 'withdrawal' TO TLJR-EVENT
066100        WHEN TLEC-TYPE-DIVIDEND    MOVE 'dividend'   TO TLJR-EVENT
066200     END-EVALUATE
066300     WRITE REG-TLJRND1.
066400 500-ESCRIBE-JOURNAL-EXIT. EXIT.
066500
066600******************************************************************
066700*   600-ESCRIBE-SNAPSHOT: RECONSTRUYE LAS POSICIONES ABIERTAS Y  *
066800*   EL BLOQUE DE RENDIMIENTO, Y GRABA LA INSTANTANEA.            *
066900******************************************************************
067000 600-ESCRIBE-SNAPSHOT.
067100     MOVE 0 TO TLSN-POSITION-CT
067200     MOVE 0 TO WKS-MARKET-VALUE WKS-INVESTED
067300     MOVE 0 TO WKS-LOTE-IDX
067400     PERFORM 610-ACUMULA-LOTE-EN-TBL THRU 610-ACUMULA-LOTE-EN-TBL-EXIT
067500             VARYING WKS-LOTE-IDX FROM 1 BY 1
067600             UNTIL WKS-LOTE-IDX GREATER WKS-LOTE-CT
067700     MOVE 0 TO WKS-POS-AUX-IDX
067800     PERFORM 630-CALCULA-RAZONES THRU 630-CALCULA-RAZONES-EXIT
067900             VARYING WKS-POS-AUX-IDX FROM 1 BY 1
068000             UNTIL WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
068100     MOVE WKS-CASH             TO TLSN-CASH
068200     MOVE WKS-COLLATERAL       TO TLSN-COLLATERAL
068300     MOVE WKS-INVESTED         TO TLSN-INVESTED
068400     MOVE WKS-MARKET-VALUE     TO TLSN-MARKET-VALUE
068500     COMPUTE TLSN-TOTAL-EQUITY =
068600             WKS-CASH + WKS-COLLATERAL + WKS-MARKET-VALUE
068700     MOVE WKS-CUM-NET-INFLOW   TO TLSN-INFLOWS
068800     PERFORM 640-CALCULA-BLOQUE-RENDIM
068900             THRU 640-CALCULA-BLOQUE-RENDIM-EXIT
069000     WRITE REG-TLSNPD1.
069100 600-ESCRIBE-SNAPSHOT-EXIT. EXIT.
069200
069300******************************************************************
069400*   610-ACUMULA-LOTE-EN-TBL: AGREGA UN LOTE ABIERTO (CANTIDAD    *
069500*   DISTINTA DE CERO) A LA TABLA DE POSICIONES POR SIMBOLO.      *
069600******************************************************************
069700 610-ACUMULA-LOTE-EN-TBL.
069800     IF TLLT-LOT-QTY (WKS-LOTE-IDX) NOT EQUAL 0
069900        PERFORM 611-BUSCA-O-CREA-POSICION
070000                THRU 611-BUSCA-O-CREA-POSICION-EXIT
070100        IF TLLT-LOT-QTY (WKS-LOTE-IDX) < 0
070200           COMPUTE WKS-MAG-LOTE = TLLT-LOT-QTY (WKS-LOTE-IDX) * -1
070300        ELSE
070400           MOVE TLLT-LOT-QTY (WKS-LOTE-IDX) TO WKS-MAG-LOTE
070500        END-IF
070600        ADD TLLT-LOT-QTY (WKS-LOTE-IDX)
070700            TO TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
070800        COMPUTE WKS-POS-COSTO (WKS-POS-AUX-IDX) =
070900                WKS-POS-COSTO (WKS-POS-AUX-IDX) +
071000                (TLLT-LOT-PRICE (WKS-LOTE-IDX) *
071100                 TLLT-LOT-QTY   (WKS-LOTE-IDX) *
071200                 TLLT-LOT-FX    (WKS-LOTE-IDX))
071300        COMPUTE TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX) ROUNDED =
071400                TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX) +
071500                (TLLT-LOT-FEE-U (WKS-LOTE-IDX) * WKS-MAG-LOTE)
071600        IF TLLT-LOT-DATE (WKS-LOTE-IDX) <
071700           WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
071800           MOVE TLLT-LOT-DATE (WKS-LOTE-IDX)
071900                TO WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
072000        END-IF
072100     END-IF.
072200 610-ACUMULA-LOTE-EN-TBL-EXIT. EXIT.
072300
072400******************************************************************
072500*   611-BUSCA-O-CREA-POSICION                                   *
072600******************************************************************
072700 611-BUSCA-O-CREA-POSICION.
072800     MOVE 0 TO WKS-POS-AUX-IDX
072900     PERFORM 612-COMPARA-POSICION
073000             VARYING WKS-POS-AUX-IDX FROM 1 BY 1
073100             UNTIL WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
073200                OR TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
073300                   EQUAL WKS-LOTE-SYMBOL (WKS-LOTE-IDX)
073400     IF WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
073500        ADD 1 TO TLSN-POSITION-CT
073600        MOVE TLSN-POSITION-CT TO WKS-POS-AUX-IDX
073700        MOVE WKS-LOTE-SYMBOL (WKS-LOTE-IDX)
073800             TO TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
073900        MOVE TLEC-ISIN         TO TLSN-POS-ISIN (WKS-POS-AUX-IDX)
074000        MOVE TLEC-CURRENCY     TO TLSN-POS-CURRENCY (WKS-POS-AUX-IDX)
074100        MOVE 0                 TO TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
074200        MOVE 0                 TO TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX)
074300        MOVE 0                 TO WKS-POS-COSTO (WKS-POS-AUX-IDX)
074400        MOVE 99999999          TO WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
074500     END-IF.
074600 611-BUSCA-O-CREA-POSICION-EXIT. EXIT.
074700
074800 612-COMPARA-POSICION.
074900     CONTINUE.
075000 612-COMPARA-POSICION-EXIT. EXIT.
075100
075200******************************************************************
075300*   630-CALCULA-RAZONES: VALOR A MERCADO, PNL NO REALIZADO Y     *
075400*   DIAS DE TENENCIA DE CADA POSICION ABIERTA.                  *
075500******************************************************************
075600 630-CALCULA-RAZONES.
075700     IF TLSN-POS-QUANTITY (WKS-POS-AUX-IDX) NOT EQUAL 0
075800        COMPUTE TLSN-POS-AVG-ENTRY-PRICE (WKS-POS-AUX-IDX) ROUNDED =
075900                WKS-POS-COSTO (WKS-POS-AUX-IDX) /
076000                TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
076100     END-IF
076200     PERFORM 631-BUSCA-PRECIO-CACHE THRU 631-BUSCA-PRECIO-CACHE-EXIT
076300     MOVE WKS-PRECIO-FX (WKS-PRECIO-IDX)
076400          TO TLSN-POS-EXCHANGE-RATE (WKS-POS-AUX-IDX)
076500     COMPUTE TLSN-POS-VALUE (WKS-POS-AUX-IDX) ROUNDED =
076600             TLSN-POS-QUANTITY (WKS-POS-AUX-IDX) *
076700             WKS-PRECIO-VALOR  (WKS-PRECIO-IDX) *
076800             WKS-PRECIO-FX     (WKS-PRECIO-IDX)
076900     COMPUTE TLSN-POS-UNREALIZED-PNL (WKS-POS-AUX-IDX) =
077000             TLSN-POS-VALUE (WKS-POS-AUX-IDX) -
077100             WKS-POS-COSTO  (WKS-POS-AUX-IDX)
077200     COMPUTE TLSN-POS-HOLDING-DAYS (WKS-POS-AUX-IDX) =
077300             TLEC-EVENT-DATE - WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
077400     ADD TLSN-POS-VALUE   (WKS-POS-AUX-IDX) TO WKS-MARKET-VALUE
077500     ADD WKS-POS-COSTO    (WKS-POS-AUX-IDX) TO WKS-INVESTED.
077600 630-CALCULA-RAZONES-EXIT. EXIT.
077700
077800******************************************************************
077900*   631-BUSCA-PRECIO-CACHE                                      *
078000******************************************************************
078100 631-BUSCA-PRECIO-CACHE.
078200     MOVE 0 TO WKS-PRECIO-IDX
078300     PERFORM 632-COMPARA-PRECIO-SIMBOLO
078400             VARYING WKS-PRECIO-IDX FROM 1 BY 1
078500             UNTIL WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
078600                OR WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
078700                   EQUAL TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
078800     IF WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
078900        MOVE WKS-PRECIO-CT TO WKS-PRECIO-IDX
079000     END-IF.
079100 631-BUSCA-PRECIO-CACHE-EXIT. EXIT.
079200
079300 632-COMPARA-PRECIO-SIMBOLO.
079400     CONTINUE.
079500 632-COMPARA-PRECIO-SIMBOLO-EXIT. EXIT.
079600
079700******************************************************************
079800*   640-CALCULA-BLOQUE-RENDIM: WINRATE, PROFIT FACTOR Y          *
079900*   EXPECTATIVA ACUMULADOS, Y DRAWDOWN EN PORCENTAJE.            *
080000******************************************************************
080100 640-CALCULA-BLOQUE-RENDIM.
080200     MOVE 0                      TO TLSN-TRADING-PNL
080300     MOVE WKS-REAL-PNL-CUM       TO TLSN-REAL-PNL
080400     MOVE WKS-ACCOUNTING-PNL-CUM TO TLSN-ACCOUNTING-PNL
080500     MOVE WKS-TOTAL-FEES-CUM     TO TLSN-TOTAL-FEES
080600     MOVE WKS-CLOSED-TRADES      TO TLSN-CLOSED-TRADES
080700     MOVE TLSN-POSITION-CT       TO TLSN-OPEN-POSITIONS
080800     MOVE WKS-TRANSACTIONS       TO TLSN-TRANSACTIONS
080900     IF (WKS-WINS + WKS-LOSSES) > 0
081000        COMPUTE WKS-WINRATE-FRACCION ROUNDED =
081100                WKS-WINS / (WKS-WINS + WKS-LOSSES)
081200        COMPUTE WKS-WINRATE ROUNDED = WKS-WINRATE-FRACCION * 100
081300     ELSE
081400        MOVE 0 TO WKS-WINRATE WKS-WINRATE-FRACCION
081500     END-IF
081600     MOVE WKS-WINRATE TO TLSN-WIN-RATE
081700     IF WKS-GROSS-LOSS EQUAL 0
081800        IF WKS-GROSS-PROFIT > 0
081900           MOVE 999 TO WKS-PROFITFACTOR
082000        ELSE
082100           MOVE 0 TO WKS-PROFITFACTOR
082200        END-IF
082300     ELSE
082400        COMPUTE WKS-PROFITFACTOR ROUNDED =
082500                WKS-GROSS-PROFIT / WKS-GROSS-LOSS
082600     END-IF
082700     MOVE WKS-PROFITFACTOR TO TLSN-PROFIT-FACTOR
082800     IF WKS-WINS > 0
082900        COMPUTE WKS-AVG-WIN ROUNDED = WKS-GROSS-PROFIT / WKS-WINS
083000     ELSE
083100        MOVE 0 TO WKS-AVG-WIN
083200     END-IF
083300     IF WKS-LOSSES > 0
083400        COMPUTE WKS-AVG-LOSS ROUNDED = WKS-GROSS-LOSS / WKS-LOSSES
083500     ELSE
083600        MOVE 0 TO WKS-AVG-LOSS
083700     END-IF
083800     COMPUTE WKS-EXPECTANCY ROUNDED =
083900             (WKS-WINRATE-FRACCION * WKS-AVG-WIN) -
084000             ((1 - WKS-WINRATE-FRACCION) * WKS-AVG-LOSS)
084100     MOVE WKS-EXPECTANCY TO TLSN-EXPECTANCY
084200     IF WKS-HWM > 0
084300        COMPUTE WKS-DRAWDOWN-PCT ROUNDED =
084400           ((WKS-HWM - WKS-ADJUSTED-EQUITY) / WKS-HWM) * 100 * -1
084500     ELSE
084600        MOVE 0 TO WKS-DRAWDOWN-PCT
084700     END-IF
084800     MOVE WKS-DRAWDOWN-PCT TO TLSN-DRAWDOWN.
084900 640-CALCULA-BLOQUE-RENDIM-EXIT. EXIT.
