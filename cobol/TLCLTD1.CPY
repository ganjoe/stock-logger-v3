000100******************************************************************
000200* COPY BOOK   : TLCLTD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : REGISTRO DE OPERACION CERRADA (FIFO), GENERADO   *
000500*             : POR TLHIS01 CADA VEZ QUE UNA VENTA/COBERTURA     *
000600*             : CONSUME UN LOTE ABIERTO.                         *
000700* ARCHIVOS    : HISTORIAL DE OPERACIONES CERRADAS (TLCLOS)       *
000800******************************************************************
000900*  H I S T O R I A L   D E   C A M B I O S
001000* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001100* ----------  ------------  -------  ---------------------------
001200* 2013-02-18  M.PEREZ       TK-0744  VERSION ORIGINAL.            TK-0744
001300* 2017-06-30  M.PEREZ       TK-0901  SE AGREGA BANDERA DE         TK-0901
001400*                                    GANADORA/PERDEDORA (WIN-FLAG)
001500******************************************************************
001600 01  REG-TLCLTD1.
001700     05  TLCL-ENTRY-ID                 PIC X(32).
001800     05  TLCL-EXIT-ID                  PIC X(32).
001900     05  TLCL-SYMBOL                   PIC X(10).
002000     05  TLCL-QUANTITY                 PIC S9(09)V9(04).
002100     05  TLCL-ENTRY-DATE               PIC 9(08).
002200     05  TLCL-EXIT-DATE                PIC 9(08).
002300     05  TLCL-ENTRY-PRICE              PIC S9(09)V9(04).
002400     05  TLCL-EXIT-PRICE               PIC S9(09)V9(04).
002500     05  TLCL-GROSS-PNL                PIC S9(11)V9(02).
002600     05  TLCL-FEES                     PIC S9(09)V9(02).
002700     05  TLCL-REAL-PNL                 PIC S9(11)V9(02).
002800     05  TLCL-HOLDING-DAYS             PIC 9(05).
002900     05  TLCL-WIN-FLAG                 PIC X(01).
003000         88  TLCL-WIN                      VALUE 'Y'.
003100         88  TLCL-LOSS                     VALUE 'N'.
003200     05  FILLER                        PIC X(10).
