000100******************************************************************
000200* COPY BOOK   : TLJRND1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : RENGLON DE LA BITACORA DE OPERACIONES (SEPARADO  *
000500*             : POR ';'), UN RENGLON POR EVENTO, EMITIDO POR     *
000600*             : TLHIS01 PARA ALIMENTAR EL TABLERO DE INDICADORES *
000700*             : (TLDSH01).                                      *
000800* ARCHIVOS    : BITACORA DE OPERACIONES (TLJRNL)                 *
000900******************************************************************
001000*  H I S T O R I A L   D E   C A M B I O S
001100* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001200* ----------  ------------  -------  ---------------------------
001300* 1997-11-02  C.ESCOBAR     TK-0305  VERSION ORIGINAL.            TK-0305
001400* 2004-05-27  M.PEREZ       TK-0512  SE AGREGAN ACUMULADOS DE     TK-0512
001500*                                    DEPOSITO, RETIRO Y DIVIDENDO.
001600* 2013-02-18  M.PEREZ       TK-0744  SE AGREGA TRADE-R PARA EL    TK-0744
001700*                                    TABLERO DE RIESGO.
001800******************************************************************
001900 01  REG-TLJRND1.
002000     05  TLJR-EVENT-DATE                PIC X(10).
002100     05  TLJR-PYC-01                    PIC X(01) VALUE ';'.
002200     05  TLJR-EVENT-TIME                PIC X(08).
002300     05  TLJR-PYC-02                    PIC X(01) VALUE ';'.
002400     05  TLJR-TRADE-PNL                 PIC -9(11).99.
002500     05  TLJR-PYC-03                    PIC X(01) VALUE ';'.
002600     05  TLJR-TRADE-R                   PIC -9(11).99.
002700     05  TLJR-PYC-04                    PIC X(01) VALUE ';'.
002800     05  TLJR-FEE                       PIC -9(11).99.
002900     05  TLJR-PYC-05                    PIC X(01) VALUE ';'.
003000     05  TLJR-CASHFLOW                  PIC -9(11).99.
003100     05  TLJR-PYC-06                    PIC X(01) VALUE ';'.
003200     05  TLJR-DIVIDEND                  PIC -9(11).99.
003300     05  TLJR-PYC-07                    PIC X(01) VALUE ';'.
003400     05  TLJR-EQUITY                    PIC -9(11).99.
003500     05  TLJR-PYC-08                    PIC X(01) VALUE ';'.
003600     05  TLJR-CASH                      PIC -9(11).99.
003700     05  TLJR-PYC-09                    PIC X(01) VALUE ';'.
003800     05  TLJR-TOTAL-ASSETS              PIC -9(11).99.
003900     05  TLJR-PYC-10                    PIC X(01) VALUE ';'.
004000     05  TLJR-DRAWDOWN                  PIC -9(11).99.
004100     05  TLJR-PYC-11                    PIC X(01) VALUE ';'.
004200     05  TLJR-SUM-DEPOSIT               PIC -9(11).99.
004300     05  TLJR-PYC-12                    PIC X(01) VALUE ';'.
004400     05  TLJR-SUM-WITHDRAWAL            PIC -9(11).99.
004500     05  TLJR-PYC-13                    PIC X(01) VALUE ';'.
004600     05  TLJR-SUM-DIVIDEND              PIC -9(11).99.
004700     05  TLJR-PYC-14                    PIC X(01) VALUE ';'.
004800     05  TLJR-TRADE-COUNT               PIC 9(05).
004900     05  TLJR-PYC-15                    PIC X(01) VALUE ';'.
005000     05  TLJR-EVENT                     PIC X(10).
005100     05  TLJR-PYC-16                    PIC X(01) VALUE ';'.
005200     05  TLJR-SYMBOL                    PIC X(10).
005300     05  TLJR-PYC-17                    PIC X(01) VALUE ';'.
005400     05  TLJR-QUANTITY                  PIC -9(09).99.
005500     05  TLJR-PYC-18                    PIC X(01) VALUE ';'.
005600     05  TLJR-PRICE                     PIC -9(09).99.
005700    05  FILLER                        PIC X(06).
