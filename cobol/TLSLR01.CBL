000100******************************************************************
000200* FECHA       : 18/02/2013                                       *
000300* PROGRAMADOR : M. PEREZ (MPER)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLSLR01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULADORA DE RIESGO POR STOP-LOSS.  RECONSTRUYE*
000800*             : LAS POSICIONES ABIERTAS POR SIMBOLO REDUCIENDO   *
000900*             : LOS TRAMOS DESDE EL FINAL (LIFO), LOS EMPAREJA   *
001000*             : CONTRA EL ARCHIVO DE RIESGO Y VALIDA EL STOP-LOSS*
001100*             : CONTRA LA DIRECCION DE LA POSICION.              *
001200* ARCHIVOS    : BITACORA CANONICA ORDENADA=C, ARCHIVO DE RIESGO=C,*
001300*             : REPORTE DE RIESGO POR STOP-LOSS=A                *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 18/02/2013                                       *
001600* BPM/RATIONAL: 130218                                           *
001700******************************************************************
001800*  H I S T O R I A L   D E   C A M B I O S
001900* ----------------------------------------------------------------
002000* 2013-02-18  M.PEREZ       TK-0744  VERSION ORIGINAL: POSICIONES TK-0744
002100*                                    POR REDUCCION LIFO Y RIESGO
002200*                                    INICIAL CONTRA STOP-LOSS.
002300* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA BANDERA DE STOP-LOSS
002400*                                    ARRASTRADO (TRAILING) COMO
002500*                                    ADVERTENCIA, NO COMO ERROR.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    TLSLR01.
002900 AUTHOR.        M. PEREZ.
003000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003100 DATE-WRITTEN.  18/02/2013.
003200 DATE-COMPILED.
003300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TLEVTC ASSIGN TO TLEVTC
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            ACCESS        IS SEQUENTIAL
004500            FILE STATUS   IS FS-TLEVTC
004600                             FSE-TLEVTC.
004700
004800     SELECT TLRISK ASSIGN TO TLRISK
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-TLRISK
005200                             FSE-TLRISK.
005300
005400     SELECT TLSLRR ASSIGN TO TLSLRR
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-TLSLRR
005800                             FSE-TLSLRR.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*   BITACORA CANONICA ORDENADA (ENTRADA)
006200 FD TLEVTC.
006300 01 REG-TLEVTC.
006400     05  TLEC-LLAVE.
006500         10  TLEC-EVENT-ID             PIC X(32).
006600     05  TLEC-EVENT-DATE               PIC 9(08).
006700     05  TLEC-EVENT-TIME               PIC 9(06).
006800     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
006900         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
007000         88  TLEC-TYPE-SELL                VALUE 'SELL'.
007100     05  TLEC-SYMBOL                   PIC X(10).
007200     05  TLEC-ISIN                     PIC X(12).
007300     05  TLEC-CURRENCY                 PIC X(03).
007400     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
007500     05  TLEC-PRICE                    PIC S9(09)V9(04).
007600     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
007700     05  TLEC-COMMISSION               PIC S9(07)V9(02).
007800     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
007900     05  FILLER                        PIC X(09).
008000*   ARCHIVO DE RIESGO (ENTRADA)
008100 FD TLRISK.
008200 01 REG-TLRSKD1.
008300     COPY TLRSKD1.
008400*   REPORTE DE RIESGO POR STOP-LOSS (SALIDA, COLUMNAR)
008500 FD TLSLRR.
008600 01 REG-TLSLRR                         PIC X(133).
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01 WKS-FS-STATUS.
009200    02 WKS-STATUS.
009300       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
009400       04 FSE-TLEVTC.
009500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009800       04 FS-TLRISK              PIC 9(02) VALUE ZEROES.
009900       04 FSE-TLRISK.
010000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010300       04 FS-TLSLRR              PIC 9(02) VALUE ZEROES.
010400       04 FSE-TLSLRR.
010500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010800    02 PROGRAMA                  PIC X(08) VALUE 'TLSLR01 '.
010900    02 ARCHIVO                   PIC X(08) VALUE SPACES.
011000    02 ACCION                    PIC X(10) VALUE SPACES.
011100    02 LLAVE                     PIC X(32) VALUE SPACES.
011200    02 FILLER                    PIC X(04) VALUE SPACES.
011300 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
011400    02 WKS-STATUS-RAW            PIC X(70).
011500******************************************************************
011600*     TABLA PLANA DE TRAMOS (TRANCHES) POR SIMBOLO, EN ORDEN DE  *
011700*     LLEGADA; LA REDUCCION LIFO RETIRA DESDE EL ULTIMO TRAMO    *
011800*     ACTIVO DE CADA SIMBOLO HACIA ATRAS.                        *
011900******************************************************************
012000 01 WKS-TABLA-TRAMOS.
012100    02 WKS-TRAMO-CT               PIC 9(04) VALUE 0 COMP.
012200    02 WKS-TRAMO-ENTRY OCCURS 3000 TIMES
012300                       INDEXED BY WKS-TRAMO-IDX.
012400       04 WKS-TRAMO-SYMBOL          PIC X(10).
012500       04 WKS-TRAMO-PRICE           PIC S9(09)V9(04).
012600       04 WKS-TRAMO-DATE            PIC 9(08).
012700       04 WKS-TRAMO-QTY             PIC S9(09)V9(04).
012800       04 FILLER                    PIC X(04).
012900******************************************************************
013000*     TABLA DEL ARCHIVO DE RIESGO, CARGADA EN MEMORIA AL INICIO  *
013100******************************************************************
013200 01 WKS-TABLA-RIESGO.
013300    02 WKS-RIESGO-CT               PIC 9(03) VALUE 0 COMP.
013400    02 WKS-RIESGO-ENTRY OCCURS 200 TIMES
013500                        INDEXED BY WKS-RIESGO-IDX.
013600       04 WKS-RK-POS-KEY             PIC X(23).
013700       04 WKS-RK-SYMBOL              PIC X(10).
013800       04 WKS-RK-DIRECTION           PIC X(05).
013900       04 WKS-RK-ENTRY-DATE          PIC X(10).
014000       04 WKS-RK-AVG-ENTRY           PIC S9(09)V9(04).
014100       04 WKS-RK-STOP-LOSS           PIC S9(09)V9(04).
014200       04 WKS-RK-QUANTITY            PIC 9(09)V9(04).
014250       04 FILLER                     PIC X(08).
014280    02 WKS-RIESGO-ENTRY-R REDEFINES WKS-RIESGO-ENTRY OCCURS 200
014290                        TIMES INDEXED BY WKS-RKR-IDX.
014300       04 FILLER                     PIC X(38).
014310       04 WKS-RKR-ANIO               PIC X(04).
014320       04 WKS-RKR-GUION1             PIC X(01).
014330       04 WKS-RKR-MES                PIC X(02).
014340       04 WKS-RKR-GUION2             PIC X(01).
014350       04 WKS-RKR-DIA                PIC X(02).
014360       04 FILLER                     PIC X(47).
014400******************************************************************
014500*     TABLA DE POSICIONES ABIERTAS AGREGADAS POR SIMBOLO         *
014600******************************************************************
014700 01 WKS-TABLA-POSICIONES.
014800    02 WKS-POS-CT                 PIC 9(03) VALUE 0 COMP.
014900    02 WKS-POS-ENTRY OCCURS 200 TIMES
015000                     INDEXED BY WKS-POS-IDX.
015100       04 WKS-POS-SYMBOL            PIC X(10).
015200       04 WKS-POS-SUMA-QTY          PIC S9(11)V9(04).
015300       04 WKS-POS-SUMA-IMPORTE      PIC S9(13)V9(04).
015400       04 WKS-POS-FECHA-MIN         PIC 9(08).
015500       04 WKS-POS-DIRECTION         PIC X(05).
015600          88 WKS-POS-LONG                VALUE 'LONG'.
015700          88 WKS-POS-SHORT               VALUE 'SHORT'.
015800       04 WKS-POS-AVG-ENTRY         PIC S9(09)V9(04).
015900       04 WKS-POS-QUANTITY          PIC 9(09)V9(04).
016000       04 WKS-POS-KEY               PIC X(23).
016100       04 WKS-POS-STOP-LOSS         PIC S9(09)V9(04).
016200       04 WKS-POS-INITIAL-RISK      PIC S9(11)V9(02).
016300       04 WKS-POS-ESTADO            PIC X(10).
016400       04 FILLER                    PIC X(03).
016500******************************************************************
016600*                 AREA DE TRABAJO POR EVENTO                     *
016700******************************************************************
016800 01 WKS-EVENTO-WORK.
016900    02 WKS-SIGNO-TRAMO             PIC S9(01) VALUE 0.
017000    02 WKS-SIGNO-TRADE             PIC S9(01) VALUE 0.
017100    02 WKS-MAG-TRADE               PIC S9(09)V9(04) VALUE 0.
017200    02 WKS-RESTANTE                PIC S9(09)V9(04) VALUE 0.
017300    02 WKS-UNIDADES                PIC S9(09)V9(04) VALUE 0.
017400    02 WKS-MAG-TRAMO                PIC S9(09)V9(04) VALUE 0.
017500    02 WKS-DIF-RIESGO               PIC S9(09)V9(04) VALUE 0.
017600    02 WKS-ABRE-QTY                 PIC S9(09)V9(04) VALUE 0.
017700    02 FILLER                      PIC X(06) VALUE SPACES.
017800 01 WKS-FECHA-WORK.
017900    02 WKS-FW-FECHA                PIC 9(08).
018000    02 WKS-FW-FECHA-R REDEFINES WKS-FW-FECHA.
018100       04 WKS-FW-CC-YY.
018200          06 WKS-FW-CC             PIC 9(02).
018300          06 WKS-FW-YY             PIC 9(02).
018400       04 WKS-FW-MM                PIC 9(02).
018500       04 WKS-FW-DD                PIC 9(02).
018600    02 WKS-FW-TEXTO                PIC X(10).
018650    02 FILLER                      PIC X(04).
018700 01 WKS-BANDERAS.
018800    02 WKS-FIN-TLEVTC              PIC 9(01) VALUE 0.
018900       88 FIN-TLEVTC                    VALUE 1.
019000    02 WKS-FIN-TLRISK               PIC 9(01) VALUE 0.
019100       88 FIN-TLRISK                    VALUE 1.
019200    02 FILLER                      PIC X(05) VALUE SPACES.
019300 01 WKS-CONTADORES.
019400    02 WKS-LEIDOS                  PIC 9(07) VALUE 0 COMP.
019500    02 WKS-CTA-OK                  PIC 9(05) VALUE 0 COMP.
019600    02 WKS-CTA-TRAIL               PIC 9(05) VALUE 0 COMP.
019700    02 WKS-CTA-MISSING             PIC 9(05) VALUE 0 COMP.
019800    02 FILLER                      PIC X(04) VALUE SPACES.
019900 01 WKS-SWAP-AREA.
019950    02 FILLER                      PIC X(01).
020000    02 WKS-SWAP-POS                WKS-POS-ENTRY.
020100 01 WKS-LINEA-IMPRESION             PIC X(133) VALUE SPACES.
020200 01 WKS-EDIT-AREAS.
020300    02 WKS-EDT-2DEC                 PIC ZZZ,ZZ9.99-.
020400    02 WKS-EDT-CTA-POS               PIC ZZ,ZZ9.
020500    02 WKS-EDT-CTA-OK                PIC ZZ,ZZ9.
020600    02 WKS-EDT-CTA-TRAIL             PIC ZZ,ZZ9.
020700    02 WKS-EDT-CTA-MISSING           PIC ZZ,ZZ9.
020750    02 FILLER                       PIC X(04).
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100 000-MAIN SECTION.
021200     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
021300     PERFORM 150-CARGA-RIESGO THRU 150-CARGA-RIESGO-EXIT
021400             UNTIL FIN-TLRISK
021500     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT
021600     PERFORM 300-PROCESA-EVENTO THRU 300-PROCESA-EVENTO-EXIT
021700             UNTIL FIN-TLEVTC
021800     PERFORM 400-CONSTRUYE-POSICIONES
021900             THRU 400-CONSTRUYE-POSICIONES-EXIT
022000     PERFORM 500-ORDENA-POSICIONES THRU 500-ORDENA-POSICIONES-EXIT
022100     PERFORM 600-EMPAREJA-RIESGO THRU 600-EMPAREJA-RIESGO-EXIT
022200             VARYING WKS-POS-IDX FROM 1 BY 1
022300             UNTIL WKS-POS-IDX GREATER WKS-POS-CT
022400     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-EXIT
022500     CLOSE TLEVTC TLRISK TLSLRR
022600     DISPLAY 'TLSLR01 - POSICIONES EVALUADAS: ' WKS-POS-CT
022700             UPON CONSOLE
022800     STOP RUN.
022900 000-MAIN-EXIT. EXIT.
023000
023100 100-APERTURA-ARCHIVOS.
023200     OPEN INPUT  TLEVTC
023300                 TLRISK
023400          OUTPUT TLSLRR
023500     IF FS-TLEVTC NOT EQUAL 0
023600        MOVE 'OPEN'     TO ACCION
023700        MOVE SPACES     TO LLAVE
023800        MOVE 'TLEVTC'   TO ARCHIVO
023900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024000                              FS-TLEVTC, FSE-TLEVTC
024100        DISPLAY '>>> TLSLR01: NO SE PUDO ABRIR TLEVTC <<<'
024200                UPON CONSOLE
024300        MOVE 91 TO RETURN-CODE
024400        STOP RUN
024500     END-IF.
024600 100-APERTURA-ARCHIVOS-EXIT. EXIT.
024700
024800******************************************************************
024900*   150-CARGA-RIESGO: LEE TODO EL ARCHIVO DE RIESGO A MEMORIA    *
025000*   PARA PODER EMPAREJARLO POR LLAVE DE POSICION MAS ADELANTE.   *
025100******************************************************************
025200 150-CARGA-RIESGO.
025300     READ TLRISK
025400         AT END MOVE 1 TO WKS-FIN-TLRISK
025500     END-READ
025600     IF NOT FIN-TLRISK
025700        ADD 1 TO WKS-RIESGO-CT
025800        MOVE WKS-RIESGO-CT TO WKS-RIESGO-IDX
025900        MOVE TLRK-POS-KEY    TO WKS-RK-POS-KEY (WKS-RIESGO-IDX)
026000        MOVE TLRK-SYMBOL     TO WKS-RK-SYMBOL (WKS-RIESGO-IDX)
026100        MOVE TLRK-DIRECTION  TO WKS-RK-DIRECTION (WKS-RIESGO-IDX)
026200        MOVE TLRK-ENTRY-DATE TO WKS-RK-ENTRY-DATE (WKS-RIESGO-IDX)
026300        MOVE TLRK-AVG-ENTRY  TO WKS-RK-AVG-ENTRY (WKS-RIESGO-IDX)
026400        MOVE TLRK-STOP-LOSS  TO WKS-RK-STOP-LOSS (WKS-RIESGO-IDX)
026500        MOVE TLRK-QUANTITY   TO WKS-RK-QUANTITY (WKS-RIESGO-IDX)
026600     END-IF.
026700 150-CARGA-RIESGO-EXIT. EXIT.
026800
026900 200-LEE-TLEVTC.
027000     READ TLEVTC
027100         AT END MOVE 1 TO WKS-FIN-TLEVTC
027200     END-READ
027300     IF NOT FIN-TLEVTC
027400        ADD 1 TO WKS-LEIDOS
027500     END-IF.
027600 200-LEE-TLEVTC-EXIT. EXIT.
027700
027800******************************************************************
027900*   300-PROCESA-EVENTO: SOLO COMPRA/VENTA AFECTA LOS TRAMOS;     *
028000*   DEPOSITOS, RETIROS Y DIVIDENDOS NO TOCAN POSICIONES.         *
028100******************************************************************
028200 300-PROCESA-EVENTO.
028300     IF TLEC-TYPE-BUY OR TLEC-TYPE-SELL
028400        PERFORM 320-PROCESA-COMPRA-VENTA
028500                THRU 320-PROCESA-COMPRA-VENTA-EXIT
028600     END-IF
028700     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT.
028800 300-PROCESA-EVENTO-EXIT. EXIT.
028900
029000******************************************************************
029100*   320-PROCESA-COMPRA-VENTA: SI NO HAY TRAMO ACTIVO PARA EL     *
029200*   SIMBOLO, O EL ULTIMO TRAMO VA EN EL MISMO SENTIDO QUE ESTE   *
029300*   MOVIMIENTO, SE ABRE UN TRAMO NUEVO AL FINAL.  SI VA EN       *
029400*   SENTIDO CONTRARIO SE REDUCE DESDE EL ULTIMO TRAMO HACIA      *
029500*   ATRAS (LIFO).                                                *
029600******************************************************************
029700 320-PROCESA-COMPRA-VENTA.
029800     PERFORM 331-BUSCA-TRAMO-BACK THRU 331-BUSCA-TRAMO-BACK-EXIT
029900     IF TLEC-QUANTITY > 0
030000        MOVE 1 TO WKS-SIGNO-TRADE
030100     ELSE
030200        MOVE -1 TO WKS-SIGNO-TRADE
030300     END-IF
030400     IF WKS-SIGNO-TRAMO = 0 OR WKS-SIGNO-TRAMO = WKS-SIGNO-TRADE
030500        MOVE TLEC-QUANTITY TO WKS-ABRE-QTY
030600        PERFORM 340-ABRE-TRAMO THRU 340-ABRE-TRAMO-EXIT
030700     ELSE
030800        PERFORM 350-CIERRA-TRAMOS THRU 350-CIERRA-TRAMOS-EXIT
030900     END-IF.
031000 320-PROCESA-COMPRA-VENTA-EXIT. EXIT.
031100
031200******************************************************************
031300*   331-BUSCA-TRAMO-BACK: RECORRE LA TABLA DE ATRAS HACIA        *
031400*   ADELANTE Y SE DETIENE EN EL PRIMER TRAMO ACTIVO (CANTIDAD    *
031500*   DISTINTA DE CERO) DEL SIMBOLO DEL EVENTO.                    *
031600******************************************************************
031700 331-BUSCA-TRAMO-BACK.
031800     MOVE 0 TO WKS-SIGNO-TRAMO
031900     IF WKS-TRAMO-CT GREATER 0
032000        PERFORM 332-COMPARA-TRAMO-BACK
032100                VARYING WKS-TRAMO-IDX FROM WKS-TRAMO-CT BY -1
032200                UNTIL WKS-TRAMO-IDX LESS 1
032300                   OR WKS-SIGNO-TRAMO NOT EQUAL 0
032400     END-IF.
032500 331-BUSCA-TRAMO-BACK-EXIT. EXIT.
032600
032700 332-COMPARA-TRAMO-BACK.
032800     IF WKS-TRAMO-SYMBOL (WKS-TRAMO-IDX) EQUAL TLEC-SYMBOL
032900        AND WKS-TRAMO-QTY (WKS-TRAMO-IDX) NOT EQUAL 0
033000        IF WKS-TRAMO-QTY (WKS-TRAMO-IDX) > 0
033100           MOVE 1 TO WKS-SIGNO-TRAMO
033200        ELSE
033300           MOVE -1 TO WKS-SIGNO-TRAMO
033400        END-IF
033500     END-IF.
033600 332-COMPARA-TRAMO-BACK-EXIT. EXIT.
033700
033800******************************************************************
033900*   340-ABRE-TRAMO: AGREGA UN TRAMO NUEVO AL FINAL DE LA TABLA.  *
034000******************************************************************
034100 340-ABRE-TRAMO.
034200     ADD 1 TO WKS-TRAMO-CT
034300     MOVE WKS-TRAMO-CT TO WKS-TRAMO-IDX
034400     MOVE TLEC-SYMBOL    TO WKS-TRAMO-SYMBOL (WKS-TRAMO-IDX)
034500     MOVE TLEC-PRICE     TO WKS-TRAMO-PRICE (WKS-TRAMO-IDX)
034600     MOVE TLEC-EVENT-DATE TO WKS-TRAMO-DATE (WKS-TRAMO-IDX)
034700     MOVE WKS-ABRE-QTY   TO WKS-TRAMO-QTY (WKS-TRAMO-IDX).
034800 340-ABRE-TRAMO-EXIT. EXIT.
034900
035000******************************************************************
035100*   350-CIERRA-TRAMOS: REDUCE DESDE EL ULTIMO TRAMO ACTIVO DEL   *
035200*   SIMBOLO HACIA ATRAS HASTA AGOTAR EL MOVIMIENTO O LOS TRAMOS. *
035300*   EL SOBRANTE, SI LO HAY, VOLTEA Y ABRE UN TRAMO NUEVO.        *
035400******************************************************************
035500 350-CIERRA-TRAMOS.
035600     IF TLEC-QUANTITY < 0
035700        COMPUTE WKS-RESTANTE = TLEC-QUANTITY * -1
035800     ELSE
035900        MOVE TLEC-QUANTITY TO WKS-RESTANTE
036000     END-IF
036100     PERFORM 351-REDUCE-TRAMO THRU 351-REDUCE-TRAMO-EXIT
036200             UNTIL WKS-RESTANTE EQUAL 0
036300                OR WKS-TRAMO-IDX LESS 1
036400     IF WKS-RESTANTE NOT EQUAL 0
036500*        EL SOBRANTE VOLTEA LA POSICION: ABRE EN EL SENTIDO DEL
036600*        MOVIMIENTO, NO EN EL SENTIDO DEL TRAMO QUE SE AGOTO.
036700        IF WKS-SIGNO-TRADE = 1
036800           MOVE WKS-RESTANTE TO WKS-ABRE-QTY
036900        ELSE
037000           COMPUTE WKS-ABRE-QTY = WKS-RESTANTE * -1
037100        END-IF
037200        PERFORM 340-ABRE-TRAMO THRU 340-ABRE-TRAMO-EXIT
037300     END-IF.
037400 350-CIERRA-TRAMOS-EXIT. EXIT.
037500
037600 351-REDUCE-TRAMO.
037700     IF WKS-TRAMO-SYMBOL (WKS-TRAMO-IDX) EQUAL TLEC-SYMBOL
037800        AND WKS-TRAMO-QTY (WKS-TRAMO-IDX) NOT EQUAL 0
037900        IF WKS-TRAMO-QTY (WKS-TRAMO-IDX) < 0
038000           COMPUTE WKS-MAG-TRAMO = WKS-TRAMO-QTY (WKS-TRAMO-IDX) * -1
038100        ELSE
038200           MOVE WKS-TRAMO-QTY (WKS-TRAMO-IDX) TO WKS-MAG-TRAMO
038300        END-IF
038400        IF WKS-RESTANTE NOT LESS WKS-MAG-TRAMO
038500           MOVE 0 TO WKS-TRAMO-QTY (WKS-TRAMO-IDX)
038600           SUBTRACT WKS-MAG-TRAMO FROM WKS-RESTANTE
038700        ELSE
038800           IF WKS-TRAMO-QTY (WKS-TRAMO-IDX) < 0
038900              ADD WKS-RESTANTE TO WKS-TRAMO-QTY (WKS-TRAMO-IDX)
039000           ELSE
039100              SUBTRACT WKS-RESTANTE FROM
039200                       WKS-TRAMO-QTY (WKS-TRAMO-IDX)
039300           END-IF
039400           MOVE 0 TO WKS-RESTANTE
039500        END-IF
039600     END-IF
039700     SUBTRACT 1 FROM WKS-TRAMO-IDX.
039800 351-REDUCE-TRAMO-EXIT. EXIT.
039900
040000******************************************************************
040100*   400-CONSTRUYE-POSICIONES: RECORRE LA TABLA DE TRAMOS Y       *
040200*   AGREGA POR SIMBOLO LA CANTIDAD NETA, EL IMPORTE PONDERADO Y  *
040300*   LA FECHA MAS ANTIGUA DE LOS TRAMOS TODAVIA ACTIVOS.          *
040400******************************************************************
040500 400-CONSTRUYE-POSICIONES.
040600     IF WKS-TRAMO-CT GREATER 0
040700        PERFORM 410-ACUMULA-TRAMO
040800                VARYING WKS-TRAMO-IDX FROM 1 BY 1
040900                UNTIL WKS-TRAMO-IDX GREATER WKS-TRAMO-CT
041000     END-IF
041100     PERFORM 420-CIERRA-POSICION
041200             VARYING WKS-POS-IDX FROM 1 BY 1
041300             UNTIL WKS-POS-IDX GREATER WKS-POS-CT.
041400 400-CONSTRUYE-POSICIONES-EXIT. EXIT.
041500
041600 410-ACUMULA-TRAMO.
041700     IF WKS-TRAMO-QTY (WKS-TRAMO-IDX) NOT EQUAL 0
041800        PERFORM 411-BUSCA-O-CREA-POSICION
041900                THRU 411-BUSCA-O-CREA-POSICION-EXIT
042000        ADD WKS-TRAMO-QTY (WKS-TRAMO-IDX)
042100           TO WKS-POS-SUMA-QTY (WKS-POS-IDX)
042200        COMPUTE WKS-POS-SUMA-IMPORTE (WKS-POS-IDX) =
042300                WKS-POS-SUMA-IMPORTE (WKS-POS-IDX) +
042400                (WKS-TRAMO-QTY (WKS-TRAMO-IDX) *
042500                 WKS-TRAMO-PRICE (WKS-TRAMO-IDX))
042600        IF WKS-TRAMO-DATE (WKS-TRAMO-IDX) LESS
042700           WKS-POS-FECHA-MIN (WKS-POS-IDX)
042800           MOVE WKS-TRAMO-DATE (WKS-TRAMO-IDX)
042900             TO WKS-POS-FECHA-MIN (WKS-POS-IDX)
043000        END-IF
043100     END-IF.
043200 410-ACUMULA-TRAMO-EXIT. EXIT.
043300
043400 411-BUSCA-O-CREA-POSICION.
043500     MOVE 0 TO WKS-POS-IDX
043600     PERFORM 412-COMPARA-POSICION
043700             VARYING WKS-POS-IDX FROM 1 BY 1
043800             UNTIL WKS-POS-IDX GREATER WKS-POS-CT
043900                OR WKS-POS-SYMBOL (WKS-POS-IDX) EQUAL
044000                   WKS-TRAMO-SYMBOL (WKS-TRAMO-IDX)
044100     IF WKS-POS-IDX GREATER WKS-POS-CT
044200        ADD 1 TO WKS-POS-CT
044300        MOVE WKS-POS-CT TO WKS-POS-IDX
044400        MOVE WKS-TRAMO-SYMBOL (WKS-TRAMO-IDX)
044500          TO WKS-POS-SYMBOL (WKS-POS-IDX)
044600        MOVE 0          TO WKS-POS-SUMA-QTY (WKS-POS-IDX)
044700        MOVE 0          TO WKS-POS-SUMA-IMPORTE (WKS-POS-IDX)
044800        MOVE 99999999   TO WKS-POS-FECHA-MIN (WKS-POS-IDX)
044900     END-IF.
045000 411-BUSCA-O-CREA-POSICION-EXIT. EXIT.
045100
045200 412-COMPARA-POSICION.
045300     CONTINUE.
045400 412-COMPARA-POSICION-EXIT. EXIT.
045500
045600******************************************************************
045700*   420-CIERRA-POSICION: PRECIO PROMEDIO, DIRECCION Y LLAVE DE   *
045800*   POSICION (SIMBOLO + FECHA DEL TRAMO MAS ANTIGUO).            *
045900******************************************************************
046000 420-CIERRA-POSICION.
046100     IF WKS-POS-SUMA-QTY (WKS-POS-IDX) > 0
046200        SET WKS-POS-LONG (WKS-POS-IDX) TO TRUE
046300        MOVE WKS-POS-SUMA-QTY (WKS-POS-IDX)
046400          TO WKS-POS-QUANTITY (WKS-POS-IDX)
046500     ELSE
046600        SET WKS-POS-SHORT (WKS-POS-IDX) TO TRUE
046700        COMPUTE WKS-POS-QUANTITY (WKS-POS-IDX) =
046800                WKS-POS-SUMA-QTY (WKS-POS-IDX) * -1
046900     END-IF
047000     COMPUTE WKS-POS-AVG-ENTRY (WKS-POS-IDX) ROUNDED =
047100             WKS-POS-SUMA-IMPORTE (WKS-POS-IDX) /
047200             WKS-POS-SUMA-QTY (WKS-POS-IDX)
047300     IF WKS-POS-AVG-ENTRY (WKS-POS-IDX) < 0
047400        COMPUTE WKS-POS-AVG-ENTRY (WKS-POS-IDX) =
047500                WKS-POS-AVG-ENTRY (WKS-POS-IDX) * -1
047600     END-IF
047700     MOVE WKS-POS-FECHA-MIN (WKS-POS-IDX) TO WKS-FW-FECHA
047800     MOVE SPACES TO WKS-FW-TEXTO
047900     STRING WKS-FW-CC-YY '-' WKS-FW-MM '-' WKS-FW-DD
048000            DELIMITED BY SIZE INTO WKS-FW-TEXTO
048100     END-STRING
048200     MOVE SPACES TO WKS-POS-KEY (WKS-POS-IDX)
048300     STRING WKS-POS-SYMBOL (WKS-POS-IDX) DELIMITED BY SPACE
048400            '_'                          DELIMITED BY SIZE
048500            WKS-FW-TEXTO                  DELIMITED BY SIZE
048600            INTO WKS-POS-KEY (WKS-POS-IDX)
048700     END-STRING.
048800 420-CIERRA-POSICION-EXIT. EXIT.
048900
049000******************************************************************
049100*   500-ORDENA-POSICIONES: INTERCAMBIO SIMPLE, LA TABLA ES       *
049200*   PEQUENA (MAXIMO 200 POSICIONES ABIERTAS).                   *
049300******************************************************************
049400 500-ORDENA-POSICIONES.
049500     IF WKS-POS-CT GREATER 1
049600        PERFORM 510-PASADA-ORDENA
049700                VARYING WKS-POS-IDX FROM 1 BY 1
049800                UNTIL WKS-POS-IDX GREATER WKS-POS-CT
049900     END-IF.
050000 500-ORDENA-POSICIONES-EXIT. EXIT.
050100
050200 510-PASADA-ORDENA.
050300     PERFORM 511-COMPARA-INTERCAMBIA
050400             VARYING WKS-RIESGO-IDX FROM 1 BY 1
050500             UNTIL WKS-RIESGO-IDX GREATER WKS-POS-CT.
050600 510-PASADA-ORDENA-EXIT. EXIT.
050700
050800 511-COMPARA-INTERCAMBIA.
050900     IF WKS-RIESGO-IDX LESS WKS-POS-CT
051000        IF WKS-POS-KEY (WKS-RIESGO-IDX) GREATER
051100           WKS-POS-KEY (WKS-RIESGO-IDX + 1)
051200           MOVE WKS-POS-ENTRY (WKS-RIESGO-IDX)       TO WKS-SWAP-POS
051300           MOVE WKS-POS-ENTRY (WKS-RIESGO-IDX + 1)
051400             TO WKS-POS-ENTRY (WKS-RIESGO-IDX)
051500           MOVE WKS-SWAP-POS TO WKS-POS-ENTRY (WKS-RIESGO-IDX + 1)
051600        END-IF
051700     END-IF.
051800 511-COMPARA-INTERCAMBIA-EXIT. EXIT.
051900
052000******************************************************************
052100*   600-EMPAREJA-RIESGO: BUSCA LA LLAVE DE POSICION EN LA TABLA  *
052200*   DE RIESGO CARGADA EN MEMORIA; SIN COINCIDENCIA ES MISSING.   *
052300******************************************************************
052400 600-EMPAREJA-RIESGO.
052500     MOVE 0 TO WKS-RIESGO-IDX
052600     IF WKS-RIESGO-CT GREATER 0
052700        PERFORM 610-COMPARA-RIESGO
052800                VARYING WKS-RIESGO-IDX FROM 1 BY 1
052900                UNTIL WKS-RIESGO-IDX GREATER WKS-RIESGO-CT
053000                   OR WKS-RK-POS-KEY (WKS-RIESGO-IDX) EQUAL
053100                      WKS-POS-KEY (WKS-POS-IDX)
053200     END-IF
053300     IF WKS-RIESGO-IDX GREATER WKS-RIESGO-CT
053400                      OR WKS-RIESGO-CT EQUAL 0
053500        MOVE 'Missing'  TO WKS-POS-ESTADO (WKS-POS-IDX)
053600        MOVE 0          TO WKS-POS-STOP-LOSS (WKS-POS-IDX)
053700        MOVE 0          TO WKS-POS-INITIAL-RISK (WKS-POS-IDX)
053800        ADD 1 TO WKS-CTA-MISSING
053900     ELSE
054000        MOVE WKS-RK-STOP-LOSS (WKS-RIESGO-IDX)
054100          TO WKS-POS-STOP-LOSS (WKS-POS-IDX)
054200        COMPUTE WKS-DIF-RIESGO =
054300                WKS-POS-AVG-ENTRY (WKS-POS-IDX) -
054400                WKS-POS-STOP-LOSS (WKS-POS-IDX)
054500        IF WKS-DIF-RIESGO < 0
054600           COMPUTE WKS-DIF-RIESGO = WKS-DIF-RIESGO * -1
054700        END-IF
054800        COMPUTE WKS-POS-INITIAL-RISK (WKS-POS-IDX) ROUNDED =
054900                WKS-DIF-RIESGO * WKS-POS-QUANTITY (WKS-POS-IDX)
055000        IF (WKS-POS-LONG (WKS-POS-IDX) AND
055100            WKS-POS-STOP-LOSS (WKS-POS-IDX) >
055200            WKS-POS-AVG-ENTRY (WKS-POS-IDX))
055300           OR
055400           (WKS-POS-SHORT (WKS-POS-IDX) AND
055500            WKS-POS-STOP-LOSS (WKS-POS-IDX) <
055600            WKS-POS-AVG-ENTRY (WKS-POS-IDX))
055700           MOVE 'Trail'    TO WKS-POS-ESTADO (WKS-POS-IDX)
055800           ADD 1 TO WKS-CTA-TRAIL
055900        ELSE
056000           MOVE 'OK'       TO WKS-POS-ESTADO (WKS-POS-IDX)
056100           ADD 1 TO WKS-CTA-OK
056200        END-IF
056300     END-IF.
056400 600-EMPAREJA-RIESGO-EXIT. EXIT.
056500
056600******************************************************************
056700*   700-IMPRIME-REPORTE: ENCABEZADO, UN RENGLON POR POSICION     *
056800*   ABIERTA Y EL PIE CON LOS CONTADORES OK / TRAIL / MISSING.    *
056900******************************************************************
057000 700-IMPRIME-REPORTE.
057100     MOVE SPACES TO WKS-LINEA-IMPRESION
057200     STRING 'SIMBOLO   ' 'DIR   ' '   ENTRADA' '     STOP '
057300            '    RIESGO' ' ESTADO'
057400            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION
057500     END-STRING
057600     WRITE REG-TLSLRR FROM WKS-LINEA-IMPRESION
057700     IF WKS-POS-CT GREATER 0
057800        PERFORM 710-IMPRIME-POSICION THRU 710-IMPRIME-POSICION-EXIT
057900                VARYING WKS-POS-IDX FROM 1 BY 1
058000                UNTIL WKS-POS-IDX GREATER WKS-POS-CT
058100     END-IF
058200     MOVE WKS-POS-CT      TO WKS-EDT-CTA-POS
058300     MOVE WKS-CTA-OK      TO WKS-EDT-CTA-OK
058400     MOVE WKS-CTA-TRAIL   TO WKS-EDT-CTA-TRAIL
058500     MOVE WKS-CTA-MISSING TO WKS-EDT-CTA-MISSING
058600     MOVE SPACES TO WKS-LINEA-IMPRESION
058700     STRING 'Gesamt: '    WKS-EDT-CTA-POS     ' Positionen | '
058800            WKS-EDT-CTA-OK      ' OK | '
058900            WKS-EDT-CTA-TRAIL   ' Trail | '
059000            WKS-EDT-CTA-MISSING ' Missing'
059100            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION
059200     END-STRING
059300     WRITE REG-TLSLRR FROM WKS-LINEA-IMPRESION.
059400 700-IMPRIME-REPORTE-EXIT. EXIT.
059500
059600 710-IMPRIME-POSICION.
059700     MOVE SPACES TO WKS-LINEA-IMPRESION
059800     MOVE WKS-POS-SYMBOL (WKS-POS-IDX)
059900       TO WKS-LINEA-IMPRESION (1:10)
060000     MOVE WKS-POS-DIRECTION (WKS-POS-IDX)
060100       TO WKS-LINEA-IMPRESION (12:6)
060200     MOVE WKS-POS-AVG-ENTRY (WKS-POS-IDX) TO WKS-EDT-2DEC
060300     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (19:10)
060400     MOVE WKS-POS-STOP-LOSS (WKS-POS-IDX) TO WKS-EDT-2DEC
060500     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (30:10)
060600     MOVE WKS-POS-INITIAL-RISK (WKS-POS-IDX) TO WKS-EDT-2DEC
060700     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (41:10)
060800     MOVE WKS-POS-ESTADO (WKS-POS-IDX)
060900       TO WKS-LINEA-IMPRESION (52:10)
061000     WRITE REG-TLSLRR FROM WKS-LINEA-IMPRESION.
061100 710-IMPRIME-POSICION-EXIT. EXIT.
