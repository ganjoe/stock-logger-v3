000100******************************************************************
000200* COPY BOOK   : TLRSKD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : REGISTRO DE RIESGO/STOP-LOSS POR POSICION ABIERTA*
000500*             : MANTENIDO Y VALIDADO POR TLSLR01.                *
000600* ARCHIVOS    : ARCHIVO DE RIESGO (TLRISK)                       *
000700******************************************************************
000800*  H I S T O R I A L   D E   C A M B I O S
000900* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001000* ----------  ------------  -------  ---------------------------
001100* 2011-09-14  M.PEREZ       TK-0687  VERSION ORIGINAL.            TK-0687
001200* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA DIVISA DE LA       TK-1120
001300*                                    POSICION PARA REPORTE.
001400******************************************************************
001500 01  REG-TLRSKD1.
001600     05  TLRK-POS-KEY                   PIC X(23).
001700     05  TLRK-SYMBOL                    PIC X(10).
001800     05  TLRK-DIRECTION                 PIC X(05).
001900         88  TLRK-LONG                      VALUE 'LONG'.
002000         88  TLRK-SHORT                     VALUE 'SHORT'.
002100     05  TLRK-ENTRY-DATE                PIC X(10).
002200     05  TLRK-AVG-ENTRY                 PIC S9(09)V9(04).
002300     05  TLRK-STOP-LOSS                 PIC S9(09)V9(04).
002400     05  TLRK-QUANTITY                  PIC 9(09)V9(04).
002500     05  TLRK-INITIAL-RISK              PIC S9(11)V9(02).
002600     05  TLRK-CURRENCY                  PIC X(03).
002700     05  FILLER                        PIC X(08).
