000100******************************************************************
000200* COPY BOOK   : TLMKDD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : MAESTRO DE COTIZACIONES, LLAVEADO POR ACTIVO     *
000500*             : (ISIN) O PAR DE DIVISAS (6 POSICIONES) MAS FECHA.*
000600*             : LO CONSULTA EL SUBPROGRAMA TLMKT01 INVOCADO POR  *
000700*             : LOS MOTORES DE LA BITACORA.                     *
000800* ARCHIVOS    : MAESTRO DE COTIZACIONES (TLMKT)                  *
000900******************************************************************
001000*  H I S T O R I A L   D E   C A M B I O S
001100* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001200* ----------  ------------  -------  ---------------------------
001300* 2004-05-27  M.PEREZ       TK-0512  VERSION ORIGINAL, SOLO       TK-0512
001400*                                    PRECIO DE CIERRE.
001500* 2011-09-14  M.PEREZ       TK-0687  SE AGREGA VISTA DE TIPO DE   TK-0687
001600*                                    CAMBIO (REDEFINES) PARA LOS
001700*                                    PARES DE DIVISAS.
001800******************************************************************
001900 01  REG-TLMKDD1.
002000     05  TLMK-LLAVE.
002100         10  TLMK-ASSET-ID             PIC X(12).
002200         10  TLMK-QUOTE-DATE           PIC 9(08).
002300     05  TLMK-QUOTE-DATE-R REDEFINES TLMK-QUOTE-DATE.
002400         10  TLMK-QUOTE-YYYY-DATE.
002500             15  TLMK-QUOTE-CC-DATE     PIC 9(02).
002600             15  TLMK-QUOTE-YY-DATE     PIC 9(02).
002700         10  TLMK-QUOTE-MM-DATE         PIC 9(02).
002800         10  TLMK-QUOTE-DD-DATE         PIC 9(02).
002900     05  TLMK-VALOR.
003000         10  TLMK-CLOSE-PRICE           PIC S9(09)V9(04).
003100     05  TLMK-VALOR-FX REDEFINES TLMK-VALOR.
003200         10  TLMK-FX-RATE               PIC S9(03)V9(06).
003300     05  FILLER                        PIC X(12).
