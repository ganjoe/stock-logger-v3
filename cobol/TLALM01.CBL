000100******************************************************************
000200* FECHA       : 19/07/1993                                       *
000300* PROGRAMADOR : R. VIDES (RVID)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLALM01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE CASACE FIFO POR LOTE (ALM).  POR CADA   *
000800*             : EVENTO CRONOLOGICO DECIDE SI ABRE O CIERRA UN    *
000900*             : LOTE, REALIZA LA GANANCIA/PERDIDA EN EUROS,      *
001000*             : ACUMULA EQUIDAD TOTAL, RACHA DE ACIERTOS/FALLOS, *
001100*             : FACTOR DE GANANCIA Y DRAWDOWN, Y ESCRIBE UN      *
001200*             : RENGLON DE HISTORIAL POR CADA EVENTO PROCESADO.  *
001300* ARCHIVOS    : BITACORA CANONICA ORDENADA=C, HISTORIAL DE       *
001400*             : OPERACIONES=A                                    *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 19/07/1993                                       *
001700* BPM/RATIONAL: 220118                                           *
001800******************************************************************
001900*  H I S T O R I A L   D E   C A M B I O S
002000* ----------------------------------------------------------------
002100* 1993-07-19  R.VIDES       TK-0118  VERSION ORIGINAL, CASACE DE  TK-0118
002200*                                    LOTES FIFO Y CURVA DE EQUIDAD.
002300* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: FECHA DE LOTE TK-0390
002400*                                    Y DE EVENTO A 9(08) CC-YY-MM-DD.
002500* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA CONVERSION A EUR   TK-0512
002600*                                    VIA TLMKT01 (TIPO DE CAMBIO).
002700* 2013-02-18  M.PEREZ       TK-0744  SE AGREGAN WINRATE, PROFIT   TK-0744
002800*                                    FACTOR Y DRAWDOWN ACUMULADOS
002900*                                    AL RENGLON DE HISTORIAL.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    TLALM01.
003300 AUTHOR.        R. VIDES.
003400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003500 DATE-WRITTEN.  19/07/1993.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TLEVTC ASSIGN TO TLEVTC
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            ACCESS        IS SEQUENTIAL
004900            FILE STATUS   IS FS-TLEVTC
005000                             FSE-TLEVTC.
005100
005200     SELECT TLHIST ASSIGN TO TLHIST
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-TLHIST
005600                             FSE-TLHIST.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*   BITACORA CANONICA ORDENADA (ENTRADA)
006000 FD TLEVTC.
006100 01 REG-TLEVTC.
006200     05  TLEC-LLAVE.
006300         10  TLEC-EVENT-ID             PIC X(32).
006400     05  TLEC-EVENT-DATE               PIC 9(08).
006500     05  TLEC-EVENT-DATE-R REDEFINES TLEC-EVENT-DATE.
006600         10  TLEC-EVENT-YYYY-DATE.
006700             15  TLEC-EVENT-CC-DATE     PIC 9(02).
006800             15  TLEC-EVENT-YY-DATE     PIC 9(02).
006900         10  TLEC-EVENT-MM-DATE         PIC 9(02).
007000         10  TLEC-EVENT-DD-DATE         PIC 9(02).
007100     05  TLEC-EVENT-TIME               PIC 9(06).
007200     05  TLEC-EVENT-TIME-R REDEFINES TLEC-EVENT-TIME.
007300         10  TLEC-EVENT-HH-TIME         PIC 9(02).
007400         10  TLEC-EVENT-MI-TIME         PIC 9(02).
007500         10  TLEC-EVENT-SS-TIME         PIC 9(02).
007600     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
007700         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
007800         88  TLEC-TYPE-SELL                VALUE 'SELL'.
007900         88  TLEC-TYPE-INFLOW              VALUE 'INFLOW'.
008000         88  TLEC-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
008100         88  TLEC-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
008400     05  TLEC-SYMBOL                   PIC X(10).
008500     05  TLEC-ISIN                     PIC X(12).
008600     05  TLEC-CURRENCY                 PIC X(03).
008700     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
008800     05  TLEC-PRICE                    PIC S9(09)V9(04).
008900     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
009000     05  TLEC-COMMISSION               PIC S9(07)V9(02).
009100     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
009200     05  FILLER                        PIC X(09).
009300*   HISTORIAL DE OPERACIONES, SALIDA CSV (UN RENGLON POR EVENTO)
009400 FD TLHIST.
009500 01 REG-TLHIST-ENCABEZADO         PIC X(140).
009600     COPY TLTHRD1.
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01 WKS-FS-STATUS.
010200    02 WKS-STATUS.
010300       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
010400       04 FSE-TLEVTC.
010500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010800       04 FS-TLHIST              PIC 9(02) VALUE ZEROES.
010900       04 FSE-TLHIST.
011000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011300    02 PROGRAMA                  PIC X(08) VALUE 'TLALM01 '.
011400    02 ARCHIVO                   PIC X(08) VALUE SPACES.
011500    02 ACCION                    PIC X(10) VALUE SPACES.
011600    02 LLAVE                     PIC X(32) VALUE SPACES.
011700    02 FILLER                    PIC X(04) VALUE SPACES.
011800 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
011900    02 WKS-STATUS-RAW            PIC X(30).
012000******************************************************************
012100*   TABLA DE LOTES ABIERTOS POR SIMBOLO (COLA FIFO, SIN           *
012200*   DESPLAZAMIENTO FISICO: LOS LOTES AGOTADOS QUEDAN EN CERO Y    *
012300*   SE SALTAN EN EL BARRIDO).                                     *
012400******************************************************************
012500 01 WKS-TABLA-LOTES.
012600    02 WKS-LOTE-CT                PIC 9(05) VALUE 0 COMP.
012700    02 WKS-LOTE-ENTRY OCCURS 5000 TIMES
012800                      INDEXED BY WKS-LOTE-IDX.
012900       04 WKS-LOTE-SYMBOL          PIC X(10).
013000       COPY TLLOTD1.
013100       04 FILLER                  PIC X(03).
013200******************************************************************
013300*            AREA DE ENLACE PARA CONSULTA DE TIPO DE CAMBIO      *
013400******************************************************************
013500 01 WKS-TLMKT01-PARMS.
013600    02 WKS-MK-ASSET-ID            PIC X(12) VALUE SPACES.
013700    02 WKS-MK-LOOKUP-FECHA        PIC 9(08) VALUE 0.
013800    02 WKS-MK-LOOKUP-MODO         PIC X(01) VALUE 'S'.
013900    02 WKS-MK-VALOR-SALIDA        PIC S9(09)V9(06) VALUE 0.
014000    02 WKS-MK-VALOR-SALIDA-R REDEFINES WKS-MK-VALOR-SALIDA.
014100       04 WKS-MK-VALOR-ENTERO     PIC S9(09).
014200       04 WKS-MK-VALOR-DECIMAL    PIC 9(06).
014300    02 WKS-MK-BANDERA-ENCONTRADO  PIC X(01) VALUE 'N'.
014400    02 FILLER                    PIC X(04) VALUE SPACES.
014500******************************************************************
014600*                MÉTRICAS ACUMULADAS DEL PORTAFOLIO              *
014700******************************************************************
014800 01 WKS-METRICAS.
014900    02 WKS-TOTAL-EQUITY           PIC S9(11)V9(02) VALUE 0.
015000    02 WKS-EQUITY-CURVE           PIC S9(11)V9(02) VALUE 0.
015100    02 WKS-CUM-INFLOW             PIC S9(11)V9(02) VALUE 0.
015200    02 WKS-GROSS-PROFIT           PIC S9(11)V9(02) VALUE 0.
015300    02 WKS-GROSS-LOSS             PIC S9(11)V9(02) VALUE 0.
015400    02 WKS-WINS                   PIC 9(07) VALUE 0 COMP.
015500    02 WKS-LOSSES                 PIC 9(07) VALUE 0 COMP.
015600    02 WKS-WINRATE                PIC 9(03)V9(02) VALUE 0.
015700    02 WKS-PROFITFACTOR           PIC 9(07)V9(03) VALUE 0.
015800    02 WKS-HWM                    PIC S9(11)V9(02) VALUE 0.
015900    02 WKS-ADJUSTED-EQUITY        PIC S9(11)V9(02) VALUE 0.
016000    02 WKS-DRAWDOWN-PCT           PIC S9(03)V9(02) VALUE 0.
016100    02 FILLER                    PIC X(06) VALUE SPACES.
016200******************************************************************
016300*           AREA DE TRABAJO POR EVENTO (CASACE DE LOTES)         *
016400******************************************************************
016500 01 WKS-EVENTO-WORK.
016600    02 WKS-EVENT-PNL              PIC S9(11)V9(02) VALUE 0.
016700    02 WKS-RESTANTE               PIC S9(09)V9(04) VALUE 0.
016800    02 WKS-UNIDADES                PIC S9(09)V9(04) VALUE 0.
016900    02 WKS-MAG-RESTANTE            PIC S9(09)V9(04) VALUE 0.
017000    02 WKS-MAG-LOTE                PIC S9(09)V9(04) VALUE 0.
017100    02 WKS-CHUNK-PNL               PIC S9(11)V9(02) VALUE 0.
017200    02 WKS-SUMA-QTY-PRECIO         PIC S9(15)V9(06) VALUE 0.
017300    02 WKS-SUMA-QTY                PIC S9(11)V9(04) VALUE 0.
017400    02 WKS-ENTRY-PRICE-REPORT      PIC S9(09)V9(04) VALUE 0.
017500    02 WKS-EXIT-PRICE-REPORT       PIC S9(09)V9(04) VALUE 0.
017600    02 WKS-PRIMER-LOTE-IDX         PIC 9(05) VALUE 0 COMP.
017700    02 FILLER                     PIC X(06) VALUE SPACES.
017800 01 WKS-BANDERAS.
017900    02 WKS-FIN-TLEVTC              PIC 9(01) VALUE 0.
018000       88 FIN-TLEVTC                    VALUE 1.
018100    02 FILLER                      PIC X(05) VALUE SPACES.
018200 01 WKS-CONTADORES.
018300    02 WKS-LEIDOS                  PIC 9(07) VALUE 0 COMP.
018400    02 FILLER                      PIC X(04) VALUE SPACES.
018500******************************************************************
018600 PROCEDURE DIVISION.
018700******************************************************************
018800 000-MAIN SECTION.
018900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
019000     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT
019100     PERFORM 300-PROCESA-EVENTO THRU 300-PROCESA-EVENTO-EXIT
019200             UNTIL FIN-TLEVTC
019300     CLOSE TLEVTC TLHIST
019400     DISPLAY 'TLALM01 - EVENTOS PROCESADOS: ' WKS-LEIDOS
019500             UPON CONSOLE
019600     STOP RUN.
019700 000-MAIN-EXIT. EXIT.
019800
019900 100-APERTURA-ARCHIVOS.
020000     OPEN INPUT  TLEVTC
020100          OUTPUT TLHIST
020200     IF FS-TLEVTC NOT EQUAL 0
020300        MOVE 'OPEN'     TO ACCION
020400        MOVE SPACES     TO LLAVE
020500        MOVE 'TLEVTC'   TO ARCHIVO
020600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020700                              FS-TLEVTC, FSE-TLEVTC
020800        DISPLAY '>>> TLALM01: NO SE PUDO ABRIR TLEVTC <<<'
020900                UPON CONSOLE
021000        MOVE 91 TO RETURN-CODE
021100        STOP RUN
021200     END-IF
021300     MOVE SPACES TO REG-TLHIST-ENCABEZADO
021400     STRING 'ID,Date,Type,Symbol,Quantity,EntryPrice,ExitPrice,'
021500            'FXRate,PnL,Total Equity,Equity Curve,Cum Inflow,'
021600            'Cum WinRate,Cum ProfitFactor,Drawdown'
021700            DELIMITED BY SIZE INTO REG-TLHIST-ENCABEZADO
021800     END-STRING
021900     WRITE REG-TLHIST-ENCABEZADO.
022000 100-APERTURA-ARCHIVOS-EXIT. EXIT.
022100
022200 200-LEE-TLEVTC.
022300     READ TLEVTC
022400         AT END MOVE 1 TO WKS-FIN-TLEVTC
022500     END-READ
022600     IF NOT FIN-TLEVTC
022700        ADD 1 TO WKS-LEIDOS
022800     END-IF.
022900 200-LEE-TLEVTC-EXIT. EXIT.
023000
023100******************************************************************
023200*   300-PROCESA-EVENTO: DESPACHA SEGUN EL TIPO DE EVENTO.         *
023300******************************************************************
023400 300-PROCESA-EVENTO.
023500     MOVE 0 TO WKS-EVENT-PNL
023600     MOVE TLEC-PRICE TO WKS-ENTRY-PRICE-REPORT WKS-EXIT-PRICE-REPORT
023700     MOVE 0 TO WKS-MK-VALOR-SALIDA
023800     EVALUATE TRUE
023900        WHEN TLEC-TYPE-INFLOW OR TLEC-TYPE-OUTFLOW
024000           ADD TLEC-AMOUNT TO WKS-TOTAL-EQUITY
024100           ADD TLEC-AMOUNT TO WKS-CUM-INFLOW
024200           MOVE 0 TO WKS-ENTRY-PRICE-REPORT WKS-EXIT-PRICE-REPORT
024300        WHEN TLEC-TYPE-DIVIDEND
024400           ADD TLEC-AMOUNT TO WKS-TOTAL-EQUITY
024500           MOVE 0 TO WKS-ENTRY-PRICE-REPORT WKS-EXIT-PRICE-REPORT
024600        WHEN TLEC-TYPE-BUY OR TLEC-TYPE-SELL
024700           PERFORM 320-PROCESA-COMPRA-VENTA
024800                   THRU 320-PROCESA-COMPRA-VENTA-EXIT
024900           ADD WKS-EVENT-PNL TO WKS-TOTAL-EQUITY
025000           ADD WKS-EVENT-PNL TO WKS-EQUITY-CURVE
025100           IF WKS-EVENT-PNL > 0
025200              ADD WKS-EVENT-PNL TO WKS-GROSS-PROFIT
025300              ADD 1 TO WKS-WINS
025400           ELSE
025500              IF WKS-EVENT-PNL < 0
025600                 COMPUTE WKS-GROSS-LOSS =
025700                         WKS-GROSS-LOSS + (WKS-EVENT-PNL * -1)
025800                 ADD 1 TO WKS-LOSSES
025900              END-IF
026000           END-IF
026100     END-EVALUATE
026200     PERFORM 400-CALCULA-METRICAS THRU 400-CALCULA-METRICAS-EXIT
026300     PERFORM 500-ESCRIBE-HISTORIAL THRU 500-ESCRIBE-HISTORIAL-EXIT
026400     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT.
026500 300-PROCESA-EVENTO-EXIT. EXIT.
026600
026700******************************************************************
026800*   320-PROCESA-COMPRA-VENTA: DECIDE APERTURA O CIERRE DE LOTE.  *
026900******************************************************************
027000 320-PROCESA-COMPRA-VENTA.
027100     STRING TLEC-CURRENCY DELIMITED BY SIZE
027200            'EUR'         DELIMITED BY SIZE
027300            INTO WKS-MK-ASSET-ID
027400     END-STRING
027500     MOVE TLEC-EVENT-DATE TO WKS-MK-LOOKUP-FECHA
027600     MOVE 'S'             TO WKS-MK-LOOKUP-MODO
027700     CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
027800     PERFORM 330-BUSCA-PRIMER-LOTE THRU 330-BUSCA-PRIMER-LOTE-EXIT
027900     IF WKS-PRIMER-LOTE-IDX EQUAL 0
028000        PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
028100     ELSE
028200        IF (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) > 0
028300             AND TLEC-QUANTITY > 0)
028400           OR (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) < 0
028500                AND TLEC-QUANTITY < 0)
028600           PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
028700        ELSE
028800           PERFORM 350-CIERRA-LOTES THRU 350-CIERRA-LOTES-EXIT
028900        END-IF
029000     END-IF.
029100 320-PROCESA-COMPRA-VENTA-EXIT. EXIT.
029200
029300******************************************************************
029400*   330-BUSCA-PRIMER-LOTE: PRIMER LOTE ABIERTO DEL SIMBOLO, EN   *
029500*   ORDEN DE LLEGADA (EL MAS ANTIGUO, PARA FIFO).                *
029600******************************************************************
029700 330-BUSCA-PRIMER-LOTE.
029800     MOVE 0 TO WKS-PRIMER-LOTE-IDX
029900     PERFORM 331-COMPARA-LOTE-ABIERTO
030000             VARYING WKS-LOTE-IDX FROM 1 BY 1
030100             UNTIL WKS-LOTE-IDX GREATER WKS-LOTE-CT.
030200 330-BUSCA-PRIMER-LOTE-EXIT. EXIT.
030300
030400 331-COMPARA-LOTE-ABIERTO.
030500     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) EQUAL TLEC-SYMBOL
030600        AND TLLT-LOT-QTY (WKS-LOTE-IDX) NOT EQUAL 0
030700        AND WKS-PRIMER-LOTE-IDX EQUAL 0
030800           MOVE WKS-LOTE-IDX TO WKS-PRIMER-LOTE-IDX
030900     END-IF.
031000 331-COMPARA-LOTE-ABIERTO-EXIT. EXIT.
031100
031200******************************************************************
031300*   340-ABRE-LOTE: APILA UN LOTE NUEVO AL FINAL DE LA TABLA.     *
031400******************************************************************
031500 340-ABRE-LOTE.
031600     ADD 1 TO WKS-LOTE-CT
031700     MOVE TLEC-SYMBOL        TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
031800     MOVE TLEC-PRICE         TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
031900     MOVE TLEC-EVENT-DATE    TO TLLT-LOT-DATE   (WKS-LOTE-CT)
032000     MOVE TLEC-QUANTITY      TO TLLT-LOT-QTY    (WKS-LOTE-CT)
032100     MOVE WKS-MK-VALOR-SALIDA TO TLLT-LOT-FX    (WKS-LOTE-CT)
032200     MOVE 0                  TO TLLT-LOT-FEE-U  (WKS-LOTE-CT)
032300     MOVE TLEC-PRICE         TO WKS-ENTRY-PRICE-REPORT
032400     MOVE 0                 TO WKS-EXIT-PRICE-REPORT
032500     MOVE 0                 TO WKS-EVENT-PNL.
032600 340-ABRE-LOTE-EXIT. EXIT.
032700
032800******************************************************************
032900*   350-CIERRA-LOTES: CONSUME LOTES DESDE EL FRENTE (FIFO) HASTA *
033000*   AGOTAR LA CANTIDAD DEL EVENTO O LA COLA DEL SIMBOLO.         *
033100******************************************************************
033200 350-CIERRA-LOTES.
033300     MOVE TLEC-QUANTITY      TO WKS-RESTANTE
033400     MOVE WKS-PRIMER-LOTE-IDX TO WKS-LOTE-IDX
033500     MOVE 0 TO WKS-SUMA-QTY-PRECIO WKS-SUMA-QTY WKS-EVENT-PNL
033600     PERFORM 351-PROCESA-UN-LOTE THRU 351-PROCESA-UN-LOTE-EXIT
033700             UNTIL WKS-RESTANTE EQUAL 0
033800                OR WKS-LOTE-IDX GREATER WKS-LOTE-CT
033900     IF WKS-RESTANTE NOT EQUAL 0
034000        PERFORM 360-ABRE-LOTE-VOLTEO THRU 360-ABRE-LOTE-VOLTEO-EXIT
034100     END-IF
034200     IF WKS-SUMA-QTY NOT EQUAL 0
034300        COMPUTE WKS-ENTRY-PRICE-REPORT ROUNDED =
034400                WKS-SUMA-QTY-PRECIO / WKS-SUMA-QTY
034500     END-IF
034600     MOVE TLEC-PRICE TO WKS-EXIT-PRICE-REPORT.
034700 350-CIERRA-LOTES-EXIT. EXIT.
034800
034900 351-PROCESA-UN-LOTE.
035000     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) NOT EQUAL TLEC-SYMBOL
035100        OR TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
035200           ADD 1 TO WKS-LOTE-IDX
035300     ELSE
035400        PERFORM 352-CASA-CHUNK THRU 352-CASA-CHUNK-EXIT
035500     END-IF.
035600 351-PROCESA-UN-LOTE-EXIT. EXIT.
035700
035800******************************************************************
035900*   352-CASA-CHUNK: CASA UNA PORCION DEL LOTE ACTUAL CONTRA EL   *
036000*   RESTANTE DEL EVENTO Y ACUMULA LA GANANCIA/PERDIDA.           *
036100******************************************************************
036200 352-CASA-CHUNK.
036300     IF WKS-RESTANTE < 0
036400        COMPUTE WKS-MAG-RESTANTE = WKS-RESTANTE * -1
036500     ELSE
036600        MOVE WKS-RESTANTE TO WKS-MAG-RESTANTE
036700     END-IF
036800     IF TLLT-LOT-QTY (WKS-LOTE-IDX) < 0
036900        COMPUTE WKS-MAG-LOTE = TLLT-LOT-QTY (WKS-LOTE-IDX) * -1
037000     ELSE
037100        MOVE TLLT-LOT-QTY (WKS-LOTE-IDX) TO WKS-MAG-LOTE
037200     END-IF
037300     IF WKS-MAG-RESTANTE < WKS-MAG-LOTE
037400        MOVE WKS-MAG-RESTANTE TO WKS-UNIDADES
037500     ELSE
037600        MOVE WKS-MAG-LOTE TO WKS-UNIDADES
037700     END-IF
037800     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
037900        COMPUTE WKS-CHUNK-PNL ROUNDED =
038000           (TLEC-PRICE * WKS-MK-VALOR-SALIDA -
038100            TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX))
038200           * WKS-UNIDADES
038300     ELSE
038400        COMPUTE WKS-CHUNK-PNL ROUNDED =
038500           (TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX) -
038600            TLEC-PRICE * WKS-MK-VALOR-SALIDA)
038700           * WKS-UNIDADES
038800     END-IF
038900     ADD WKS-CHUNK-PNL TO WKS-EVENT-PNL
039000     COMPUTE WKS-SUMA-QTY-PRECIO = WKS-SUMA-QTY-PRECIO +
039100             (TLLT-LOT-PRICE (WKS-LOTE-IDX) * WKS-UNIDADES)
039200     ADD WKS-UNIDADES TO WKS-SUMA-QTY
039300     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
039400        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
039500                TLLT-LOT-QTY (WKS-LOTE-IDX) - WKS-UNIDADES
039600     ELSE
039700        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
039800                TLLT-LOT-QTY (WKS-LOTE-IDX) + WKS-UNIDADES
039900     END-IF
040000     IF WKS-RESTANTE > 0
040100        COMPUTE WKS-RESTANTE = WKS-RESTANTE - WKS-UNIDADES
040200     ELSE
040300        COMPUTE WKS-RESTANTE = WKS-RESTANTE + WKS-UNIDADES
040400     END-IF
040500     IF TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
040600        ADD 1 TO WKS-LOTE-IDX
040700     END-IF.
040800 352-CASA-CHUNK-EXIT. EXIT.
040900
041000******************************************************************
041100*   360-ABRE-LOTE-VOLTEO: EL SOBRANTE DESPUES DE VACIAR LA COLA  *
041200*   ABRE UN LOTE NUEVO EN SENTIDO CONTRARIO (VOLTEO DE POSICION).*
041300******************************************************************
041400 360-ABRE-LOTE-VOLTEO.
041500     ADD 1 TO WKS-LOTE-CT
041600     MOVE TLEC-SYMBOL         TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
041700     MOVE TLEC-PRICE          TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
041800     MOVE TLEC-EVENT-DATE     TO TLLT-LOT-DATE   (WKS-LOTE-CT)
041900     MOVE WKS-RESTANTE        TO TLLT-LOT-QTY    (WKS-LOTE-CT)
042000     MOVE WKS-MK-VALOR-SALIDA TO TLLT-LOT-FX     (WKS-LOTE-CT)
042100     MOVE 0                   TO TLLT-LOT-FEE-U  (WKS-LOTE-CT).
042200 360-ABRE-LOTE-VOLTEO-EXIT. EXIT.
042300
042400******************************************************************
042500*   400-CALCULA-METRICAS: WINRATE, PROFIT FACTOR Y DRAWDOWN      *
042600*   ACUMULADOS, RECALCULADOS DESPUES DE CADA EVENTO.             *
042700******************************************************************
042800 400-CALCULA-METRICAS.
042900     IF (WKS-WINS + WKS-LOSSES) > 0
043000        COMPUTE WKS-WINRATE ROUNDED =
043100                WKS-WINS / (WKS-WINS + WKS-LOSSES) * 100
043200     ELSE
043300        MOVE 0 TO WKS-WINRATE
043400     END-IF
043500     IF WKS-GROSS-LOSS EQUAL 0
043600        IF WKS-GROSS-PROFIT > 0
043700           MOVE 999 TO WKS-PROFITFACTOR
043800        ELSE
043900           MOVE 0 TO WKS-PROFITFACTOR
044000        END-IF
044100     ELSE
044200        COMPUTE WKS-PROFITFACTOR ROUNDED =
044300                WKS-GROSS-PROFIT / WKS-GROSS-LOSS
044400     END-IF
044500     COMPUTE WKS-ADJUSTED-EQUITY =
044600             WKS-TOTAL-EQUITY - WKS-CUM-INFLOW
044700     IF WKS-ADJUSTED-EQUITY > WKS-HWM
044800        MOVE WKS-ADJUSTED-EQUITY TO WKS-HWM
044900     END-IF
045000     IF WKS-HWM > 0
045100        COMPUTE WKS-DRAWDOWN-PCT ROUNDED =
045200           ((WKS-HWM - WKS-ADJUSTED-EQUITY) / WKS-HWM) * 100 * -1
045300     ELSE
045400        MOVE 0 TO WKS-DRAWDOWN-PCT
045500     END-IF.
045600 400-CALCULA-METRICAS-EXIT. EXIT.
045700
045800******************************************************************
045900*   500-ESCRIBE-HISTORIAL: GRABA EL RENGLON CSV DEL EVENTO.      *
046000******************************************************************
046100 500-ESCRIBE-HISTORIAL.
046200     MOVE TLEC-EVENT-ID      TO TLTH-ID
046300     STRING TLEC-EVENT-YYYY-DATE (1:4) '-'
046400            TLEC-EVENT-MM-DATE     '-'
046500            TLEC-EVENT-DD-DATE     ' '
046600            TLEC-EVENT-HH-TIME     ':'
046700            TLEC-EVENT-MI-TIME     ':'
046800            TLEC-EVENT-SS-TIME
046900            DELIMITED BY SIZE INTO TLTH-DATE-TIME
047000     END-STRING
047100     MOVE TLEC-EVENT-TYPE-CDE TO TLTH-TYPE
047200     MOVE TLEC-SYMBOL         TO TLTH-SYMBOL
047300     MOVE TLEC-QUANTITY       TO TLTH-QUANTITY
047400     MOVE WKS-ENTRY-PRICE-REPORT TO TLTH-ENTRY-PRICE
047500     MOVE WKS-EXIT-PRICE-REPORT  TO TLTH-EXIT-PRICE
047600     MOVE WKS-MK-VALOR-SALIDA TO TLTH-FX-RATE
047700     MOVE WKS-EVENT-PNL       TO TLTH-PNL
047800     MOVE WKS-TOTAL-EQUITY    TO TLTH-TOTAL-EQUITY
047900     MOVE WKS-EQUITY-CURVE    TO TLTH-EQUITY-CURVE
048000     MOVE WKS-CUM-INFLOW      TO TLTH-CUM-INFLOW
048100     MOVE WKS-WINRATE         TO TLTH-CUM-WINRATE
048200     MOVE WKS-PROFITFACTOR    TO TLTH-CUM-PROFITFACTOR
048300     MOVE WKS-DRAWDOWN-PCT    TO TLTH-DRAWDOWN
048400     WRITE REG-TLTHRD1.
048500 500-ESCRIBE-HISTORIAL-EXIT. EXIT.
