000100******************************************************************
000200* COPY BOOK   : TLRAWD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : RENGLON CRUDO DE LA BITACORA DE OPERACIONES, TAL *
000500*             : COMO LO DEJA TLIMP01 AL IMPORTAR EL ESTADO DE    *
000600*             : CUENTA (FECHAS DD.MM.AAAA Y MONTOS EN FORMATO    *
000700*             : ALEMAN, SIN CONVERTIR).  TLLOG01 LO LEE, LOS     *
000800*             : CONVIERTE Y PRODUCE LA BITACORA CANONICA (R1).   *
000900* ARCHIVOS    : BITACORA CRUDA (TLRAWL)                          *
001000******************************************************************
001100*  H I S T O R I A L   D E   C A M B I O S
001200* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001300* ----------  ------------  -------  ---------------------------
001400* 1991-03-04  R.VIDES       TK-0041  VERSION ORIGINAL.            TK-0041
001500* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: FECHA CRUDA  TK-0390
001600*                                    SE CONSERVA DD.MM.AAAA (4
001700*                                    POSICIONES DE ANIO).
001800******************************************************************
001900 01  REG-TLRAWD1.
002000     05  TLRW-EVENT-ID                 PIC X(32).
002100     05  TLRW-RAW-DATE                 PIC X(10).
002200     05  TLRW-RAW-TIME                 PIC X(08).
002300     05  TLRW-KIND-CDE                 PIC X(10).
002400         88  TLRW-KIND-TRADE               VALUE 'TRADE'.
002500         88  TLRW-KIND-DIVIDEND            VALUE 'DIVIDEND'.
002600         88  TLRW-KIND-TRANSFER            VALUE 'TRANSFER'.
002700     05  TLRW-SYMBOL                   PIC X(10).
002800     05  TLRW-ISIN                     PIC X(12).
002900     05  TLRW-CURRENCY                 PIC X(03).
003000     05  TLRW-RAW-QUANTITY             PIC X(14).
003100     05  TLRW-RAW-PRICE                PIC X(14).
003200     05  TLRW-RAW-AMOUNT               PIC X(14).
003300     05  TLRW-RAW-COMMISSION           PIC X(14).
003400     05  TLRW-RAW-PROCEEDS             PIC X(14).
003500     05  TLRW-DESCRIPTION              PIC X(40).
003600     05  FILLER                        PIC X(08).
