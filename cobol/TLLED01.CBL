000100******************************************************************
000200* FECHA       : 18/02/2013                                       *
000300* PROGRAMADOR : M. PEREZ (MPER)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLLED01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE MAYOR DE CARTERA (LEDGER).  IGUAL AL    *
000800*             : CASACE FIFO DE TLALM01 PERO ADEMAS LLEVA SALDO   *
000900*             : DE EFECTIVO, COMISION DE APERTURA POR UNIDAD Y   *
001000*             : TRES NIVELES DE GANANCIA (TRADING/REAL/CONTABLE),*
001100*             : Y EMITE UNA INSTANTANEA DE CARTERA POR EVENTO.   *
001200* ARCHIVOS    : BITACORA CANONICA ORDENADA=C, INSTANTANEA DE     *
001300*             : CARTERA=A                                        *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 18/02/2013                                       *
001600* BPM/RATIONAL: 220118                                           *
001700******************************************************************
001800*  H I S T O R I A L   D E   C A M B I O S
001900* ----------------------------------------------------------------
002000* 2013-02-18  M.PEREZ       TK-0744  VERSION ORIGINAL: EFECTIVO Y TK-0744
002100*                                    TRES NIVELES DE GANANCIA.
002200* 2017-06-30  M.PEREZ       TK-0901  SE AGREGA TABLA DE POSICIONES TK-0901
002300*                                    ABIERTAS EN LA INSTANTANEA.
002400* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA DRAWDOWN Y EXPEC-  TK-1120
002500*                                    TATIVA AL BLOQUE DE RENDI-
002600*                                    MIENTO DE LA INSTANTANEA.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    TLLED01.
003000 AUTHOR.        M. PEREZ.
003100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003200 DATE-WRITTEN.  18/02/2013.
003300 DATE-COMPILED.
003400 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TLEVTC ASSIGN TO TLEVTC
004400            ORGANIZATION  IS LINE SEQUENTIAL
004500            ACCESS        IS SEQUENTIAL
004600            FILE STATUS   IS FS-TLEVTC
004700                             FSE-TLEVTC.
004800
004900     SELECT TLSNAP ASSIGN TO TLSNAP
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-TLSNAP
005300                             FSE-TLSNAP.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*   BITACORA CANONICA ORDENADA (ENTRADA)
005700 FD TLEVTC.
005800 01 REG-TLEVTC.
005900     05  TLEC-LLAVE.
006000         10  TLEC-EVENT-ID             PIC X(32).
006100     05  TLEC-EVENT-DATE               PIC 9(08).
006200     05  TLEC-EVENT-DATE-R REDEFINES TLEC-EVENT-DATE.
006300         10  TLEC-EVENT-YYYY-DATE.
006400             15  TLEC-EVENT-CC-DATE     PIC 9(02).
006500             15  TLEC-EVENT-YY-DATE     PIC 9(02).
006600         10  TLEC-EVENT-MM-DATE         PIC 9(02).
006700         10  TLEC-EVENT-DD-DATE         PIC 9(02).
006800     05  TLEC-EVENT-TIME               PIC 9(06).
006900     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
007000         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
007100         88  TLEC-TYPE-SELL                VALUE 'SELL'.
007200         88  TLEC-TYPE-INFLOW              VALUE 'INFLOW'.
007300         88  TLEC-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
007400         88  TLEC-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
007500     05  TLEC-SYMBOL                   PIC X(10).
007600     05  TLEC-ISIN                     PIC X(12).
007700     05  TLEC-CURRENCY                 PIC X(03).
007800     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
007900     05  TLEC-PRICE                    PIC S9(09)V9(04).
008000     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
008100     05  TLEC-COMMISSION               PIC S9(07)V9(02).
008200     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
008300     05  FILLER                        PIC X(09).
008400*   INSTANTANEA DE CARTERA (SALIDA, UN RENGLON POR EVENTO)
008500 FD TLSNAP.
008600     COPY TLSNPD1.
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01 WKS-FS-STATUS.
009200    02 WKS-STATUS.
009300       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
009400       04 FSE-TLEVTC.
009500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009800       04 FS-TLSNAP              PIC 9(02) VALUE ZEROES.
009900       04 FSE-TLSNAP.
010000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010300    02 PROGRAMA                  PIC X(08) VALUE 'TLLED01 '.
010400    02 ARCHIVO                   PIC X(08) VALUE SPACES.
010500    02 ACCION                    PIC X(10) VALUE SPACES.
010600    02 LLAVE                     PIC X(32) VALUE SPACES.
010700    02 FILLER                    PIC X(04) VALUE SPACES.
010800 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
010900    02 WKS-STATUS-RAW            PIC X(30).
011000******************************************************************
011100*   TABLA DE LOTES ABIERTOS POR SIMBOLO (COLA FIFO)              *
011200******************************************************************
011300 01 WKS-TABLA-LOTES.
011400    02 WKS-LOTE-CT                PIC 9(05) VALUE 0 COMP.
011500    02 WKS-LOTE-ENTRY OCCURS 5000 TIMES
011600                      INDEXED BY WKS-LOTE-IDX.
011700       04 WKS-LOTE-SYMBOL          PIC X(10).
011800       COPY TLLOTD1.
011900       04 FILLER                  PIC X(03).
012000******************************************************************
012100*   CACHE DE ULTIMO PRECIO/TIPO DE CAMBIO CONOCIDO POR SIMBOLO   *
012200******************************************************************
012300 01 WKS-TABLA-PRECIOS.
012400    02 WKS-PRECIO-CT              PIC 9(03) VALUE 0 COMP.
012500    02 WKS-PRECIO-ENTRY OCCURS 200 TIMES
012600                       INDEXED BY WKS-PRECIO-IDX.
012700       04 WKS-PRECIO-SYMBOL        PIC X(10).
012800       04 WKS-PRECIO-VALOR         PIC S9(09)V9(04).
012900       04 WKS-PRECIO-FX            PIC S9(03)V9(06).
013000       04 FILLER                   PIC X(03).
013100******************************************************************
013200*   AREAS PARALELAS A LA TABLA DE POSICIONES DEL SNAPSHOT        *
013300******************************************************************
013400 01 WKS-TABLA-AUX-POSICION.
013500    02 WKS-POS-AUX-ENTRY OCCURS 50 TIMES
013600                         INDEXED BY WKS-POS-AUX-IDX.
013700       04 WKS-POS-COSTO            PIC S9(13)V9(02).
013800       04 WKS-POS-MINFECHA         PIC 9(08).
013900       04 FILLER                   PIC X(03).
014000******************************************************************
014100*            AREA DE ENLACE PARA CONSULTA DE TIPO DE CAMBIO      *
014200******************************************************************
014300 01 WKS-TLMKT01-PARMS.
014400    02 WKS-MK-ASSET-ID            PIC X(12) VALUE SPACES.
014500    02 WKS-MK-LOOKUP-FECHA        PIC 9(08) VALUE 0.
014600    02 WKS-MK-LOOKUP-MODO         PIC X(01) VALUE 'S'.
014700    02 WKS-MK-VALOR-SALIDA        PIC S9(09)V9(06) VALUE 0.
014800    02 WKS-MK-VALOR-SALIDA-R REDEFINES WKS-MK-VALOR-SALIDA.
014900       04 WKS-MK-VALOR-ENTERO     PIC S9(09).
015000       04 WKS-MK-VALOR-DECIMAL    PIC 9(06).
015100    02 WKS-MK-BANDERA-ENCONTRADO  PIC X(01) VALUE 'N'.
015200    02 FILLER                    PIC X(04) VALUE SPACES.
015300******************************************************************
015400*                MÉTRICAS ACUMULADAS DEL PORTAFOLIO              *
015500******************************************************************
015600 01 WKS-METRICAS.
015700    02 WKS-CASH                   PIC S9(11)V9(02) VALUE 0.
015800    02 WKS-CUM-INFLOW             PIC S9(11)V9(02) VALUE 0.
015900    02 WKS-MARKET-VALUE           PIC S9(11)V9(02) VALUE 0.
016000    02 WKS-INVESTED               PIC S9(11)V9(02) VALUE 0.
016100    02 WKS-TOTAL-EQUITY           PIC S9(11)V9(02) VALUE 0.
016200    02 WKS-TRADING-PNL-CUM        PIC S9(11)V9(02) VALUE 0.
016300    02 WKS-REAL-PNL-CUM           PIC S9(11)V9(02) VALUE 0.
016400    02 WKS-ACCOUNTING-PNL-CUM     PIC S9(11)V9(02) VALUE 0.
016500    02 WKS-TOTAL-FEES-CUM         PIC S9(11)V9(02) VALUE 0.
016600    02 WKS-GROSS-PROFIT           PIC S9(11)V9(02) VALUE 0.
016700    02 WKS-GROSS-LOSS             PIC S9(11)V9(02) VALUE 0.
016800    02 WKS-WINS                   PIC 9(07) VALUE 0 COMP.
016900    02 WKS-LOSSES                 PIC 9(07) VALUE 0 COMP.
017000    02 WKS-CLOSED-TRADES          PIC 9(05) VALUE 0 COMP.
017100    02 WKS-TRANSACTIONS           PIC 9(07) VALUE 0 COMP.
017200    02 WKS-WINRATE                PIC S9(03)V9(02) VALUE 0.
017300    02 WKS-WINRATE-FRACCION       PIC S9(03)V9(06) VALUE 0.
017400    02 WKS-PROFITFACTOR           PIC S9(07)V9(02) VALUE 0.
017500    02 WKS-AVG-WIN                PIC S9(11)V9(02) VALUE 0.
017600    02 WKS-AVG-LOSS               PIC S9(11)V9(02) VALUE 0.
017700    02 WKS-EXPECTANCY             PIC S9(11)V9(02) VALUE 0.
017800    02 WKS-HWM                    PIC S9(11)V9(02) VALUE 0.
017900    02 WKS-ADJUSTED-EQUITY        PIC S9(11)V9(02) VALUE 0.
018000    02 WKS-DRAWDOWN-PCT           PIC S9(03)V9(02) VALUE 0.
018100    02 FILLER                    PIC X(06) VALUE SPACES.
018200******************************************************************
018300*           AREA DE TRABAJO POR EVENTO (CASACE DE LOTES)         *
018400******************************************************************
018500 01 WKS-EVENTO-WORK.
018600    02 WKS-EVENT-TRADING-PNL       PIC S9(11)V9(02) VALUE 0.
018700    02 WKS-EVENT-REAL-PNL          PIC S9(11)V9(02) VALUE 0.
018800    02 WKS-EVENT-ACCOUNTING-PNL    PIC S9(11)V9(02) VALUE 0.
018900    02 WKS-EVENT-FEES              PIC S9(11)V9(02) VALUE 0.
019000    02 WKS-RESTANTE               PIC S9(09)V9(04) VALUE 0.
019100    02 WKS-UNIDADES                PIC S9(09)V9(04) VALUE 0.
019200    02 WKS-MAG-RESTANTE            PIC S9(09)V9(04) VALUE 0.
019300    02 WKS-MAG-LOTE                PIC S9(09)V9(04) VALUE 0.
019400    02 WKS-CHUNK-TRADING-PNL       PIC S9(11)V9(02) VALUE 0.
019500    02 WKS-CHUNK-ACCOUNTING-PNL    PIC S9(11)V9(02) VALUE 0.
019600    02 WKS-CHUNK-FEE               PIC S9(11)V9(02) VALUE 0.
019700    02 WKS-OPENING-FEE-U           PIC S9(09)V9(04) VALUE 0.
019800    02 WKS-PRIMER-LOTE-IDX         PIC 9(05) VALUE 0 COMP.
019900    02 WKS-ES-CIERRE               PIC X(01) VALUE 'N'.
020000       88 ES-CIERRE                    VALUE 'Y'.
020100    02 FILLER                     PIC X(06) VALUE SPACES.
020200 01 WKS-BANDERAS.
020300    02 WKS-FIN-TLEVTC              PIC 9(01) VALUE 0.
020400       88 FIN-TLEVTC                    VALUE 1.
020500    02 FILLER                      PIC X(05) VALUE SPACES.
020600 01 WKS-CONTADORES.
020700    02 WKS-LEIDOS                  PIC 9(07) VALUE 0 COMP.
020800    02 FILLER                      PIC X(04) VALUE SPACES.
020900******************************************************************
021000 PROCEDURE DIVISION.
021100******************************************************************
021200 000-MAIN SECTION.
021300     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
021400     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT
021500     PERFORM 300-PROCESA-EVENTO THRU 300-PROCESA-EVENTO-EXIT
021600             UNTIL FIN-TLEVTC
021700     CLOSE TLEVTC TLSNAP
021800     DISPLAY 'TLLED01 - EVENTOS PROCESADOS: ' WKS-LEIDOS
021900             UPON CONSOLE
022000     STOP RUN.
022100 000-MAIN-EXIT. EXIT.
022200
022300 100-APERTURA-ARCHIVOS.
022400     OPEN INPUT  TLEVTC
022500          OUTPUT TLSNAP
022600     IF FS-TLEVTC NOT EQUAL 0
022700        MOVE 'OPEN'     TO ACCION
022800        MOVE SPACES     TO LLAVE
022900        MOVE 'TLEVTC'   TO ARCHIVO
023000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023100                              FS-TLEVTC, FSE-TLEVTC
023200        DISPLAY '>>> TLLED01: NO SE PUDO ABRIR TLEVTC <<<'
023300                UPON CONSOLE
023400        MOVE 91 TO RETURN-CODE
023500        STOP RUN
023600     END-IF.
023700 100-APERTURA-ARCHIVOS-EXIT. EXIT.
023800
023900 200-LEE-TLEVTC.
024000     READ TLEVTC
024100         AT END MOVE 1 TO WKS-FIN-TLEVTC
024200     END-READ
024300     IF NOT FIN-TLEVTC
024400        ADD 1 TO WKS-LEIDOS
024500     END-IF.
024600 200-LEE-TLEVTC-EXIT. EXIT.
024700
024800******************************************************************
024900*   300-PROCESA-EVENTO: DESPACHA SEGUN EL TIPO DE EVENTO.         *
025000******************************************************************
025100 300-PROCESA-EVENTO.
025200     MOVE 0 TO WKS-EVENT-TRADING-PNL WKS-EVENT-REAL-PNL
025300               WKS-EVENT-ACCOUNTING-PNL WKS-EVENT-FEES
025400     MOVE 0 TO WKS-MK-VALOR-SALIDA
025500     MOVE 'N' TO WKS-ES-CIERRE
025600     EVALUATE TRUE
025700        WHEN TLEC-TYPE-INFLOW OR TLEC-TYPE-OUTFLOW
025800           ADD TLEC-AMOUNT TO WKS-CASH
025900           ADD TLEC-AMOUNT TO WKS-CUM-INFLOW
026000        WHEN TLEC-TYPE-DIVIDEND
026100           ADD TLEC-AMOUNT TO WKS-CASH
026200           ADD TLEC-AMOUNT TO WKS-ACCOUNTING-PNL-CUM
026300        WHEN TLEC-TYPE-BUY OR TLEC-TYPE-SELL
026400           ADD 1 TO WKS-TRANSACTIONS
026500           PERFORM 320-PROCESA-COMPRA-VENTA
026600                   THRU 320-PROCESA-COMPRA-VENTA-EXIT
026700     END-EVALUATE
026800     PERFORM 600-ESCRIBE-SNAPSHOT THRU 600-ESCRIBE-SNAPSHOT-EXIT
026900     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT.
027000 300-PROCESA-EVENTO-EXIT. EXIT.
027100
027200******************************************************************
027300*   320-PROCESA-COMPRA-VENTA: CASACE FIFO, EFECTIVO Y COMISIONES.*
027400******************************************************************
027500 320-PROCESA-COMPRA-VENTA.
027600     STRING TLEC-CURRENCY DELIMITED BY SIZE
027700            'EUR'         DELIMITED BY SIZE
027800            INTO WKS-MK-ASSET-ID
027900     END-STRING
028000     MOVE TLEC-EVENT-DATE TO WKS-MK-LOOKUP-FECHA
028100     MOVE 'S'             TO WKS-MK-LOOKUP-MODO
028200     CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
028300     PERFORM 325-GUARDA-PRECIO-CACHE
028400             THRU 325-GUARDA-PRECIO-CACHE-EXIT
028500     COMPUTE WKS-CASH =
028600             WKS-CASH
028700             - (TLEC-QUANTITY * TLEC-PRICE * WKS-MK-VALOR-SALIDA)
028800             - TLEC-COMMISSION
028900     PERFORM 330-BUSCA-PRIMER-LOTE THRU 330-BUSCA-PRIMER-LOTE-EXIT
029000     IF WKS-PRIMER-LOTE-IDX EQUAL 0
029100        PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
029200     ELSE
029300        IF (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) > 0
029400             AND TLEC-QUANTITY > 0)
029500           OR (TLLT-LOT-QTY (WKS-PRIMER-LOTE-IDX) < 0
029600                AND TLEC-QUANTITY < 0)
029700           PERFORM 340-ABRE-LOTE THRU 340-ABRE-LOTE-EXIT
029800        ELSE
029900           MOVE 'Y' TO WKS-ES-CIERRE
030000           PERFORM 350-CIERRA-LOTES THRU 350-CIERRA-LOTES-EXIT
030100        END-IF
030200     END-IF
030300     IF ES-CIERRE
030400        ADD 1 TO WKS-CLOSED-TRADES
030500        ADD WKS-EVENT-TRADING-PNL    TO WKS-TRADING-PNL-CUM
030600        ADD WKS-EVENT-REAL-PNL       TO WKS-REAL-PNL-CUM
030700        ADD WKS-EVENT-ACCOUNTING-PNL TO WKS-ACCOUNTING-PNL-CUM
030800        ADD WKS-EVENT-FEES           TO WKS-TOTAL-FEES-CUM
030900        IF WKS-EVENT-TRADING-PNL > 0
031000           ADD WKS-EVENT-TRADING-PNL TO WKS-GROSS-PROFIT
031100           ADD 1 TO WKS-WINS
031200        ELSE
031300           IF WKS-EVENT-TRADING-PNL < 0
031400              COMPUTE WKS-GROSS-LOSS =
031500                      WKS-GROSS-LOSS + (WKS-EVENT-TRADING-PNL * -1)
031600              ADD 1 TO WKS-LOSSES
031700           END-IF
031800        END-IF
031900     END-IF.
032000 320-PROCESA-COMPRA-VENTA-EXIT. EXIT.
032100
032200******************************************************************
032300*   325-GUARDA-PRECIO-CACHE: RECUERDA EL ULTIMO PRECIO Y TIPO    *
032400*   DE CAMBIO DEL SIMBOLO PARA VALORAR POSICIONES A MERCADO.     *
032500******************************************************************
032600 325-GUARDA-PRECIO-CACHE.
032700     MOVE 0 TO WKS-PRECIO-IDX
032800     PERFORM 326-COMPARA-PRECIO
032900             VARYING WKS-PRECIO-IDX FROM 1 BY 1
033000             UNTIL WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
033100                OR WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
033200                   EQUAL TLEC-SYMBOL
033300     IF WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
033400        ADD 1 TO WKS-PRECIO-CT
033500        MOVE WKS-PRECIO-CT TO WKS-PRECIO-IDX
033600        MOVE TLEC-SYMBOL TO WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
033700     END-IF
033800     MOVE TLEC-PRICE          TO WKS-PRECIO-VALOR (WKS-PRECIO-IDX)
033900     MOVE WKS-MK-VALOR-SALIDA TO WKS-PRECIO-FX    (WKS-PRECIO-IDX).
034000 325-GUARDA-PRECIO-CACHE-EXIT. EXIT.
034100
034200 326-COMPARA-PRECIO.
034300     CONTINUE.
034400 326-COMPARA-PRECIO-EXIT. EXIT.
034500
034600******************************************************************
034700*   330-BUSCA-PRIMER-LOTE / 340-ABRE-LOTE: IGUAL QUE TLALM01.    *
034800******************************************************************
034900 330-BUSCA-PRIMER-LOTE.
035000     MOVE 0 TO WKS-PRIMER-LOTE-IDX
035100     PERFORM 331-COMPARA-LOTE-ABIERTO
035200             VARYING WKS-LOTE-IDX FROM 1 BY 1
035300             UNTIL WKS-LOTE-IDX GREATER WKS-LOTE-CT.
035400 330-BUSCA-PRIMER-LOTE-EXIT. EXIT.
035500
035600 331-COMPARA-LOTE-ABIERTO.
035700     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) EQUAL TLEC-SYMBOL
035800        AND TLLT-LOT-QTY (WKS-LOTE-IDX) NOT EQUAL 0
035900        AND WKS-PRIMER-LOTE-IDX EQUAL 0
036000           MOVE WKS-LOTE-IDX TO WKS-PRIMER-LOTE-IDX
036100     END-IF.
036200 331-COMPARA-LOTE-ABIERTO-EXIT. EXIT.
036300
036400 340-ABRE-LOTE.
036500     IF TLEC-QUANTITY NOT EQUAL 0
036600        COMPUTE WKS-OPENING-FEE-U ROUNDED =
036700                TLEC-COMMISSION / TLEC-QUANTITY
036800     ELSE
036900        MOVE 0 TO WKS-OPENING-FEE-U
037000     END-IF
037100     IF WKS-OPENING-FEE-U < 0
037200        COMPUTE WKS-OPENING-FEE-U = WKS-OPENING-FEE-U * -1
037300     END-IF
037400     ADD 1 TO WKS-LOTE-CT
037500     MOVE TLEC-SYMBOL        TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
037600     MOVE TLEC-PRICE         TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
037700     MOVE TLEC-EVENT-DATE    TO TLLT-LOT-DATE   (WKS-LOTE-CT)
037800     MOVE TLEC-QUANTITY      TO TLLT-LOT-QTY    (WKS-LOTE-CT)
037900     MOVE WKS-MK-VALOR-SALIDA TO TLLT-LOT-FX    (WKS-LOTE-CT)
038000     MOVE WKS-OPENING-FEE-U  TO TLLT-LOT-FEE-U  (WKS-LOTE-CT).
038100 340-ABRE-LOTE-EXIT. EXIT.
038200
038300******************************************************************
038400*   350-CIERRA-LOTES: CONSUME LOTES FIFO Y ACUMULA LOS TRES      *
038500*   NIVELES DE GANANCIA/PERDIDA (TRADING / REAL / CONTABLE).     *
038600******************************************************************
038700 350-CIERRA-LOTES.
038800     MOVE TLEC-QUANTITY      TO WKS-RESTANTE
038900     MOVE WKS-PRIMER-LOTE-IDX TO WKS-LOTE-IDX
039000     PERFORM 351-PROCESA-UN-LOTE THRU 351-PROCESA-UN-LOTE-EXIT
039100             UNTIL WKS-RESTANTE EQUAL 0
039200                OR WKS-LOTE-IDX GREATER WKS-LOTE-CT
039300     IF WKS-RESTANTE NOT EQUAL 0
039400        PERFORM 360-ABRE-LOTE-VOLTEO THRU 360-ABRE-LOTE-VOLTEO-EXIT
039500     END-IF
039600     ADD TLEC-COMMISSION TO WKS-EVENT-FEES
039700     COMPUTE WKS-EVENT-REAL-PNL =
039800             WKS-EVENT-TRADING-PNL - WKS-EVENT-FEES
039900     COMPUTE WKS-EVENT-ACCOUNTING-PNL =
040000             WKS-EVENT-ACCOUNTING-PNL - WKS-EVENT-FEES.
040100 350-CIERRA-LOTES-EXIT. EXIT.
040200
040300 351-PROCESA-UN-LOTE.
040400     IF WKS-LOTE-SYMBOL (WKS-LOTE-IDX) NOT EQUAL TLEC-SYMBOL
040500        OR TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
040600           ADD 1 TO WKS-LOTE-IDX
040700     ELSE
040800        PERFORM 352-CASA-CHUNK THRU 352-CASA-CHUNK-EXIT
040900     END-IF.
041000 351-PROCESA-UN-LOTE-EXIT. EXIT.
041100
041200******************************************************************
041300*   352-CASA-CHUNK: CASA UNA PORCION DEL LOTE Y ACUMULA LOS TRES *
041400*   NIVELES DE GANANCIA SOBRE ESA PORCION.                       *
041500******************************************************************
041600 352-CASA-CHUNK.
041700     IF WKS-RESTANTE < 0
041800        COMPUTE WKS-MAG-RESTANTE = WKS-RESTANTE * -1
041900     ELSE
042000        MOVE WKS-RESTANTE TO WKS-MAG-RESTANTE
042100     END-IF
042200     IF TLLT-LOT-QTY (WKS-LOTE-IDX) < 0
042300        COMPUTE WKS-MAG-LOTE = TLLT-LOT-QTY (WKS-LOTE-IDX) * -1
042400     ELSE
042500        MOVE TLLT-LOT-QTY (WKS-LOTE-IDX) TO WKS-MAG-LOTE
042600     END-IF
042700     IF WKS-MAG-RESTANTE < WKS-MAG-LOTE
042800        MOVE WKS-MAG-RESTANTE TO WKS-UNIDADES
042900     ELSE
043000        MOVE WKS-MAG-LOTE TO WKS-UNIDADES
043100     END-IF
043200     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
043300        COMPUTE WKS-CHUNK-TRADING-PNL ROUNDED =
043400           (TLEC-PRICE - TLLT-LOT-PRICE (WKS-LOTE-IDX))
043500           * WKS-UNIDADES * WKS-MK-VALOR-SALIDA
043600        COMPUTE WKS-CHUNK-ACCOUNTING-PNL ROUNDED =
043700           (TLEC-PRICE * WKS-MK-VALOR-SALIDA -
043800            TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX))
043900           * WKS-UNIDADES
044000     ELSE
044100        COMPUTE WKS-CHUNK-TRADING-PNL ROUNDED =
044200           (TLLT-LOT-PRICE (WKS-LOTE-IDX) - TLEC-PRICE)
044300           * WKS-UNIDADES * WKS-MK-VALOR-SALIDA
044400        COMPUTE WKS-CHUNK-ACCOUNTING-PNL ROUNDED =
044500           (TLLT-LOT-PRICE (WKS-LOTE-IDX) * TLLT-LOT-FX (WKS-LOTE-IDX) -
044600            TLEC-PRICE * WKS-MK-VALOR-SALIDA)
044700           * WKS-UNIDADES
044800     END-IF
044900     COMPUTE WKS-CHUNK-FEE ROUNDED =
045000             TLLT-LOT-FEE-U (WKS-LOTE-IDX) * WKS-UNIDADES
045100     ADD WKS-CHUNK-TRADING-PNL    TO WKS-EVENT-TRADING-PNL
045200     ADD WKS-CHUNK-ACCOUNTING-PNL TO WKS-EVENT-ACCOUNTING-PNL
045300     ADD WKS-CHUNK-FEE             TO WKS-EVENT-FEES
045400     IF TLLT-LOT-QTY (WKS-LOTE-IDX) > 0
045500        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
045600                TLLT-LOT-QTY (WKS-LOTE-IDX) - WKS-UNIDADES
045700     ELSE
045800        COMPUTE TLLT-LOT-QTY (WKS-LOTE-IDX) =
045900                TLLT-LOT-QTY (WKS-LOTE-IDX) + WKS-UNIDADES
046000     END-IF
046100     IF WKS-RESTANTE > 0
046200        COMPUTE WKS-RESTANTE = WKS-RESTANTE - WKS-UNIDADES
046300     ELSE
046400        COMPUTE WKS-RESTANTE = WKS-RESTANTE + WKS-UNIDADES
046500     END-IF
046600     IF TLLT-LOT-QTY (WKS-LOTE-IDX) EQUAL 0
046700        ADD 1 TO WKS-LOTE-IDX
046800     END-IF.
046900 352-CASA-CHUNK-EXIT. EXIT.
047000
047100******************************************************************
047200*   360-ABRE-LOTE-VOLTEO: EL SOBRANTE ABRE UN LOTE EN SENTIDO    *
047300*   CONTRARIO, SIN COMISION DE APERTURA (VA TODA A LA COMISION   *
047400*   DE CIERRE DE LA PARTE QUE SI CASO).                          *
047500******************************************************************
047600 360-ABRE-LOTE-VOLTEO.
047700     ADD 1 TO WKS-LOTE-CT
047800     MOVE TLEC-SYMBOL         TO WKS-LOTE-SYMBOL (WKS-LOTE-CT)
047900     MOVE TLEC-PRICE          TO TLLT-LOT-PRICE  (WKS-LOTE-CT)
048000     MOVE TLEC-EVENT-DATE     TO TLLT-LOT-DATE   (WKS-LOTE-CT)
048100     MOVE WKS-RESTANTE        TO TLLT-LOT-QTY    (WKS-LOTE-CT)
048200     MOVE WKS-MK-VALOR-SALIDA TO TLLT-LOT-FX     (WKS-LOTE-CT)
048300     MOVE 0                   TO TLLT-LOT-FEE-U  (WKS-LOTE-CT).
048400 360-ABRE-LOTE-VOLTEO-EXIT. EXIT.
048500
048600******************************************************************
048700*   600-ESCRIBE-SNAPSHOT: RECONSTRUYE LAS POSICIONES ABIERTAS Y  *
048800*   EL BLOQUE DE RENDIMIENTO, Y GRABA LA INSTANTANEA.            *
048900******************************************************************
049000 600-ESCRIBE-SNAPSHOT.
049100     MOVE 0 TO TLSN-POSITION-CT
049200     MOVE 0 TO WKS-LOTE-IDX
049300     PERFORM 610-ACUMULA-LOTE-EN-TBL THRU 610-ACUMULA-LOTE-EN-TBL-EXIT
049400             VARYING WKS-LOTE-IDX FROM 1 BY 1
049500             UNTIL WKS-LOTE-IDX GREATER WKS-LOTE-CT
049600     MOVE 0 TO WKS-POS-AUX-IDX
049700     PERFORM 630-CALCULA-RAZONES THRU 630-CALCULA-RAZONES-EXIT
049800             VARYING WKS-POS-AUX-IDX FROM 1 BY 1
049900             UNTIL WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
050000     MOVE WKS-CASH             TO TLSN-CASH
050100     MOVE 0                    TO TLSN-COLLATERAL
050200     MOVE WKS-INVESTED         TO TLSN-INVESTED
050300     MOVE WKS-MARKET-VALUE     TO TLSN-MARKET-VALUE
050400     COMPUTE TLSN-TOTAL-EQUITY = WKS-CASH + WKS-MARKET-VALUE
050500     MOVE TLSN-TOTAL-EQUITY    TO WKS-TOTAL-EQUITY
050600     MOVE WKS-CUM-INFLOW       TO TLSN-INFLOWS
050700     PERFORM 640-CALCULA-BLOQUE-RENDIM
050800             THRU 640-CALCULA-BLOQUE-RENDIM-EXIT
050900     WRITE REG-TLSNPD1.
051000 600-ESCRIBE-SNAPSHOT-EXIT. EXIT.
051100
051200******************************************************************
051300*   610-ACUMULA-LOTE-EN-TBL: AGREGA UN LOTE ABIERTO (CANTIDAD    *
051400*   DISTINTA DE CERO) A LA TABLA DE POSICIONES POR SIMBOLO.      *
051500******************************************************************
051600 610-ACUMULA-LOTE-EN-TBL.
051700     IF TLLT-LOT-QTY (WKS-LOTE-IDX) NOT EQUAL 0
051800        PERFORM 611-BUSCA-O-CREA-POSICION
051900                THRU 611-BUSCA-O-CREA-POSICION-EXIT
052000        ADD TLLT-LOT-QTY (WKS-LOTE-IDX)
052100            TO TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
052200        COMPUTE WKS-POS-COSTO (WKS-POS-AUX-IDX) =
052300                WKS-POS-COSTO (WKS-POS-AUX-IDX) +
052400                (TLLT-LOT-PRICE (WKS-LOTE-IDX) *
052500                 TLLT-LOT-QTY   (WKS-LOTE-IDX) *
052600                 TLLT-LOT-FX    (WKS-LOTE-IDX))
052700        COMPUTE TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX) ROUNDED =
052800                TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX) +
052900                (TLLT-LOT-FEE-U (WKS-LOTE-IDX) *
053000                 WKS-MAG-LOTE)
053100        IF TLLT-LOT-DATE (WKS-LOTE-IDX) <
053200           WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
053300           MOVE TLLT-LOT-DATE (WKS-LOTE-IDX)
053400                TO WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
053500        END-IF
053600     END-IF.
053700 610-ACUMULA-LOTE-EN-TBL-EXIT. EXIT.
053800
053900******************************************************************
054000*   611-BUSCA-O-CREA-POSICION: LOCALIZA EL RENGLON DE LA TABLA   *
054100*   DE POSICIONES PARA EL SIMBOLO DEL LOTE, O LO CREA.          *
054200******************************************************************
054300 611-BUSCA-O-CREA-POSICION.
054400     MOVE 0 TO WKS-POS-AUX-IDX
054500     PERFORM 612-COMPARA-POSICION
054600             VARYING WKS-POS-AUX-IDX FROM 1 BY 1
054700             UNTIL WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
054800                OR TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
054900                   EQUAL WKS-LOTE-SYMBOL (WKS-LOTE-IDX)
055000     IF WKS-POS-AUX-IDX GREATER TLSN-POSITION-CT
055100        ADD 1 TO TLSN-POSITION-CT
055200        MOVE TLSN-POSITION-CT TO WKS-POS-AUX-IDX
055300        MOVE WKS-LOTE-SYMBOL (WKS-LOTE-IDX)
055400             TO TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
055500        MOVE TLEC-ISIN         TO TLSN-POS-ISIN (WKS-POS-AUX-IDX)
055600        MOVE TLEC-CURRENCY     TO TLSN-POS-CURRENCY (WKS-POS-AUX-IDX)
055700        MOVE 0                 TO TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
055800        MOVE 0                 TO TLSN-POS-ACCUM-FEES (WKS-POS-AUX-IDX)
055900        MOVE 0                 TO WKS-POS-COSTO (WKS-POS-AUX-IDX)
056000        MOVE 99999999          TO WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
056100     END-IF.
056200 611-BUSCA-O-CREA-POSICION-EXIT. EXIT.
056300
056400 612-COMPARA-POSICION.
056500     CONTINUE.
056600 612-COMPARA-POSICION-EXIT. EXIT.
056700
056800******************************************************************
056900*   630-CALCULA-RAZONES: CON LA POSICION YA ACUMULADA, DERIVA    *
057000*   PRECIO PROMEDIO, VALOR A MERCADO, PNL NO REALIZADO Y DIAS.   *
057100******************************************************************
057200 630-CALCULA-RAZONES.
057300     IF TLSN-POS-QUANTITY (WKS-POS-AUX-IDX) NOT EQUAL 0
057400        COMPUTE TLSN-POS-AVG-ENTRY-PRICE (WKS-POS-AUX-IDX) ROUNDED =
057500                WKS-POS-COSTO (WKS-POS-AUX-IDX) /
057600                TLSN-POS-QUANTITY (WKS-POS-AUX-IDX)
057700     END-IF
057800     PERFORM 631-BUSCA-PRECIO-CACHE THRU 631-BUSCA-PRECIO-CACHE-EXIT
057900     COMPUTE TLSN-POS-VALUE (WKS-POS-AUX-IDX) ROUNDED =
058000             TLSN-POS-QUANTITY (WKS-POS-AUX-IDX) *
058100             WKS-PRECIO-VALOR  (WKS-PRECIO-IDX) *
058200             WKS-PRECIO-FX     (WKS-PRECIO-IDX)
058300     MOVE WKS-PRECIO-FX (WKS-PRECIO-IDX)
058400          TO TLSN-POS-EXCHANGE-RATE (WKS-POS-AUX-IDX)
058500     COMPUTE TLSN-POS-UNREALIZED-PNL (WKS-POS-AUX-IDX) =
058600             TLSN-POS-VALUE (WKS-POS-AUX-IDX) -
058700             WKS-POS-COSTO  (WKS-POS-AUX-IDX)
058800     COMPUTE TLSN-POS-HOLDING-DAYS (WKS-POS-AUX-IDX) =
058900             TLEC-EVENT-DATE - WKS-POS-MINFECHA (WKS-POS-AUX-IDX)
059000     ADD TLSN-POS-VALUE   (WKS-POS-AUX-IDX) TO WKS-MARKET-VALUE
059100     ADD WKS-POS-COSTO    (WKS-POS-AUX-IDX) TO WKS-INVESTED.
059200 630-CALCULA-RAZONES-EXIT. EXIT.
059300
059400******************************************************************
059500*   631-BUSCA-PRECIO-CACHE: LOCALIZA EL ULTIMO PRECIO CONOCIDO   *
059600*   DEL SIMBOLO DE LA POSICION ACTUAL.                          *
059700******************************************************************
059800 631-BUSCA-PRECIO-CACHE.
059900     MOVE 0 TO WKS-PRECIO-IDX
060000     PERFORM 632-COMPARA-PRECIO-SIMBOLO
060100             VARYING WKS-PRECIO-IDX FROM 1 BY 1
060200             UNTIL WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
060300                OR WKS-PRECIO-SYMBOL (WKS-PRECIO-IDX)
060400                   EQUAL TLSN-POS-SYMBOL (WKS-POS-AUX-IDX)
060500     IF WKS-PRECIO-IDX GREATER WKS-PRECIO-CT
060600        MOVE WKS-PRECIO-CT TO WKS-PRECIO-IDX
060700     END-IF.
060800 631-BUSCA-PRECIO-CACHE-EXIT. EXIT.
060900
061000 632-COMPARA-PRECIO-SIMBOLO.
061100     CONTINUE.
061200 632-COMPARA-PRECIO-SIMBOLO-EXIT. EXIT.
061300
061400******************************************************************
061500*   640-CALCULA-BLOQUE-RENDIM: WINRATE, PROFIT FACTOR, EXPECTA-  *
061600*   TIVA Y DRAWDOWN ACUMULADOS DEL PORTAFOLIO.                   *
061700******************************************************************
061800 640-CALCULA-BLOQUE-RENDIM.
061900     MOVE WKS-TRADING-PNL-CUM    TO TLSN-TRADING-PNL
062000     MOVE WKS-REAL-PNL-CUM       TO TLSN-REAL-PNL
062100     MOVE WKS-ACCOUNTING-PNL-CUM TO TLSN-ACCOUNTING-PNL
062200     MOVE WKS-TOTAL-FEES-CUM     TO TLSN-TOTAL-FEES
062300     MOVE WKS-CLOSED-TRADES      TO TLSN-CLOSED-TRADES
062400     MOVE TLSN-POSITION-CT       TO TLSN-OPEN-POSITIONS
062500     MOVE WKS-TRANSACTIONS       TO TLSN-TRANSACTIONS
062600     IF (WKS-WINS + WKS-LOSSES) > 0
062700        COMPUTE WKS-WINRATE-FRACCION ROUNDED =
062800                WKS-WINS / (WKS-WINS + WKS-LOSSES)
062900        COMPUTE WKS-WINRATE ROUNDED = WKS-WINRATE-FRACCION * 100
063000     ELSE
063100        MOVE 0 TO WKS-WINRATE WKS-WINRATE-FRACCION
063200     END-IF
063300     MOVE WKS-WINRATE TO TLSN-WIN-RATE
063400     IF WKS-GROSS-LOSS EQUAL 0
063500        IF WKS-GROSS-PROFIT > 0
063600           MOVE 999 TO WKS-PROFITFACTOR
063700        ELSE
063800           MOVE 0 TO WKS-PROFITFACTOR
063900        END-IF
064000     ELSE
064100        COMPUTE WKS-PROFITFACTOR ROUNDED =
064200                WKS-GROSS-PROFIT / WKS-GROSS-LOSS
064300     END-IF
064400     MOVE WKS-PROFITFACTOR TO TLSN-PROFIT-FACTOR
064500     IF WKS-WINS > 0
064600        COMPUTE WKS-AVG-WIN ROUNDED = WKS-GROSS-PROFIT / WKS-WINS
064700     ELSE
064800        MOVE 0 TO WKS-AVG-WIN
064900     END-IF
065000     IF WKS-LOSSES > 0
065100        COMPUTE WKS-AVG-LOSS ROUNDED = WKS-GROSS-LOSS / WKS-LOSSES
065200     ELSE
065300        MOVE 0 TO WKS-AVG-LOSS
065400     END-IF
065500     COMPUTE WKS-EXPECTANCY ROUNDED =
065600             (WKS-WINRATE-FRACCION * WKS-AVG-WIN) -
065700             ((1 - WKS-WINRATE-FRACCION) * WKS-AVG-LOSS)
065800     MOVE WKS-EXPECTANCY TO TLSN-EXPECTANCY
065900     COMPUTE WKS-ADJUSTED-EQUITY =
066000             WKS-TOTAL-EQUITY - WKS-CUM-INFLOW
066100     IF WKS-ADJUSTED-EQUITY > WKS-HWM
066200        MOVE WKS-ADJUSTED-EQUITY TO WKS-HWM
066300     END-IF
066400     IF WKS-HWM > 0
066500        COMPUTE WKS-DRAWDOWN-PCT ROUNDED =
066600           ((WKS-HWM - WKS-ADJUSTED-EQUITY) / WKS-HWM) * 100 * -1
066700     ELSE
066800        MOVE 0 TO WKS-DRAWDOWN-PCT
066900     END-IF
067000     MOVE WKS-DRAWDOWN-PCT TO TLSN-DRAWDOWN.
067100 640-CALCULA-BLOQUE-RENDIM-EXIT. EXIT.
