000100******************************************************************
000200* FECHA       : 19/07/1993                                       *
000300* PROGRAMADOR : R. VIDES (RVID)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLLOG01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA BITACORA CRUDA (TLRAWL), CONVIERTE LOS    *
000800*             : MONTOS EN FORMATO ALEMAN Y LAS FECHAS DD.MM.AAAA,*
000900*             : CLASIFICA CADA RENGLON (COMPRA/VENTA POR SIGNO   *
001000*             : DE CANTIDAD, DEPOSITO/RETIRO POR SIGNO DE MONTO) *
001100*             : Y ORDENA TODO EL FLUJO DE EVENTOS ASCENDENTEMENTE*
001200*             : POR FECHA Y HORA PARA LOS MOTORES SIGUIENTES.    *
001300* ARCHIVOS    : BITACORA CRUDA=C, BITACORA CANONICA ORDENADA=A   *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 19/07/1993                                       *
001600* BPM/RATIONAL: 220118                                           *
001700******************************************************************
001800*  H I S T O R I A L   D E   C A M B I O S
001900* ----------------------------------------------------------------
002000* 1993-07-19  R.VIDES       TK-0118  VERSION ORIGINAL.            TK-0118
002100* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: SOPORTE DE   TK-0390
002200*                                    FECHAS DD.MM.AAAA (4
002300*                                    POSICIONES DE ANIO).
002400* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA CLASIFICACION DE   TK-0512
002500*                                    TRASPASOS (INFLOW/OUTFLOW).
002600* 2011-09-14  M.PEREZ       TK-0687  SE AGREGA SORT ASCENDENTE    TK-0687
002700*                                    POR FECHA/HORA ANTES DE
002800*                                    GRABAR LA BITACORA CANONICA.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    TLLOG01.
003200 AUTHOR.        R. VIDES.
003300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003400 DATE-WRITTEN.  19/07/1993.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TLRAWL ASSIGN TO TLRAWL
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            ACCESS        IS SEQUENTIAL
004800            FILE STATUS   IS FS-TLRAWL
004900                             FSE-TLRAWL.
005000
005100     SELECT TLEVTU ASSIGN TO TLEVTU
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-TLEVTU
005500                             FSE-TLEVTU.
005600
005700     SELECT TLEVTC ASSIGN TO TLEVTC
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-TLEVTC
006100                             FSE-TLEVTC.
006200
006300     SELECT TLSRT ASSIGN TO SYSUT1.
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006900*   BITACORA CRUDA (ENTRADA, PRE-CONVERSION)
007000 FD TLRAWL.
007100     COPY TLRAWD1.
007200*   BITACORA CANONICA SIN ORDENAR (TRABAJO DEL SORT)
007300 FD TLEVTU.
007400     COPY TLEVTD1.
007500*   BITACORA CANONICA ORDENADA (SALIDA FINAL, ENTRADA DE U3-U7)
007600 FD TLEVTC.
007700 01 REG-TLEVTC.
007800     05  TLEC-LLAVE.
007900         10  TLEC-EVENT-ID             PIC X(32).
008000     05  TLEC-EVENT-DATE               PIC 9(08).
008100     05  TLEC-EVENT-DATE-R REDEFINES TLEC-EVENT-DATE.
008200         10  TLEC-EVENT-YYYY-DATE.
008300             15  TLEC-EVENT-CC-DATE     PIC 9(02).
008400             15  TLEC-EVENT-YY-DATE     PIC 9(02).
008500         10  TLEC-EVENT-MM-DATE         PIC 9(02).
008600         10  TLEC-EVENT-DD-DATE         PIC 9(02).
008700     05  TLEC-EVENT-TIME               PIC 9(06).
008800     05  TLEC-EVENT-TIME-R REDEFINES TLEC-EVENT-TIME.
008900         10  TLEC-EVENT-HH-TIME         PIC 9(02).
009000         10  TLEC-EVENT-MI-TIME         PIC 9(02).
009100         10  TLEC-EVENT-SS-TIME         PIC 9(02).
009200     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
009300         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
009400         88  TLEC-TYPE-SELL                VALUE 'SELL'.
009500         88  TLEC-TYPE-INFLOW              VALUE 'INFLOW'.
009600         88  TLEC-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
009700         88  TLEC-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
010000     05  TLEC-SYMBOL                   PIC X(10).
010100     05  TLEC-ISIN                     PIC X(12).
010200     05  TLEC-CURRENCY                 PIC X(03).
010300     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
010400     05  TLEC-PRICE                    PIC S9(09)V9(04).
010500     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
010600     05  TLEC-COMMISSION               PIC S9(07)V9(02).
010700     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
010800     05  FILLER                        PIC X(09).
010900*   AREA DE TRABAJO DEL SORT
011000 SD TLSRT.
011100 01 REG-TLSRT.
011200     05  TLSR-LLAVE.
011300         10  TLSR-EVENT-ID             PIC X(32).
011400     05  TLSR-EVENT-DATE               PIC 9(08).
011500     05  TLSR-EVENT-DATE-R REDEFINES TLSR-EVENT-DATE.
011600         10  TLSR-EVENT-YYYY-DATE.
011700             15  TLSR-EVENT-CC-DATE     PIC 9(02).
011800             15  TLSR-EVENT-YY-DATE     PIC 9(02).
011900         10  TLSR-EVENT-MM-DATE         PIC 9(02).
012000         10  TLSR-EVENT-DD-DATE         PIC 9(02).
012100     05  TLSR-EVENT-TIME               PIC 9(06).
012200     05  TLSR-EVENT-TIME-R REDEFINES TLSR-EVENT-TIME.
012300         10  TLSR-EVENT-HH-TIME         PIC 9(02).
012400         10  TLSR-EVENT-MI-TIME         PIC 9(02).
012500         10  TLSR-EVENT-SS-TIME         PIC 9(02).
012600     05  TLSR-EVENT-TYPE-CDE           PIC X(10).
012700         88  TLSR-TYPE-BUY                 VALUE 'BUY'.
012800         88  TLSR-TYPE-SELL                VALUE 'SELL'.
012900         88  TLSR-TYPE-INFLOW              VALUE 'INFLOW'.
013000         88  TLSR-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
013100         88  TLSR-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
013400     05  TLSR-SYMBOL                   PIC X(10).
013500     05  TLSR-ISIN                     PIC X(12).
013600     05  TLSR-CURRENCY                 PIC X(03).
013700     05  TLSR-QUANTITY                 PIC S9(09)V9(04).
013800     05  TLSR-PRICE                    PIC S9(09)V9(04).
013900     05  TLSR-AMOUNT                   PIC S9(11)V9(02).
014000     05  TLSR-COMMISSION               PIC S9(07)V9(02).
014100     05  TLSR-PROCEEDS                 PIC S9(11)V9(02).
014200     05  FILLER                        PIC X(09).
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014600******************************************************************
014700 01 WKS-FS-STATUS.
014800    02 WKS-STATUS.
014900       04 FS-TLRAWL              PIC 9(02) VALUE ZEROES.
015000       04 FSE-TLRAWL.
015100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015400       04 FS-TLEVTU              PIC 9(02) VALUE ZEROES.
015500       04 FSE-TLEVTU.
015600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015900       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
016000       04 FSE-TLEVTC.
016100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016400    02 PROGRAMA                  PIC X(08) VALUE 'TLLOG01 '.
016500    02 ARCHIVO                   PIC X(08) VALUE SPACES.
016600    02 ACCION                    PIC X(10) VALUE SPACES.
016700    02 LLAVE                     PIC X(32) VALUE SPACES.
016800    02 FILLER                    PIC X(04) VALUE SPACES.
016900 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
017000    02 WKS-STATUS-RAW            PIC X(30).
017100******************************************************************
017200*                 AREAS DE TRABAJO GENERALES                     *
017300******************************************************************
017400 01 WKS-CONTADORES.
017500    02 WKS-LEIDOS                PIC 9(07) VALUE 0 COMP.
017600    02 WKS-GRABADOS               PIC 9(07) VALUE 0 COMP.
017700    02 WKS-FECHA-INVALIDA-CT      PIC 9(05) VALUE 0 COMP.
017800    02 FILLER                    PIC X(06) VALUE SPACES.
017900 01 WKS-BANDERAS.
018000    02 WKS-FIN-TLRAWL             PIC 9(01) VALUE 0.
018100       88 FIN-TLRAWL                   VALUE 1.
018200    02 FILLER                    PIC X(05) VALUE SPACES.
018300******************************************************************
018400*   CONVERSION DE FECHA DD.MM.AAAA (EUROPEA) A AAAAMMDD (ISO)    *
018500******************************************************************
018600 01 WKS-FECHA-EUROPEA            PIC X(10) VALUE SPACES.
018700 01 WKS-FECHA-EUROPEA-R REDEFINES WKS-FECHA-EUROPEA.
018800    02 WKS-EU-DD                 PIC X(02).
018900    02 WKS-EU-PUNTO-1            PIC X(01).
019000    02 WKS-EU-MM                 PIC X(02).
019100    02 WKS-EU-PUNTO-2            PIC X(01).
019200    02 WKS-EU-YYYY               PIC X(04).
019300 01 WKS-FECHA-ISO-NUM            PIC 9(08) VALUE 19700101.
019400 01 WKS-FECHA-ISO-R REDEFINES WKS-FECHA-ISO-NUM.
019500    02 WKS-ISO-YYYY               PIC 9(04).
019600    02 WKS-ISO-MM                 PIC 9(02).
019700    02 WKS-ISO-DD                 PIC 9(02).
019800******************************************************************
019900*   CONVERSION DE HORA HH:MM:SS A HHMMSS                        *
020000******************************************************************
020100 01 WKS-HORA-EUROPEA             PIC X(08) VALUE SPACES.
020200 01 WKS-HORA-EUROPEA-R REDEFINES WKS-HORA-EUROPEA.
020300    02 WKS-EU-HH                 PIC X(02).
020400    02 WKS-EU-DOSPTO-1           PIC X(01).
020500    02 WKS-EU-MI                 PIC X(02).
020600    02 WKS-EU-DOSPTO-2           PIC X(01).
020700    02 WKS-EU-SS                 PIC X(02).
020800 01 WKS-HORA-ISO-NUM             PIC 9(06) VALUE 0.
020900 01 WKS-HORA-ISO-R REDEFINES WKS-HORA-ISO-NUM.
021000    02 WKS-ISO-HH                 PIC 9(02).
021100    02 WKS-ISO-MI                 PIC 9(02).
021200    02 WKS-ISO-SS                 PIC 9(02).
021300******************************************************************
021400*    AREA DE TRABAJO PARA LA CONVERSION DE MONTO ALEMAN          *
021500******************************************************************
021600 01 WKS-ALEMAN-WORK.
021700    02 WKS-AL-TEXTO-IN           PIC X(18) VALUE SPACES.
021800    02 WKS-AL-VALOR-OUT          PIC S9(11)V9(04) VALUE 0.
021900    02 WKS-AL-MILES              PIC X(14) VALUE SPACES.
022000    02 WKS-AL-RESTO              PIC X(14) VALUE SPACES.
022100    02 WKS-AL-COMPACTO           PIC X(18) VALUE SPACES.
022200    02 WKS-AL-ENTERO-TXT         PIC X(12) VALUE SPACES.
022300    02 WKS-AL-DECIMAL-TXT        PIC X(04) VALUE SPACES.
022400    02 WKS-AL-ENTERO-JR          PIC X(11) JUSTIFIED RIGHT
022500                                  VALUE SPACES.
022600    02 WKS-AL-DECIMAL-JL         PIC X(04) VALUE SPACES.
022700    02 WKS-AL-NEGATIVO           PIC X(01) VALUE SPACES.
022800    02 WKS-AL-ENTERO-NUM         PIC 9(11) VALUE 0.
022900    02 WKS-AL-DECIMAL-NUM        PIC 9(04) VALUE 0.
023000    02 FILLER                    PIC X(06) VALUE SPACES.
023100******************************************************************
023200 PROCEDURE DIVISION.
023300******************************************************************
023400*               S E C C I O N    P R I N C I P A L
023500******************************************************************
023600 000-MAIN SECTION.
023700     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
023800     PERFORM 200-LEE-TLRAWL THRU 200-LEE-TLRAWL-EXIT
023900     PERFORM 300-CONVIERTE-Y-GRABA THRU 300-CONVIERTE-Y-GRABA-EXIT
024000             UNTIL FIN-TLRAWL
024100     CLOSE TLRAWL TLEVTU
024200     SORT TLSRT
024300          ON ASCENDING KEY TLSR-EVENT-DATE TLSR-EVENT-TIME
024400          USING TLEVTU
024500          GIVING TLEVTC
024600     DISPLAY 'TLLOG01 - RENGLONES LEIDOS  : ' WKS-LEIDOS
024700             UPON CONSOLE
024800     DISPLAY 'TLLOG01 - RENGLONES GRABADOS: ' WKS-GRABADOS
024900             UPON CONSOLE
025000     DISPLAY 'TLLOG01 - FECHAS INVALIDAS   : ' WKS-FECHA-INVALIDA-CT
025100             UPON CONSOLE
025200     STOP RUN.
025300 000-MAIN-EXIT. EXIT.
025400
025500 100-APERTURA-ARCHIVOS.
025600     OPEN INPUT  TLRAWL
025700          OUTPUT TLEVTU
025800     IF FS-TLRAWL NOT EQUAL 0 AND 97
025900        MOVE 'OPEN'     TO ACCION
026000        MOVE SPACES     TO LLAVE
026100        MOVE 'TLRAWL'   TO ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                              FS-TLRAWL, FSE-TLRAWL
026400        DISPLAY '>>> TLLOG01: NO SE PUDO ABRIR TLRAWL <<<'
026500                UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF.
026900 100-APERTURA-ARCHIVOS-EXIT. EXIT.
027000
027100 200-LEE-TLRAWL.
027200     READ TLRAWL
027300         AT END MOVE 1 TO WKS-FIN-TLRAWL
027400     END-READ
027500     IF NOT FIN-TLRAWL
027600        ADD 1 TO WKS-LEIDOS
027700     END-IF.
027800 200-LEE-TLRAWL-EXIT. EXIT.
027900
028000******************************************************************
028100*   300-CONVIERTE-Y-GRABA: CONVIERTE UN RENGLON CRUDO Y LO       *
028200*   ESCRIBE AL ARCHIVO DE TRABAJO DEL SORT.                      *
028300******************************************************************
028400 300-CONVIERTE-Y-GRABA.
028500     MOVE SPACES TO REG-TLEVTU
028600     MOVE TLRW-EVENT-ID  TO TLEV-EVENT-ID
028700     MOVE TLRW-SYMBOL    TO TLEV-SYMBOL
028800     MOVE TLRW-ISIN      TO TLEV-ISIN
028900     MOVE TLRW-CURRENCY  TO TLEV-CURRENCY
029000     PERFORM 310-CONVIERTE-FECHA THRU 310-CONVIERTE-FECHA-EXIT
029100     MOVE WKS-FECHA-ISO-NUM TO TLEV-EVENT-DATE
029200     PERFORM 320-CONVIERTE-HORA  THRU 320-CONVIERTE-HORA-EXIT
029300     MOVE WKS-HORA-ISO-NUM  TO TLEV-EVENT-TIME
029400     EVALUATE TRUE
029500        WHEN TLRW-KIND-TRADE
029600           PERFORM 330-PROCESA-TRADE THRU 330-PROCESA-TRADE-EXIT
029700        WHEN TLRW-KIND-DIVIDEND
029800           PERFORM 340-PROCESA-DIVIDENDO
029900                   THRU 340-PROCESA-DIVIDENDO-EXIT
030000        WHEN TLRW-KIND-TRANSFER
030100           PERFORM 350-PROCESA-TRANSFER
030200                   THRU 350-PROCESA-TRANSFER-EXIT
030300     END-EVALUATE
030400     WRITE REG-TLEVTU
030500     ADD 1 TO WKS-GRABADOS
030600     PERFORM 200-LEE-TLRAWL THRU 200-LEE-TLRAWL-EXIT.
030700 300-CONVIERTE-Y-GRABA-EXIT. EXIT.
030800
030900*    DD.MM.AAAA -> AAAAMMDD; SI NO ES VALIDA, 1970-01-01.
031000 310-CONVIERTE-FECHA.
031100     MOVE TLRW-RAW-DATE TO WKS-FECHA-EUROPEA
031200     IF WKS-FECHA-EUROPEA EQUAL SPACES
031300        OR WKS-EU-DD IS NOT NUMERIC
031400        OR WKS-EU-MM IS NOT NUMERIC
031500        OR WKS-EU-YYYY IS NOT NUMERIC
031600        MOVE 19700101 TO WKS-FECHA-ISO-NUM
031700        ADD 1 TO WKS-FECHA-INVALIDA-CT
031800     ELSE
031900        MOVE WKS-EU-YYYY TO WKS-ISO-YYYY
032000        MOVE WKS-EU-MM   TO WKS-ISO-MM
032100        MOVE WKS-EU-DD   TO WKS-ISO-DD
032200     END-IF.
032300 310-CONVIERTE-FECHA-EXIT. EXIT.
032400
032500*    HH:MM:SS -> HHMMSS; SI FALTA, 000000.
032600 320-CONVIERTE-HORA.
032700     MOVE TLRW-RAW-TIME TO WKS-HORA-EUROPEA
032800     IF WKS-HORA-EUROPEA EQUAL SPACES
032900        OR WKS-EU-HH IS NOT NUMERIC
033000        OR WKS-EU-MI IS NOT NUMERIC
033100        OR WKS-EU-SS IS NOT NUMERIC
033200        MOVE 0 TO WKS-HORA-ISO-NUM
033300     ELSE
033400        MOVE WKS-EU-HH TO WKS-ISO-HH
033500        MOVE WKS-EU-MI TO WKS-ISO-MI
033600        MOVE WKS-EU-SS TO WKS-ISO-SS
033700     END-IF.
033800 320-CONVIERTE-HORA-EXIT. EXIT.
033900
034000******************************************************************
034100*   330-PROCESA-TRADE: CANTIDAD>0 COMPRA, CANTIDAD<0 VENTA.      *
034200******************************************************************
034300 330-PROCESA-TRADE.
034400     MOVE TLRW-RAW-QUANTITY TO WKS-AL-TEXTO-IN
034500     PERFORM 400-CONVIERTE-MONTO-ALEMAN
034600             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
034700     MOVE WKS-AL-VALOR-OUT TO TLEV-QUANTITY
034800     MOVE TLRW-RAW-PRICE TO WKS-AL-TEXTO-IN
034900     PERFORM 400-CONVIERTE-MONTO-ALEMAN
035000             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
035100     MOVE WKS-AL-VALOR-OUT TO TLEV-PRICE
035200     MOVE TLRW-RAW-COMMISSION TO WKS-AL-TEXTO-IN
035300     PERFORM 400-CONVIERTE-MONTO-ALEMAN
035400             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
035500     IF WKS-AL-VALOR-OUT < 0
035600        COMPUTE TLEV-COMMISSION = WKS-AL-VALOR-OUT * -1
035700     ELSE
035800        MOVE WKS-AL-VALOR-OUT TO TLEV-COMMISSION
035900     END-IF
036000     MOVE TLRW-RAW-PROCEEDS TO WKS-AL-TEXTO-IN
036100     PERFORM 400-CONVIERTE-MONTO-ALEMAN
036200             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
036300     MOVE WKS-AL-VALOR-OUT TO TLEV-PROCEEDS
036400     MOVE 0 TO TLEV-AMOUNT
036500     IF TLEV-QUANTITY > 0
036600        MOVE 'BUY'  TO TLEV-EVENT-TYPE-CDE
036700     ELSE
036800        MOVE 'SELL' TO TLEV-EVENT-TYPE-CDE
036900     END-IF.
037000 330-PROCESA-TRADE-EXIT. EXIT.
037100
037200******************************************************************
037300*   340-PROCESA-DIVIDENDO                                        *
037400******************************************************************
037500 340-PROCESA-DIVIDENDO.
037600     MOVE 'DIVIDEND' TO TLEV-EVENT-TYPE-CDE
037700     MOVE TLRW-RAW-AMOUNT TO WKS-AL-TEXTO-IN
037800     PERFORM 400-CONVIERTE-MONTO-ALEMAN
037900             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
038000     MOVE WKS-AL-VALOR-OUT TO TLEV-AMOUNT
038100     MOVE 0 TO TLEV-QUANTITY TLEV-PRICE TLEV-COMMISSION
038200                TLEV-PROCEEDS.
038300 340-PROCESA-DIVIDENDO-EXIT. EXIT.
038400
038500******************************************************************
038600*   350-PROCESA-TRANSFER: MONTO>=0 INFLOW, MONTO<0 OUTFLOW.      *
038700******************************************************************
038800 350-PROCESA-TRANSFER.
038900     MOVE TLRW-RAW-AMOUNT TO WKS-AL-TEXTO-IN
039000     PERFORM 400-CONVIERTE-MONTO-ALEMAN
039100             THRU 400-CONVIERTE-MONTO-ALEMAN-EXIT
039200     MOVE WKS-AL-VALOR-OUT TO TLEV-AMOUNT
039300     IF TLEV-AMOUNT >= 0
039400        MOVE 'INFLOW'  TO TLEV-EVENT-TYPE-CDE
039500     ELSE
039600        MOVE 'OUTFLOW' TO TLEV-EVENT-TYPE-CDE
039700     END-IF
039800     MOVE 0 TO TLEV-QUANTITY TLEV-PRICE TLEV-COMMISSION
039900                TLEV-PROCEEDS.
040000 350-PROCESA-TRANSFER-EXIT. EXIT.
040100
040200******************************************************************
040300*   400-CONVIERTE-MONTO-ALEMAN: '1.234,56' -> NUMERICO, SIN      *
040400*   FUNCIONES INTRINSECAS (SEPARA MILES, JUSTIFICA Y RELLENA     *
040500*   DE CEROS, IGUAL QUE EN TLIMP01).                             *
040600******************************************************************
040700 400-CONVIERTE-MONTO-ALEMAN.
040800     MOVE 0      TO WKS-AL-VALOR-OUT WKS-AL-ENTERO-NUM
040900                    WKS-AL-DECIMAL-NUM
041000     MOVE SPACES TO WKS-AL-MILES WKS-AL-RESTO WKS-AL-COMPACTO
041100                    WKS-AL-ENTERO-TXT WKS-AL-DECIMAL-TXT
041200                    WKS-AL-ENTERO-JR  WKS-AL-DECIMAL-JL
041300     MOVE SPACE  TO WKS-AL-NEGATIVO
041400     UNSTRING WKS-AL-TEXTO-IN DELIMITED BY '.'
041500             INTO WKS-AL-MILES WKS-AL-RESTO
041600     END-UNSTRING
041700     IF WKS-AL-RESTO EQUAL SPACES
041800        MOVE WKS-AL-MILES TO WKS-AL-COMPACTO
041900     ELSE
042000        STRING WKS-AL-MILES DELIMITED BY SPACE
042100               WKS-AL-RESTO DELIMITED BY SPACE
042200               INTO WKS-AL-COMPACTO
042300        END-STRING
042400     END-IF
042500     UNSTRING WKS-AL-COMPACTO DELIMITED BY ','
042600             INTO WKS-AL-ENTERO-TXT WKS-AL-DECIMAL-TXT
042700     END-UNSTRING
042800     IF WKS-AL-ENTERO-TXT (1:1) EQUAL '-'
042900        MOVE '-' TO WKS-AL-NEGATIVO
043000        MOVE WKS-AL-ENTERO-TXT (2:11) TO WKS-AL-ENTERO-JR
043100     ELSE
043200        MOVE WKS-AL-ENTERO-TXT TO WKS-AL-ENTERO-JR
043300     END-IF
043400     INSPECT WKS-AL-ENTERO-JR REPLACING LEADING SPACE BY '0'
043500     IF WKS-AL-ENTERO-JR IS NOT NUMERIC
043600        MOVE ZEROES TO WKS-AL-ENTERO-JR
043700     END-IF
043800     MOVE WKS-AL-ENTERO-JR  TO WKS-AL-ENTERO-NUM
043900     MOVE WKS-AL-DECIMAL-TXT TO WKS-AL-DECIMAL-JL
044000     INSPECT WKS-AL-DECIMAL-JL REPLACING TRAILING SPACE BY '0'
044100     IF WKS-AL-DECIMAL-JL IS NOT NUMERIC
044200        MOVE ZEROES TO WKS-AL-DECIMAL-JL
044300     END-IF
044400     MOVE WKS-AL-DECIMAL-JL TO WKS-AL-DECIMAL-NUM
044500     COMPUTE WKS-AL-VALOR-OUT ROUNDED =
044600             WKS-AL-ENTERO-NUM + (WKS-AL-DECIMAL-NUM / 10000)
044700     IF WKS-AL-NEGATIVO EQUAL '-'
044800        COMPUTE WKS-AL-VALOR-OUT = WKS-AL-VALOR-OUT * -1
044900     END-IF.
045000 400-CONVIERTE-MONTO-ALEMAN-EXIT. EXIT.
