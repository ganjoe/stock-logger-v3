000100******************************************************************
000200* FECHA       : 14/09/2011                                       *
000300* PROGRAMADOR : M. PEREZ (MPER)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLPOS01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : INSTANTANEA DE POSICIONES A COSTO PROMEDIO (NO   *
000800*             : FIFO), FILTRADA A UN PERIODO FECHA-INICIO /       *
000900*             : FECHA-FIN, CON VALUACION A MERCADO Y REPORTE DE  *
001000*             : RESUMEN DE CARTERA.                               *
001100* ARCHIVOS    : BITACORA CANONICA ORDENADA=C, COTIZACIONES=C,    *
001200*             : RESUMEN DE CARTERA=A                             *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 14/09/2011                                       *
001500* BPM/RATIONAL: 210914                                           *
001600******************************************************************
001700*  H I S T O R I A L   D E   C A M B I O S
001800* ----------------------------------------------------------------
001900* 2011-09-14  M.PEREZ       TK-0687  VERSION ORIGINAL: POSICIONES TK-0687
002000*                                    A COSTO PROMEDIO CON FECHAS
002100*                                    DE CORTE POR PARAMETRO.
002200* 2017-06-30  M.PEREZ       TK-0901  SE AGREGA PNL DEL DIA Y      TK-0901
002300*                                    EFECTIVO TEORICO AL RESUMEN.
002400* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA SALTO DE POSICION  TK-1120
002500*                                    (VOLTEO) CON PRORRATEO DE
002600*                                    COMISION.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    TLPOS01.
003000 AUTHOR.        M. PEREZ.
003100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003200 DATE-WRITTEN.  14/09/2011.
003300 DATE-COMPILED.
003400 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TLEVTC ASSIGN TO TLEVTC
004400            ORGANIZATION  IS LINE SEQUENTIAL
004500            ACCESS        IS SEQUENTIAL
004600            FILE STATUS   IS FS-TLEVTC
004700                             FSE-TLEVTC.
004800
004900     SELECT TLRESU ASSIGN TO TLRESU
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-TLRESU
005300                             FSE-TLRESU.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*   BITACORA CANONICA ORDENADA (ENTRADA)
005700 FD TLEVTC.
005800 01 REG-TLEVTC.
005900     05  TLEC-LLAVE.
006000         10  TLEC-EVENT-ID             PIC X(32).
006100     05  TLEC-EVENT-DATE               PIC 9(08).
006200     05  TLEC-EVENT-TIME               PIC 9(06).
006300     05  TLEC-EVENT-TYPE-CDE           PIC X(10).
006400         88  TLEC-TYPE-BUY                 VALUE 'BUY'.
006500         88  TLEC-TYPE-SELL                VALUE 'SELL'.
006600         88  TLEC-TYPE-INFLOW              VALUE 'INFLOW'.
006700         88  TLEC-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
006800         88  TLEC-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
006900     05  TLEC-SYMBOL                   PIC X(10).
007000     05  TLEC-ISIN                     PIC X(12).
007100     05  TLEC-CURRENCY                 PIC X(03).
007200     05  TLEC-QUANTITY                 PIC S9(09)V9(04).
007300     05  TLEC-PRICE                    PIC S9(09)V9(04).
007400     05  TLEC-AMOUNT                   PIC S9(11)V9(02).
007500     05  TLEC-COMMISSION               PIC S9(07)V9(02).
007600     05  TLEC-PROCEEDS                 PIC S9(11)V9(02).
007700     05  FILLER                        PIC X(09).
007800*   RESUMEN DE CARTERA (SALIDA, COLUMNAR)
007900 FD TLRESU.
008000 01 REG-TLRESU                         PIC X(133).
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01 WKS-FS-STATUS.
008600    02 WKS-STATUS.
008700       04 FS-TLEVTC              PIC 9(02) VALUE ZEROES.
008800       04 FSE-TLEVTC.
008900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200       04 FS-TLRESU              PIC 9(02) VALUE ZEROES.
009300       04 FSE-TLRESU.
009400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700    02 PROGRAMA                  PIC X(08) VALUE 'TLPOS01 '.
009800    02 ARCHIVO                   PIC X(08) VALUE SPACES.
009900    02 ACCION                    PIC X(10) VALUE SPACES.
010000    02 LLAVE                     PIC X(32) VALUE SPACES.
010100    02 FILLER                    PIC X(04) VALUE SPACES.
010200 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
010300    02 WKS-STATUS-RAW            PIC X(46).
010400******************************************************************
010500*   FECHAS DE CORTE POR PARAMETRO (ACCEPT FROM SYSIN)            *
010600******************************************************************
010700 01 FECHAS.
010800    02 FECHA-INICIO                PIC 9(08).
010900    02 FILLER                      PIC X(01).
011000    02 FECHA-FIN                   PIC 9(08).
011100 01 FECHAS-R REDEFINES FECHAS.
011200    02 FECHAS-RAW                  PIC X(17).
011300 01 WKS-FECHA-ANTERIOR              PIC 9(08) VALUE 0.
011400******************************************************************
011500*         TABLA DE POSICIONES A COSTO PROMEDIO POR SIMBOLO       *
011600******************************************************************
011700 01 WKS-TABLA-POSICIONES.
011800    02 WKS-POS-CT                 PIC 9(03) VALUE 0 COMP.
011900    02 WKS-POS-ENTRY OCCURS 200 TIMES
012000                     INDEXED BY WKS-POS-IDX.
012100       04 WKS-POS-SYMBOL            PIC X(10).
012200       04 WKS-POS-ISIN              PIC X(12).
012300       04 WKS-POS-CURRENCY          PIC X(03).
012400       04 WKS-POS-QUANTITY          PIC S9(09)V9(04).
012500       04 WKS-POS-INVESTED-NAT      PIC S9(11)V9(02).
012600       04 WKS-POS-INVESTED-EUR      PIC S9(11)V9(02).
012700       04 WKS-POS-AVG-ENTRY         PIC S9(09)V9(04).
012800       04 FILLER                    PIC X(03).
012900******************************************************************
013000*            AREA DE ENLACE PARA CONSULTA DE COTIZACION          *
013100******************************************************************
013200 01 WKS-TLMKT01-PARMS.
013300    02 WKS-MK-ASSET-ID            PIC X(12) VALUE SPACES.
013400    02 WKS-MK-LOOKUP-FECHA        PIC 9(08) VALUE 0.
013500    02 WKS-MK-LOOKUP-MODO         PIC X(01) VALUE 'S'.
013600    02 WKS-MK-VALOR-SALIDA        PIC S9(09)V9(06) VALUE 0.
013700    02 WKS-MK-VALOR-SALIDA-R REDEFINES WKS-MK-VALOR-SALIDA.
013800       04 WKS-MK-VALOR-ENTERO     PIC S9(09).
013900       04 WKS-MK-VALOR-DECIMAL    PIC 9(06).
014000    02 WKS-MK-BANDERA-ENCONTRADO  PIC X(01) VALUE 'N'.
014100    02 FILLER                    PIC X(04) VALUE SPACES.
014200******************************************************************
014300*                 METRICAS ACUMULADAS DE CARTERA                 *
014400******************************************************************
014500 01 WKS-METRICAS.
014600    02 WKS-INFLOW-EUR             PIC S9(11)V9(02) VALUE 0.
014700    02 WKS-REALIZED-PNL-EUR       PIC S9(11)V9(02) VALUE 0.
014800    02 WKS-DIVIDENDS-EUR          PIC S9(11)V9(02) VALUE 0.
014900    02 WKS-ASSET-VALUE            PIC S9(11)V9(02) VALUE 0.
015000    02 WKS-INVESTED-EUR-TOTAL     PIC S9(11)V9(02) VALUE 0.
015100    02 WKS-CASH-TEORICO           PIC S9(11)V9(02) VALUE 0.
015200    02 WKS-TOTAL-PORTFOLIO        PIC S9(11)V9(02) VALUE 0.
015300    02 FILLER                    PIC X(06) VALUE SPACES.
015400******************************************************************
015500*                 AREA DE TRABAJO POR EVENTO                     *
015600******************************************************************
015700 01 WKS-EVENTO-WORK.
015800    02 WKS-SIGNO-POSICION         PIC S9(01) VALUE 0.
015900    02 WKS-SIGNO-TRADE            PIC S9(01) VALUE 0.
016000    02 WKS-PROPORCION-CIERRE      PIC S9(03)V9(06) VALUE 0.
016100    02 WKS-REALIZADO-NAT          PIC S9(11)V9(02) VALUE 0.
016200    02 WKS-MAG-TRADE              PIC S9(09)V9(04) VALUE 0.
016300    02 WKS-MAG-POSICION-ANTES     PIC S9(09)V9(04) VALUE 0.
016400    02 WKS-CANTIDAD-CIERRE        PIC S9(09)V9(04) VALUE 0.
016500    02 WKS-CANTIDAD-APERTURA      PIC S9(09)V9(04) VALUE 0.
016600    02 WKS-COMISION-CIERRE        PIC S9(07)V9(02) VALUE 0.
016700    02 WKS-COMISION-APERTURA      PIC S9(07)V9(02) VALUE 0.
016800    02 WKS-POS-VALOR-MERCADO      PIC S9(11)V9(02) VALUE 0.
016900    02 WKS-PRECIO-FIN             PIC S9(09)V9(04) VALUE 0.
017000    02 WKS-PRECIO-FIN-ANTERIOR    PIC S9(09)V9(04) VALUE 0.
017100    02 WKS-FX-FIN                 PIC S9(09)V9(06) VALUE 0.
017200    02 FILLER                    PIC X(06) VALUE SPACES.
017300 01 WKS-BANDERAS.
017400    02 WKS-FIN-TLEVTC              PIC 9(01) VALUE 0.
017500       88 FIN-TLEVTC                    VALUE 1.
017600    02 FILLER                      PIC X(05) VALUE SPACES.
017700 01 WKS-CONTADORES.
017800    02 WKS-LEIDOS                  PIC 9(07) VALUE 0 COMP.
017900    02 FILLER                      PIC X(04) VALUE SPACES.
018000 01 WKS-LINEA-IMPRESION             PIC X(133) VALUE SPACES.
018100 01 WKS-EDIT-AREAS.
018200    02 WKS-EDT-FECHA                PIC 9(08).
018300    02 WKS-EDT-4DEC                 PIC ZZZ,ZZ9.9999-.
018400    02 WKS-EDT-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99-.
018450    02 FILLER                       PIC X(04).
018500******************************************************************
018600 PROCEDURE DIVISION.
018700******************************************************************
018800 000-MAIN SECTION.
018900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
019000     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT
019100     PERFORM 300-PROCESA-EVENTO THRU 300-PROCESA-EVENTO-EXIT
019200             UNTIL FIN-TLEVTC
019300     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-EXIT
019400     CLOSE TLEVTC TLRESU
019500     DISPLAY 'TLPOS01 - EVENTOS PROCESADOS: ' WKS-LEIDOS
019600             UPON CONSOLE
019700     STOP RUN.
019800 000-MAIN-EXIT. EXIT.
019900
020000 100-APERTURA-ARCHIVOS.
020100     ACCEPT FECHAS FROM SYSIN
020200     OPEN INPUT  TLEVTC
020300          OUTPUT TLRESU
020400     IF FS-TLEVTC NOT EQUAL 0
020500        MOVE 'OPEN'     TO ACCION
020600        MOVE SPACES     TO LLAVE
020700        MOVE 'TLEVTC'   TO ARCHIVO
020800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020900                              FS-TLEVTC, FSE-TLEVTC
021000        DISPLAY '>>> TLPOS01: NO SE PUDO ABRIR TLEVTC <<<'
021100                UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF.
021500 100-APERTURA-ARCHIVOS-EXIT. EXIT.
021600
021700 200-LEE-TLEVTC.
021800     READ TLEVTC
021900         AT END MOVE 1 TO WKS-FIN-TLEVTC
022000     END-READ
022100     IF NOT FIN-TLEVTC
022200        ADD 1 TO WKS-LEIDOS
022300     END-IF.
022400 200-LEE-TLEVTC-EXIT. EXIT.
022500
022600******************************************************************
022700*   300-PROCESA-EVENTO: IGNORA LO QUE QUEDA DESPUES DE FECHA-FIN;*
022800*   DESPACHA SEGUN EL TIPO DE EVENTO.                            *
022900******************************************************************
023000 300-PROCESA-EVENTO.
023100     IF TLEC-EVENT-DATE NOT GREATER FECHA-FIN
023200        EVALUATE TRUE
023300           WHEN TLEC-TYPE-INFLOW
023400              ADD TLEC-AMOUNT TO WKS-INFLOW-EUR
023500           WHEN TLEC-TYPE-OUTFLOW
023600              ADD TLEC-AMOUNT TO WKS-INFLOW-EUR
023700           WHEN TLEC-TYPE-DIVIDEND
023800              IF TLEC-EVENT-DATE NOT LESS FECHA-INICIO
023900                 ADD TLEC-AMOUNT TO WKS-DIVIDENDS-EUR
024000              END-IF
024100           WHEN TLEC-TYPE-BUY OR TLEC-TYPE-SELL
024200              PERFORM 320-PROCESA-COMPRA-VENTA
024300                      THRU 320-PROCESA-COMPRA-VENTA-EXIT
024400        END-EVALUATE
024500     END-IF
024600     PERFORM 200-LEE-TLEVTC THRU 200-LEE-TLEVTC-EXIT.
024700 300-PROCESA-EVENTO-EXIT. EXIT.
024800
024900******************************************************************
025000*   320-PROCESA-COMPRA-VENTA: ABRE, AUMENTA, CIERRA O VOLTEA UNA *
025100*   POSICION A COSTO PROMEDIO.                                  *
025200******************************************************************
025300 320-PROCESA-COMPRA-VENTA.
025400     PERFORM 330-BUSCA-O-CREA-POSICION
025500             THRU 330-BUSCA-O-CREA-POSICION-EXIT
025600     IF WKS-POS-QUANTITY (WKS-POS-IDX) > 0
025700        MOVE 1 TO WKS-SIGNO-POSICION
025800     ELSE
025900        IF WKS-POS-QUANTITY (WKS-POS-IDX) < 0
026000           MOVE -1 TO WKS-SIGNO-POSICION
026100        ELSE
026200           MOVE 0 TO WKS-SIGNO-POSICION
026300        END-IF
026400     END-IF
026500     IF TLEC-QUANTITY > 0
026600        MOVE 1 TO WKS-SIGNO-TRADE
026700     ELSE
026800        MOVE -1 TO WKS-SIGNO-TRADE
026900     END-IF
027000     IF TLEC-QUANTITY < 0
027100        COMPUTE WKS-MAG-TRADE = TLEC-QUANTITY * -1
027200     ELSE
027300        MOVE TLEC-QUANTITY TO WKS-MAG-TRADE
027400     END-IF
027500     IF WKS-POS-QUANTITY (WKS-POS-IDX) < 0
027600        COMPUTE WKS-MAG-POSICION-ANTES = WKS-POS-QUANTITY (WKS-POS-IDX)
027700                * -1
027800     ELSE
027900        MOVE WKS-POS-QUANTITY (WKS-POS-IDX) TO WKS-MAG-POSICION-ANTES
028000     END-IF
028100     IF WKS-SIGNO-POSICION = 0 OR WKS-SIGNO-POSICION = WKS-SIGNO-TRADE
028200*        ABRE O AUMENTA LA POSICION COMPLETA CON ESTE MOVIMIENTO.
028300        MOVE WKS-MAG-TRADE    TO WKS-CANTIDAD-APERTURA
028400        MOVE TLEC-COMMISSION  TO WKS-COMISION-APERTURA
028500        PERFORM 340-ABRE-O-AUMENTA THRU 340-ABRE-O-AUMENTA-EXIT
028600     ELSE
028700*        CIERRA CONTRA LA POSICION EXISTENTE; EL SOBRANTE, SI LO
028800*        HAY, VOLTEA Y ABRE UNA POSICION NUEVA EN SENTIDO CONTRARIO.
028900        IF WKS-MAG-TRADE < WKS-MAG-POSICION-ANTES
029000           MOVE WKS-MAG-TRADE TO WKS-CANTIDAD-CIERRE
029100        ELSE
029200           MOVE WKS-MAG-POSICION-ANTES TO WKS-CANTIDAD-CIERRE
029300        END-IF
029400        COMPUTE WKS-CANTIDAD-APERTURA =
029500                WKS-MAG-TRADE - WKS-CANTIDAD-CIERRE
029600        COMPUTE WKS-PROPORCION-CIERRE ROUNDED =
029700                WKS-CANTIDAD-CIERRE / WKS-MAG-TRADE
029800        COMPUTE WKS-COMISION-CIERRE ROUNDED =
029900                TLEC-COMMISSION * WKS-PROPORCION-CIERRE
030000        COMPUTE WKS-COMISION-APERTURA =
030100                TLEC-COMMISSION - WKS-COMISION-CIERRE
030200        PERFORM 350-CIERRA-PARCIAL THRU 350-CIERRA-PARCIAL-EXIT
030300        IF WKS-CANTIDAD-APERTURA NOT EQUAL 0
030400           PERFORM 340-ABRE-O-AUMENTA THRU 340-ABRE-O-AUMENTA-EXIT
030500        END-IF
030600     END-IF
030700     IF WKS-POS-QUANTITY (WKS-POS-IDX) < 0.000001
030800        AND WKS-POS-QUANTITY (WKS-POS-IDX) > -0.000001
030900        MOVE 0 TO WKS-POS-QUANTITY (WKS-POS-IDX)
031000                  WKS-POS-INVESTED-NAT (WKS-POS-IDX)
031100                  WKS-POS-INVESTED-EUR (WKS-POS-IDX)
031200     END-IF.
031300 320-PROCESA-COMPRA-VENTA-EXIT. EXIT.
031400
031500******************************************************************
031600*   330-BUSCA-O-CREA-POSICION                                   *
031700******************************************************************
031800 330-BUSCA-O-CREA-POSICION.
031900     MOVE 0 TO WKS-POS-IDX
032000     PERFORM 331-COMPARA-POSICION
032100             VARYING WKS-POS-IDX FROM 1 BY 1
032200             UNTIL WKS-POS-IDX GREATER WKS-POS-CT
032300                OR WKS-POS-SYMBOL (WKS-POS-IDX) EQUAL TLEC-SYMBOL
032400     IF WKS-POS-IDX GREATER WKS-POS-CT
032500        ADD 1 TO WKS-POS-CT
032600        MOVE WKS-POS-CT TO WKS-POS-IDX
032700        MOVE TLEC-SYMBOL     TO WKS-POS-SYMBOL (WKS-POS-IDX)
032800        MOVE TLEC-ISIN       TO WKS-POS-ISIN (WKS-POS-IDX)
032900        MOVE TLEC-CURRENCY   TO WKS-POS-CURRENCY (WKS-POS-IDX)
033000        MOVE 0               TO WKS-POS-QUANTITY (WKS-POS-IDX)
033100        MOVE 0               TO WKS-POS-INVESTED-NAT (WKS-POS-IDX)
033200        MOVE 0               TO WKS-POS-INVESTED-EUR (WKS-POS-IDX)
033300        MOVE 0               TO WKS-POS-AVG-ENTRY (WKS-POS-IDX)
033400     END-IF.
033500 330-BUSCA-O-CREA-POSICION-EXIT. EXIT.
033600
033700 331-COMPARA-POSICION.
033800     CONTINUE.
033900 331-COMPARA-POSICION-EXIT. EXIT.
034000
034100******************************************************************
034200*   340-ABRE-O-AUMENTA: CANTIDAD*PRECIO+COMISION (NATIVA) Y LA   *
034300*   MISMA POR EL TIPO DE CAMBIO (EUR) SE SUMAN A LO INVERTIDO.   *
034400******************************************************************
034500 340-ABRE-O-AUMENTA.
034600     PERFORM 325-CONSULTA-FX THRU 325-CONSULTA-FX-EXIT
034700     COMPUTE WKS-POS-INVESTED-NAT (WKS-POS-IDX) =
034800             WKS-POS-INVESTED-NAT (WKS-POS-IDX) +
034900             (WKS-CANTIDAD-APERTURA * TLEC-PRICE) +
035000             WKS-COMISION-APERTURA
035100     COMPUTE WKS-POS-INVESTED-EUR (WKS-POS-IDX) ROUNDED =
035200             WKS-POS-INVESTED-EUR (WKS-POS-IDX) +
035300             (((WKS-CANTIDAD-APERTURA * TLEC-PRICE) +
035400               WKS-COMISION-APERTURA) * WKS-MK-VALOR-SALIDA)
035500     IF TLEC-QUANTITY > 0
035600        ADD WKS-CANTIDAD-APERTURA TO WKS-POS-QUANTITY (WKS-POS-IDX)
035700     ELSE
035800        SUBTRACT WKS-CANTIDAD-APERTURA FROM
035900                 WKS-POS-QUANTITY (WKS-POS-IDX)
036000     END-IF
036100     IF WKS-POS-QUANTITY (WKS-POS-IDX) NOT EQUAL 0
036200        COMPUTE WKS-POS-AVG-ENTRY (WKS-POS-IDX) ROUNDED =
036300                WKS-POS-INVESTED-NAT (WKS-POS-IDX) /
036400                WKS-POS-QUANTITY (WKS-POS-IDX)
036500        IF WKS-POS-AVG-ENTRY (WKS-POS-IDX) < 0
036600           COMPUTE WKS-POS-AVG-ENTRY (WKS-POS-IDX) =
036700                   WKS-POS-AVG-ENTRY (WKS-POS-IDX) * -1
036800        END-IF
036900     END-IF.
037000 340-ABRE-O-AUMENTA-EXIT. EXIT.
037100
037200******************************************************************
037300*   350-CIERRA-PARCIAL: LARGO VENDIDO O CORTO CUBIERTO; REDUCE   *
037400*   LO INVERTIDO EN PROPORCION A LA CANTIDAD CERRADA.            *
037500******************************************************************
037600 350-CIERRA-PARCIAL.
037700     IF WKS-SIGNO-POSICION = 1
037800        COMPUTE WKS-REALIZADO-NAT ROUNDED =
037900                (WKS-CANTIDAD-CIERRE * TLEC-PRICE - WKS-COMISION-CIERRE)
038000                - (WKS-POS-AVG-ENTRY (WKS-POS-IDX) * WKS-CANTIDAD-CIERRE)
038100     ELSE
038200        COMPUTE WKS-REALIZADO-NAT ROUNDED =
038300                (WKS-POS-AVG-ENTRY (WKS-POS-IDX) * WKS-CANTIDAD-CIERRE)
038400                - (WKS-CANTIDAD-CIERRE * TLEC-PRICE + WKS-COMISION-CIERRE)
038500     END-IF
038600     IF TLEC-EVENT-DATE NOT LESS FECHA-INICIO
038700        PERFORM 325-CONSULTA-FX THRU 325-CONSULTA-FX-EXIT
038800        COMPUTE WKS-REALIZED-PNL-EUR ROUNDED =
038900                WKS-REALIZED-PNL-EUR +
039000                (WKS-REALIZADO-NAT * WKS-MK-VALOR-SALIDA)
039100     END-IF
039200     COMPUTE WKS-PROPORCION-CIERRE ROUNDED =
039300             WKS-CANTIDAD-CIERRE / WKS-MAG-POSICION-ANTES
039400     COMPUTE WKS-POS-INVESTED-NAT (WKS-POS-IDX) ROUNDED =
039500             WKS-POS-INVESTED-NAT (WKS-POS-IDX) *
039600             (1 - WKS-PROPORCION-CIERRE)
039700     COMPUTE WKS-POS-INVESTED-EUR (WKS-POS-IDX) ROUNDED =
039800             WKS-POS-INVESTED-EUR (WKS-POS-IDX) *
039900             (1 - WKS-PROPORCION-CIERRE)
040000     IF WKS-SIGNO-POSICION = 1
040100        SUBTRACT WKS-CANTIDAD-CIERRE FROM WKS-POS-QUANTITY (WKS-POS-IDX)
040200     ELSE
040300        ADD WKS-CANTIDAD-CIERRE TO WKS-POS-QUANTITY (WKS-POS-IDX)
040400     END-IF.
040500 350-CIERRA-PARCIAL-EXIT. EXIT.
040600
040700******************************************************************
040800*   325-CONSULTA-FX: TIPO DE CAMBIO DE LA DIVISA DEL EVENTO A    *
040900*   EUROS, EN LA FECHA DEL PROPIO EVENTO.                        *
041000******************************************************************
041100 325-CONSULTA-FX.
041200     STRING TLEC-CURRENCY DELIMITED BY SIZE
041300            'EUR'         DELIMITED BY SIZE
041400            INTO WKS-MK-ASSET-ID
041500     END-STRING
041600     MOVE TLEC-EVENT-DATE TO WKS-MK-LOOKUP-FECHA
041700     MOVE 'S'             TO WKS-MK-LOOKUP-MODO
041800     CALL 'TLMKT01' USING WKS-TLMKT01-PARMS.
041900 325-CONSULTA-FX-EXIT. EXIT.
042000
042100******************************************************************
042200*   700-IMPRIME-REPORTE: UN RENGLON POR POSICION ABIERTA AL      *
042300*   VALOR DE MERCADO EN FECHA-FIN, MAS EL BLOQUE DE RESUMEN.     *
042400******************************************************************
042500 700-IMPRIME-REPORTE.
042600     MOVE 0 TO WKS-POS-IDX
042700     PERFORM 710-IMPRIME-POSICION THRU 710-IMPRIME-POSICION-EXIT
042800             VARYING WKS-POS-IDX FROM 1 BY 1
042900             UNTIL WKS-POS-IDX GREATER WKS-POS-CT
043000     COMPUTE WKS-CASH-TEORICO =
043100             WKS-INFLOW-EUR + WKS-REALIZED-PNL-EUR
043200             - WKS-INVESTED-EUR-TOTAL
043300     COMPUTE WKS-TOTAL-PORTFOLIO = WKS-ASSET-VALUE + WKS-CASH-TEORICO
043400     MOVE SPACES TO WKS-LINEA-IMPRESION
043500     STRING 'RESUMEN DE CARTERA' DELIMITED BY SIZE
043600            INTO WKS-LINEA-IMPRESION
043700     END-STRING
043800     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
043900     MOVE SPACES TO WKS-LINEA-IMPRESION
044000     MOVE FECHA-INICIO TO WKS-EDT-FECHA
044100     STRING 'FECHA INICIO: ' WKS-EDT-FECHA DELIMITED BY SIZE
044200            INTO WKS-LINEA-IMPRESION
044300     END-STRING
044400     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
044500     MOVE SPACES TO WKS-LINEA-IMPRESION
044600     MOVE FECHA-FIN TO WKS-EDT-FECHA
044700     STRING 'FECHA FIN:    ' WKS-EDT-FECHA DELIMITED BY SIZE
044800            INTO WKS-LINEA-IMPRESION
044900     END-STRING
045000     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
045100     MOVE SPACES TO WKS-LINEA-IMPRESION
045200     MOVE WKS-ASSET-VALUE TO WKS-EDT-MONTO
045300     STRING 'VALOR DE ACTIVOS:       ' WKS-EDT-MONTO DELIMITED BY SIZE
045400            INTO WKS-LINEA-IMPRESION
045500     END-STRING
045600     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
045700     MOVE SPACES TO WKS-LINEA-IMPRESION
045800     MOVE WKS-CASH-TEORICO TO WKS-EDT-MONTO
045900     STRING 'EFECTIVO TEORICO:       ' WKS-EDT-MONTO DELIMITED BY SIZE
046000            INTO WKS-LINEA-IMPRESION
046100     END-STRING
046200     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
046300     MOVE SPACES TO WKS-LINEA-IMPRESION
046400     MOVE WKS-TOTAL-PORTFOLIO TO WKS-EDT-MONTO
046500     STRING 'VALOR TOTAL DE CARTERA: ' WKS-EDT-MONTO DELIMITED BY SIZE
046600            INTO WKS-LINEA-IMPRESION
046700     END-STRING
046800     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
046900     MOVE SPACES TO WKS-LINEA-IMPRESION
047000     MOVE WKS-INFLOW-EUR TO WKS-EDT-MONTO
047100     STRING 'FLUJO NETO:             ' WKS-EDT-MONTO DELIMITED BY SIZE
047200            INTO WKS-LINEA-IMPRESION
047300     END-STRING
047400     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
047500     MOVE SPACES TO WKS-LINEA-IMPRESION
047600     MOVE WKS-REALIZED-PNL-EUR TO WKS-EDT-MONTO
047700     STRING 'PNL REALIZADO EUR:      ' WKS-EDT-MONTO DELIMITED BY SIZE
047800            INTO WKS-LINEA-IMPRESION
047900     END-STRING
048000     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
048100     MOVE SPACES TO WKS-LINEA-IMPRESION
048200     MOVE WKS-DIVIDENDS-EUR TO WKS-EDT-MONTO
048300     STRING 'DIVIDENDOS EUR:         ' WKS-EDT-MONTO DELIMITED BY SIZE
048400            INTO WKS-LINEA-IMPRESION
048500     END-STRING
048600     WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION.
048700 700-IMPRIME-REPORTE-EXIT. EXIT.
048800
048900******************************************************************
049000*   710-IMPRIME-POSICION: SIMBOLO, DIVISA, CANTIDAD, PRECIO DE   *
049100*   ENTRADA, CAPITAL INVERTIDO, VALOR DE MERCADO, PNL NO         *
049200*   REALIZADO Y PNL DEL DIA AL CIERRE DE FECHA-FIN.              *
049300******************************************************************
049400 710-IMPRIME-POSICION.
049500     IF WKS-POS-QUANTITY (WKS-POS-IDX) NOT EQUAL 0
049600        MOVE WKS-POS-ISIN (WKS-POS-IDX) TO WKS-MK-ASSET-ID
049700        MOVE FECHA-FIN                  TO WKS-MK-LOOKUP-FECHA
049800        MOVE 'F'                        TO WKS-MK-LOOKUP-MODO
049900        CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
050000        MOVE WKS-MK-VALOR-SALIDA TO WKS-PRECIO-FIN
050100        COMPUTE WKS-FECHA-ANTERIOR = FECHA-FIN - 1
050200        MOVE WKS-FECHA-ANTERIOR  TO WKS-MK-LOOKUP-FECHA
050300        CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
050400        MOVE WKS-MK-VALOR-SALIDA TO WKS-PRECIO-FIN-ANTERIOR
050500        STRING WKS-POS-CURRENCY (WKS-POS-IDX) DELIMITED BY SIZE
050600               'EUR'                           DELIMITED BY SIZE
050700               INTO WKS-MK-ASSET-ID
050800        END-STRING
050900        MOVE FECHA-FIN TO WKS-MK-LOOKUP-FECHA
051000        CALL 'TLMKT01' USING WKS-TLMKT01-PARMS
051100        MOVE WKS-MK-VALOR-SALIDA TO WKS-FX-FIN
051200        COMPUTE WKS-POS-VALOR-MERCADO ROUNDED =
051300                WKS-POS-QUANTITY (WKS-POS-IDX) * WKS-PRECIO-FIN *
051400                WKS-FX-FIN
051500        ADD WKS-POS-VALOR-MERCADO TO WKS-ASSET-VALUE
051600        ADD WKS-POS-INVESTED-EUR (WKS-POS-IDX) TO WKS-INVESTED-EUR-TOTAL
051700        MOVE SPACES TO WKS-LINEA-IMPRESION
051800        MOVE WKS-POS-SYMBOL   (WKS-POS-IDX) TO WKS-LINEA-IMPRESION (1:10)
051900        MOVE WKS-POS-CURRENCY (WKS-POS-IDX) TO WKS-LINEA-IMPRESION (12:3)
052000        MOVE WKS-POS-QUANTITY (WKS-POS-IDX) TO WKS-EDT-4DEC
052100        MOVE WKS-EDT-4DEC TO WKS-LINEA-IMPRESION (16:13)
052200        MOVE WKS-POS-AVG-ENTRY (WKS-POS-IDX) TO WKS-EDT-4DEC
052300        MOVE WKS-EDT-4DEC TO WKS-LINEA-IMPRESION (30:13)
052400        MOVE WKS-PRECIO-FIN TO WKS-EDT-4DEC
052500        MOVE WKS-EDT-4DEC TO WKS-LINEA-IMPRESION (44:13)
052600        MOVE WKS-POS-INVESTED-EUR (WKS-POS-IDX) TO WKS-EDT-MONTO
052700        MOVE WKS-EDT-MONTO TO WKS-LINEA-IMPRESION (58:15)
052800        MOVE WKS-POS-VALOR-MERCADO TO WKS-EDT-MONTO
052900        MOVE WKS-EDT-MONTO TO WKS-LINEA-IMPRESION (74:15)
053000        COMPUTE WKS-REALIZADO-NAT ROUNDED =
053100                WKS-POS-VALOR-MERCADO - WKS-POS-INVESTED-EUR (WKS-POS-IDX)
053200        MOVE WKS-REALIZADO-NAT TO WKS-EDT-MONTO
053300        MOVE WKS-EDT-MONTO TO WKS-LINEA-IMPRESION (90:15)
053400        COMPUTE WKS-REALIZADO-NAT ROUNDED =
053500                (WKS-PRECIO-FIN - WKS-PRECIO-FIN-ANTERIOR) *
053600                WKS-POS-QUANTITY (WKS-POS-IDX)
053700        MOVE WKS-REALIZADO-NAT TO WKS-EDT-MONTO
053800        MOVE WKS-EDT-MONTO TO WKS-LINEA-IMPRESION (106:15)
053900        WRITE REG-TLRESU FROM WKS-LINEA-IMPRESION
054000     END-IF.
054100 710-IMPRIME-POSICION-EXIT. EXIT.
