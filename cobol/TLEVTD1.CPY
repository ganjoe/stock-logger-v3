000100******************************************************************
000200* COPY BOOK   : TLEVTD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : LAYOUT DEL EVENTO CANONICO DE BITACORA (COMPRAS, *
000500*             : VENTAS, DEPOSITOS, RETIROS Y DIVIDENDOS).  LO    *
000600*             : USAN TLLOG01, TLALM01, TLLED01, TLHIS01, TLPOS01 *
000700*             : Y TLSLR01 COMO FD DE LA BITACORA CRONOLOGICA.    *
000800* ARCHIVOS    : BITACORA (TLBITC)                                *
000900******************************************************************
001000*  H I S T O R I A L   D E   C A M B I O S
001100* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001200* ----------  ------------  -------  ---------------------------
001300* 1991-03-04  R.VIDES       TK-0041  VERSION ORIGINAL, CAMPO UNICO TK-0041
001400*                                    DE MONTO DE EVENTO.
001500* 1993-07-19  R.VIDES       TK-0118  SE AGREGA COMISION Y MONTO   TK-0118
001600*                                    BRUTO DE LIQUIDACION.
001700* 1997-11-02  C.ESCOBAR     TK-0305  SE AGREGA ISIN DE INSTRUMENTO.
001800* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: SE EXPANDE   TK-0390
001900*                                    FECHA A CC-YY-MM-DD (9(08)).
002000* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA DIVISA DE EVENTO.  TK-0512
002100* 2011-09-14  M.PEREZ       TK-0687  SE AGREGAN 88 DE CLASIFICA-  TK-0687
002200*                                    CION DE TIPO DE EVENTO.
002300******************************************************************
002400 01  REG-TLEVTD1.
002500     05  TLEV-LLAVE.
002600         10  TLEV-EVENT-ID             PIC X(32).
002700     05  TLEV-EVENT-DATE               PIC 9(08).
002800     05  TLEV-EVENT-DATE-R REDEFINES TLEV-EVENT-DATE.
002900         10  TLEV-EVENT-YYYY-DATE.
003000             15  TLEV-EVENT-CC-DATE     PIC 9(02).
003100             15  TLEV-EVENT-YY-DATE     PIC 9(02).
003200         10  TLEV-EVENT-MM-DATE         PIC 9(02).
003300         10  TLEV-EVENT-DD-DATE         PIC 9(02).
003400     05  TLEV-EVENT-TIME               PIC 9(06).
003500     05  TLEV-EVENT-TIME-R REDEFINES TLEV-EVENT-TIME.
003600         10  TLEV-EVENT-HH-TIME         PIC 9(02).
003700         10  TLEV-EVENT-MI-TIME         PIC 9(02).
003800         10  TLEV-EVENT-SS-TIME         PIC 9(02).
003900     05  TLEV-EVENT-TYPE-CDE           PIC X(10).
004000         88  TLEV-TYPE-BUY                 VALUE 'BUY'.
004100         88  TLEV-TYPE-SELL                VALUE 'SELL'.
004200         88  TLEV-TYPE-INFLOW              VALUE 'INFLOW'.
004300         88  TLEV-TYPE-OUTFLOW             VALUE 'OUTFLOW'.
004400         88  TLEV-TYPE-DIVIDEND            VALUE 'DIVIDEND'.
004700     05  TLEV-SYMBOL                   PIC X(10).
004800     05  TLEV-ISIN                     PIC X(12).
004900     05  TLEV-CURRENCY                 PIC X(03).
005000     05  TLEV-QUANTITY                 PIC S9(09)V9(04).
005100     05  TLEV-PRICE                    PIC S9(09)V9(04).
005200     05  TLEV-AMOUNT                   PIC S9(11)V9(02).
005300     05  TLEV-COMMISSION               PIC S9(07)V9(02).
005400     05  TLEV-PROCEEDS                 PIC S9(11)V9(02).
005500     05  FILLER                        PIC X(09).
