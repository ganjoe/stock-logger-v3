000100******************************************************************
000200* COPY BOOK   : TLTHRD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : RENGLON DEL REPORTE DE HISTORIAL DE OPERACIONES  *
000500*             : (SALIDA CSV DE TLALM01, UN RENGLON POR EVENTO).  *
000600* ARCHIVOS    : REPORTE HISTORIAL (TLHIST)                       *
000700******************************************************************
000800*  H I S T O R I A L   D E   C A M B I O S
000900* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001000* ----------  ------------  -------  ---------------------------
001100* 1993-07-19  R.VIDES       TK-0118  VERSION ORIGINAL.            TK-0118
001200* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA TIPO DE CAMBIO Y   TK-0512
001300*                                    CURVA DE EQUIDAD.
001400* 2013-02-18  M.PEREZ       TK-0744  SE AGREGAN COLUMNAS DE       TK-0744
001500*                                    WINRATE, PROFIT FACTOR Y
001600*                                    DRAWDOWN ACUMULADOS.
001700******************************************************************
001800 01  REG-TLTHRD1.
001900     05  TLTH-ID                       PIC X(32).
002000     05  TLTH-COMA-01                  PIC X(01) VALUE ','.
002100     05  TLTH-DATE-TIME                PIC X(19).
002200     05  TLTH-COMA-02                  PIC X(01) VALUE ','.
002300     05  TLTH-TYPE                     PIC X(10).
002400     05  TLTH-COMA-03                  PIC X(01) VALUE ','.
002500     05  TLTH-SYMBOL                   PIC X(10).
002600     05  TLTH-COMA-04                  PIC X(01) VALUE ','.
002700     05  TLTH-QUANTITY                 PIC -9(09).9(04).
002800     05  TLTH-COMA-05                  PIC X(01) VALUE ','.
002900     05  TLTH-ENTRY-PRICE              PIC 9(09).9(04).
003000     05  TLTH-COMA-06                  PIC X(01) VALUE ','.
003100     05  TLTH-EXIT-PRICE               PIC 9(09).9(04).
003200     05  TLTH-COMA-07                  PIC X(01) VALUE ','.
003300     05  TLTH-FX-RATE                  PIC 9(03).9(04).
003400     05  TLTH-COMA-08                  PIC X(01) VALUE ','.
003500     05  TLTH-PNL                      PIC -9(11).99.
003600     05  TLTH-COMA-09                  PIC X(01) VALUE ','.
003700     05  TLTH-TOTAL-EQUITY             PIC -9(11).99.
003800     05  TLTH-COMA-10                  PIC X(01) VALUE ','.
003900     05  TLTH-EQUITY-CURVE             PIC -9(11).99.
004000     05  TLTH-COMA-11                  PIC X(01) VALUE ','.
004100     05  TLTH-CUM-INFLOW               PIC -9(11).99.
004200     05  TLTH-COMA-12                  PIC X(01) VALUE ','.
004300     05  TLTH-CUM-WINRATE              PIC 9(03).99.
004400     05  TLTH-PCT-01                   PIC X(01) VALUE '%'.
004500     05  TLTH-COMA-13                  PIC X(01) VALUE ','.
004600     05  TLTH-CUM-PROFITFACTOR         PIC 9(07).999.
004700     05  TLTH-COMA-14                  PIC X(01) VALUE ','.
004800     05  TLTH-DRAWDOWN                 PIC -9(03).99.
004900     05  TLTH-PCT-02                   PIC X(01) VALUE '%'.
005000     05  FILLER                        PIC X(04) VALUE SPACES.
