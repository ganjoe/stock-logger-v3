000100******************************************************************
000200* FECHA       : 04/03/1991                                       *
000300* PROGRAMADOR : R. VIDES (RVID)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLIMP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPORTA EL ESTADO DE CUENTA DEL BROKER (SECCIO-  *
000800*             : NADO EN TRANSACCIONES, DIVIDENDOS Y TRASPASOS),  *
000900*             : DESCARTA RENGLONES YA IMPORTADOS (LLAVE DUPLICA- *
001000*             : DA) Y AGREGA LOS NUEVOS A LA BITACORA CRUDA.     *
001100*             : EMITE ADEMAS EL REPORTE DE FLUJO DE EFECTIVO     *
001200*             : (DEPOSITOS / RETIROS) DEL ARCHIVO IMPORTADO.     *
001300* ARCHIVOS    : ESTADO DE CUENTA=C, BITACORA CRUDA=A,            *
001400*             : REPORTE FLUJO EFECTIVO=A                        *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 04/03/1991                                       *
001700* BPM/RATIONAL: 220041                                           *
001800******************************************************************
001900*  H I S T O R I A L   D E   C A M B I O S
002000* ----------------------------------------------------------------
002100* 1991-03-04  R.VIDES       TK-0041  VERSION ORIGINAL. SOLO LEIA  TK-0041
002200*                                    LA SECCION DE TRANSACCIONES.
002300* 1993-07-19  R.VIDES       TK-0118  SE AGREGAN LAS SECCIONES DE  TK-0118
002400*                                    DIVIDENDOS Y TRASPASOS.
002500* 1997-11-02  C.ESCOBAR     TK-0305  SE AGREGA TABLA DE METADATOS TK-0305
002600*                                    DE INSTRUMENTO (SIMBOLO,
002700*                                    NOMBRE, ISIN) - PRIMERA
002800*                                    PASADA DEL ARCHIVO.
002900* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: FECHAS DE    TK-0390
003000*                                    ENTRADA A 4 POSICIONES DE
003100*                                    ANIO (YYYY-MM-DD).
003200* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA REPORTE DE FLUJO DE TK-0512
003300*                                    EFECTIVO POR ARCHIVO.
003400* 2011-09-14  M.PEREZ       TK-0687  SE AGREGA VALIDACION DE      TK-0687
003500*                                    DUPLICADOS CONTRA LA BITACORA
003600*                                    CRUDA YA EXISTENTE.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    TLIMP01.
004000 AUTHOR.        R. VIDES.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
004200 DATE-WRITTEN.  04/03/1991.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TLSTMT ASSIGN TO TLSTMT
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-TLSTMT
005700                             FSE-TLSTMT.
005800
005900     SELECT TLRAWL ASSIGN TO TLRAWL
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            ACCESS        IS SEQUENTIAL
006200            FILE STATUS   IS FS-TLRAWL
006300                             FSE-TLRAWL.
006400
006500     SELECT TLCSHF ASSIGN TO TLCSHF
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            ACCESS        IS SEQUENTIAL
006800            FILE STATUS   IS FS-TLCSHF
006900                             FSE-TLCSHF.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   ESTADO DE CUENTA DEL BROKER (SECCIONADO, ANCHO VARIABLE)
007600 FD TLSTMT
007700     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS.
007800 01 REG-TLSTMT                        PIC X(200).
007900*   BITACORA CRUDA (PRE-CONVERSION, ENTRADA Y SALIDA)
008000 FD TLRAWL.
008100     COPY TLRAWD1.
008200*   REPORTE DE FLUJO DE EFECTIVO
008300 FD TLCSHF
008400     RECORD CONTAINS 80 CHARACTERS.
008500 01 REG-TLCSHF                        PIC X(80).
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01 WKS-FS-STATUS.
009100    02 WKS-STATUS.
009200       04 FS-TLSTMT              PIC 9(02) VALUE ZEROES.
009300       04 FSE-TLSTMT.
009400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700       04 FS-TLRAWL              PIC 9(02) VALUE ZEROES.
009800       04 FSE-TLRAWL.
009900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010200       04 FS-TLCSHF              PIC 9(02) VALUE ZEROES.
010300       04 FSE-TLCSHF.
010400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700    02 PROGRAMA                  PIC X(08) VALUE 'TLIMP01 '.
010800    02 ARCHIVO                   PIC X(08) VALUE SPACES.
010900    02 ACCION                    PIC X(10) VALUE SPACES.
011000    02 LLAVE                     PIC X(32) VALUE SPACES.
011100    02 FILLER                    PIC X(04) VALUE SPACES.
011200 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
011300    02 WKS-STATUS-RAW            PIC X(30).
011400******************************************************************
011500*           AREA DE TRABAJO PARA DIVIDIR RENGLONES - ';'         *
011600******************************************************************
011700    COPY TLSTMD1.
011800******************************************************************
011900*           TABLA DE METADATOS DE INSTRUMENTO (PASADA 1)         *
012000******************************************************************
012100 01 WKS-TABLA-SIMBOLOS.
012200    02 WKS-SIM-CT               PIC 9(03) VALUE 0 COMP.
012300    02 WKS-SIM-TBL OCCURS 200 TIMES
012400            INDEXED BY WKS-SIM-IDX.
012500       04 WKS-SIM-CODIGO        PIC X(10).
012600       04 WKS-SIM-NOMBRE        PIC X(40).
012700       04 WKS-SIM-ISIN          PIC X(12).
012800    02 FILLER                   PIC X(04) VALUE SPACES.
012900******************************************************************
013000*      TABLA DE LLAVES YA IMPORTADAS (VALIDACION DUPLICADOS)     *
013100******************************************************************
013200 01 WKS-TABLA-LLAVES.
013300    02 WKS-LLAVE-CT             PIC 9(05) VALUE 0 COMP.
013400    02 WKS-LLAVE-MAX            PIC 9(05) VALUE 20000 COMP.
013500    02 WKS-LLAVE-TBL OCCURS 20000 TIMES
013600            INDEXED BY WKS-LLAVE-IDX.
013700       04 WKS-LLAVE-VAL         PIC X(32).
013800    02 FILLER                   PIC X(04) VALUE SPACES.
013900******************************************************************
014000*                 AREAS DE TRABAJO GENERALES                    *
014100******************************************************************
014200 01 WKS-CONTADORES.
014300    02 WKS-NUEVOS                PIC 9(07) VALUE 0 COMP.
014400    02 WKS-DUPLICADOS            PIC 9(07) VALUE 0 COMP.
014500    02 WKS-LEIDOS                PIC 9(07) VALUE 0 COMP.
014600    02 WKS-SUB                   PIC 9(05) VALUE 0 COMP.
014700    02 WKS-ENCONTRADO            PIC 9(01) VALUE 0 COMP.
014800       88 SIM-ENCONTRADO              VALUE 1.
014900       88 LLAVE-ENCONTRADA            VALUE 1.
015000    02 FILLER                    PIC X(06) VALUE SPACES.
015100 01 WKS-PARAMETROS.
015200    02 WKS-NOMBRE-ARCHIVO        PIC X(40) VALUE SPACES.
015300    02 FILLER                    PIC X(08) VALUE SPACES.
015400 01 WKS-FLUJO-EFECTIVO.
015500    02 WKS-TOT-DEPOSITOS         PIC S9(11)V9(02) VALUE 0.
015600    02 WKS-TOT-RETIROS           PIC S9(11)V9(02) VALUE 0.
015700    02 WKS-TOT-NETO              PIC S9(11)V9(02) VALUE 0.
015800    02 FILLER                    PIC X(10) VALUE SPACES.
015900******************************************************************
016000*    CONVERSION DE MONTO ALEMAN ('1.234,56') A NUMERICO, SIN     *
016100*    USAR FUNCIONES INTRINSECAS (SEPARA MILES, JUSTIFICA Y       *
016200*    RELLENA DE CEROS COMO EN LAS RUTINAS DE MIGRACION VIEJAS).  *
016300******************************************************************
016400 01 WKS-ALEMAN-WORK.
016500    02 WKS-AL-MILES              PIC X(14) VALUE SPACES.
016600    02 WKS-AL-RESTO              PIC X(14) VALUE SPACES.
016700    02 WKS-AL-COMPACTO           PIC X(18) VALUE SPACES.
016800    02 WKS-AL-ENTERO-TXT         PIC X(12) VALUE SPACES.
016900    02 WKS-AL-DECIMAL-TXT        PIC X(04) VALUE SPACES.
017000    02 WKS-AL-ENTERO-JR          PIC X(11) JUSTIFIED RIGHT
017100                                  VALUE SPACES.
017200    02 WKS-AL-DECIMAL-JL         PIC X(04) VALUE SPACES.
017300    02 WKS-AL-NEGATIVO           PIC X(01) VALUE SPACES.
017400    02 WKS-AL-ENTERO-NUM         PIC 9(11) VALUE 0.
017500    02 WKS-AL-DECIMAL-NUM        PIC 9(04) VALUE 0.
017600    02 FILLER                    PIC X(06) VALUE SPACES.
017700 01 WKS-BANDERAS.
017800    02 WKS-FIN-TLSTMT            PIC 9(01) VALUE 0.
017900       88 FIN-TLSTMT                  VALUE 1.
018000    02 WKS-PASADA                PIC 9(01) VALUE 1 COMP.
018100       88 ES-PASADA-1                 VALUE 1.
018200       88 ES-PASADA-2                 VALUE 2.
018300    02 FILLER                    PIC X(05) VALUE SPACES.
018400******************************************************************
018500*           CONVERSION DE FECHA AAAA-MM-DD A DD.MM.AAAA          *
018600******************************************************************
018700 01 WKS-FECHA-ISO                PIC X(10) VALUE SPACES.
018800 01 WKS-FECHA-ISO-R REDEFINES WKS-FECHA-ISO.
018900    02 WKS-ISO-YYYY              PIC X(04).
019000    02 WKS-ISO-GUION-1           PIC X(01).
019100    02 WKS-ISO-MM                PIC X(02).
019200    02 WKS-ISO-GUION-2           PIC X(01).
019300    02 WKS-ISO-DD                PIC X(02).
019400 01 WKS-FECHA-EUROPEA            PIC X(10) VALUE SPACES.
019500 01 WKS-FECHA-EUROPEA-R REDEFINES WKS-FECHA-EUROPEA.
019600    02 WKS-EU-DD                 PIC X(02).
019700    02 WKS-EU-PUNTO-1            PIC X(01).
019800    02 WKS-EU-MM                 PIC X(02).
019900    02 WKS-EU-PUNTO-2            PIC X(01).
020000    02 WKS-EU-YYYY               PIC X(04).
020100******************************************************************
020200*         LINEA DE DETALLE Y TOTAL DEL REPORTE DE FLUJO          *
020300******************************************************************
020400 01 WKS-LINEA-DETALLE.
020500    02 WKS-LIN-ARCHIVO           PIC X(40).
020600    02 WKS-LIN-DEPOSITOS         PIC Z,ZZZ,ZZZ,ZZ9.99-.
020700    02 WKS-LIN-RETIROS           PIC Z,ZZZ,ZZZ,ZZ9.99-.
020800    02 WKS-LIN-NETO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900    02 FILLER                    PIC X(04) VALUE SPACES.
021000******************************************************************
021100 PROCEDURE DIVISION.
021200******************************************************************
021300*               S E C C I O N    P R I N C I P A L
021400******************************************************************
021500 000-MAIN SECTION.
021600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
021700     PERFORM 150-CARGA-LLAVES-EXISTENTES
021800             THRU 150-CARGA-LLAVES-EXISTENTES-EXIT
021900     MOVE 1 TO WKS-PASADA
022000     PERFORM 200-PROCESA-ESTADO-CUENTA
022100             THRU 200-PROCESA-ESTADO-CUENTA-EXIT
022200     CLOSE TLSTMT
022300     OPEN INPUT TLSTMT
022400     MOVE 2 TO WKS-PASADA
022500     MOVE 0 TO WKS-FIN-TLSTMT
022600     PERFORM 200-PROCESA-ESTADO-CUENTA
022700             THRU 200-PROCESA-ESTADO-CUENTA-EXIT
022800     PERFORM 500-REPORTE-FLUJO-EFECTIVO
022900             THRU 500-REPORTE-FLUJO-EFECTIVO-EXIT
023000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
023100     STOP RUN.
023200 000-MAIN-EXIT. EXIT.
023300
023400******************************************************************
023500*   100-APERTURA-ARCHIVOS: ABRE LOS TRES ARCHIVOS DEL PASO.      *
023600******************************************************************
023700 100-APERTURA-ARCHIVOS.
023800     ACCEPT WKS-NOMBRE-ARCHIVO FROM SYSIN
023900     OPEN INPUT  TLSTMT
024000          I-O    TLRAWL
024100          OUTPUT TLCSHF
024200     IF FS-TLSTMT NOT EQUAL 0 AND 97
024300        MOVE 'OPEN'     TO ACCION
024400        MOVE SPACES     TO LLAVE
024500        MOVE 'TLSTMT'   TO ARCHIVO
024600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024700                              FS-TLSTMT, FSE-TLSTMT
024800        DISPLAY '>>> TLIMP01: NO SE PUDO ABRIR TLSTMT <<<'
024900                UPON CONSOLE
025000        MOVE 91 TO RETURN-CODE
025100        STOP RUN
025200     END-IF
025300     IF FS-TLRAWL EQUAL 35
025400        CLOSE TLRAWL
025500        OPEN OUTPUT TLRAWL
025600     END-IF
025700     IF FS-TLRAWL NOT EQUAL 0 AND 97 AND 35
025800        MOVE 'OPEN'     TO ACCION
025900        MOVE SPACES     TO LLAVE
026000        MOVE 'TLRAWL'   TO ARCHIVO
026100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026200                              FS-TLRAWL, FSE-TLRAWL
026300        DISPLAY '>>> TLIMP01: NO SE PUDO ABRIR TLRAWL <<<'
026400                UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF.
026800 100-APERTURA-ARCHIVOS-EXIT. EXIT.
026900
027000******************************************************************
027100*  150-CARGA-LLAVES-EXISTENTES: LEE TODA LA BITACORA CRUDA YA    *
027200*  GRABADA PARA ARMAR LA TABLA DE LLAVES Y DETECTAR DUPLICADOS.  *
027300******************************************************************
027400 150-CARGA-LLAVES-EXISTENTES.
027500     PERFORM 151-LEE-TLRAWL THRU 151-LEE-TLRAWL-EXIT
027600     PERFORM 152-GUARDA-LLAVE THRU 152-GUARDA-LLAVE-EXIT
027700             UNTIL FS-TLRAWL EQUAL 10.
027800 150-CARGA-LLAVES-EXISTENTES-EXIT. EXIT.
027900
028000 151-LEE-TLRAWL.
028100     READ TLRAWL NEXT RECORD
028200         AT END MOVE 10 TO FS-TLRAWL
028300     END-READ.
028400 151-LEE-TLRAWL-EXIT. EXIT.
028500
028600 152-GUARDA-LLAVE.
028700     IF WKS-LLAVE-CT < WKS-LLAVE-MAX
028800        ADD 1 TO WKS-LLAVE-CT
028900        MOVE TLRW-EVENT-ID TO WKS-LLAVE-VAL (WKS-LLAVE-CT)
029000     END-IF
029100     PERFORM 151-LEE-TLRAWL THRU 151-LEE-TLRAWL-EXIT.
029200 152-GUARDA-LLAVE-EXIT. EXIT.
029300
029400******************************************************************
029500*   200-PROCESA-ESTADO-CUENTA: UNA PASADA COMPLETA DEL ARCHIVO.  *
029600******************************************************************
029700 200-PROCESA-ESTADO-CUENTA.
029800     MOVE '00' TO TLST-SECTION-CDE
029900     PERFORM 210-LEE-TLSTMT THRU 210-LEE-TLSTMT-EXIT
030000     PERFORM 220-PROCESA-RENGLON THRU 220-PROCESA-RENGLON-EXIT
030100             UNTIL FIN-TLSTMT.
030200 200-PROCESA-ESTADO-CUENTA-EXIT. EXIT.
030300
030400 210-LEE-TLSTMT.
030500     READ TLSTMT
030600         AT END MOVE 1 TO WKS-FIN-TLSTMT
030700     END-READ
030800     IF NOT FIN-TLSTMT
030900        ADD 1 TO WKS-LEIDOS
031000     END-IF.
031100 210-LEE-TLSTMT-EXIT. EXIT.
031200
031300*    UN RENGLON PUEDE SER: ENCABEZADO DE SECCION, RENGLON DE
031400*    RESUMEN ('GESAMT') O UN RENGLON DE DATOS DE LA SECCION
031500*    ACTUAL.  LOS CAMPOS SE SEPARAN CON ';'.
031600 220-PROCESA-RENGLON.
031700     MOVE REG-TLSTMT TO TLST-RAW-LINE
031800     PERFORM 230-PARTE-RENGLON THRU 230-PARTE-RENGLON-EXIT
031900     IF TLST-RAW-LINE (1:13) EQUAL 'Transaktionen'
032000        MOVE '01' TO TLST-SECTION-CDE
032100     ELSE IF TLST-RAW-LINE (1:10) EQUAL 'Dividenden'
032200        MOVE '02' TO TLST-SECTION-CDE
032300     ELSE IF TLST-RAW-LINE (1:12) EQUAL 'Einzahlungen'
032400        MOVE '03' TO TLST-SECTION-CDE
032500     ELSE IF TLST-RAW-LINE EQUAL SPACES
032600        CONTINUE
032700     ELSE IF TLST-FIELD (2) (1:6) EQUAL 'Gesamt'
032800        CONTINUE
032900     ELSE
033000        EVALUATE TRUE
033100           WHEN TLST-SECTION-TRADES
033200              PERFORM 300-PROCESA-TRANSACCION
033300                      THRU 300-PROCESA-TRANSACCION-EXIT
033400           WHEN TLST-SECTION-DIVIDENDS
033500              PERFORM 400-PROCESA-DIVIDENDO
033600                      THRU 400-PROCESA-DIVIDENDO-EXIT
033700           WHEN TLST-SECTION-TRANSFERS
033800              PERFORM 450-PROCESA-TRASPASO
033900                      THRU 450-PROCESA-TRASPASO-EXIT
034000           WHEN OTHER
034100              CONTINUE
034200        END-EVALUATE
034300     END-IF
034400     END-IF
034500     END-IF
034600     END-IF
034700     END-IF
034800     PERFORM 210-LEE-TLSTMT THRU 210-LEE-TLSTMT-EXIT.
034900 220-PROCESA-RENGLON-EXIT. EXIT.
035000
035100*    DIVIDE EL RENGLON CRUDO EN HASTA 12 CAMPOS POR ';'.
035200 230-PARTE-RENGLON.
035300     MOVE 0 TO TLST-FIELD-CT
035400     MOVE SPACES TO TLST-FIELD (1) TLST-FIELD (2) TLST-FIELD (3)
035500                     TLST-FIELD (4) TLST-FIELD (5) TLST-FIELD (6)
035600                     TLST-FIELD (7) TLST-FIELD (8) TLST-FIELD (9)
035700     UNSTRING TLST-RAW-LINE DELIMITED BY ';'
035800             INTO TLST-FIELD (1) TLST-FIELD (2) TLST-FIELD (3)
035900                  TLST-FIELD (4) TLST-FIELD (5) TLST-FIELD (6)
036000                  TLST-FIELD (7) TLST-FIELD (8) TLST-FIELD (9)
036100             TALLYING IN TLST-FIELD-CT
036200     END-UNSTRING.
036300 230-PARTE-RENGLON-EXIT. EXIT.
036400
036500******************************************************************
036600*   300-PROCESA-TRANSACCION: RENGLON DE COMPRA/VENTA.            *
036700*   CAMPOS: FECHA;SIMBOLO;NOMBRE;ISIN;DIVISA;CANTIDAD;PRECIO;    *
036800*           COMISION;PRODUCTO                                    *
036900******************************************************************
037000 300-PROCESA-TRANSACCION.
037100     IF ES-PASADA-1
037200        PERFORM 310-ACTUALIZA-METADATOS
037300                THRU 310-ACTUALIZA-METADATOS-EXIT
037400        GO TO 300-PROCESA-TRANSACCION-EXIT
037500     END-IF
037600     MOVE TLST-FIELD (1) (1:10) TO WKS-FECHA-ISO
037700     PERFORM 320-CONVIERTE-FECHA THRU 320-CONVIERTE-FECHA-EXIT
037800     MOVE SPACES             TO REG-TLRAWD1
037900     MOVE WKS-FECHA-EUROPEA  TO TLRW-RAW-DATE
038000     IF TLST-FIELD (1) (12:8) NOT EQUAL SPACES
038100        MOVE TLST-FIELD (1) (12:8) TO TLRW-RAW-TIME
038200     ELSE
038300        MOVE SPACES TO TLRW-RAW-TIME
038400     END-IF
038500     MOVE 'TRADE'            TO TLRW-KIND-CDE
038600     MOVE TLST-FIELD (2)     TO TLRW-SYMBOL
038700     MOVE TLST-FIELD (4)     TO TLRW-ISIN
038800     MOVE TLST-FIELD (5)     TO TLRW-CURRENCY
038900     MOVE TLST-FIELD (6)     TO TLRW-RAW-QUANTITY
039000     MOVE TLST-FIELD (7)     TO TLRW-RAW-PRICE
039100     MOVE TLST-FIELD (8)     TO TLRW-RAW-COMMISSION
039200     MOVE TLST-FIELD (9)     TO TLRW-RAW-PROCEEDS
039300     MOVE SPACES             TO TLRW-DESCRIPTION
039400     STRING TLRW-RAW-DATE  DELIMITED BY SIZE
039500            TLRW-RAW-TIME  DELIMITED BY SIZE
039600            TLRW-SYMBOL    DELIMITED BY SIZE
039700            TLRW-RAW-QUANTITY DELIMITED BY SIZE
039800            TLRW-RAW-PROCEEDS DELIMITED BY SIZE
039900            TLRW-RAW-COMMISSION DELIMITED BY SIZE
040000            INTO TLRW-EVENT-ID
040100     END-STRING
040200     PERFORM 500-GRABA-SI-NUEVO THRU 500-GRABA-SI-NUEVO-EXIT.
040300 300-PROCESA-TRANSACCION-EXIT. EXIT.
040400
040500 310-ACTUALIZA-METADATOS.
040600     MOVE 0 TO WKS-ENCONTRADO
040700     PERFORM 311-BUSCA-SIMBOLO THRU 311-BUSCA-SIMBOLO-EXIT
040800             VARYING WKS-SUB FROM 1 BY 1
040900             UNTIL WKS-SUB > WKS-SIM-CT
041000                OR SIM-ENCONTRADO
041100     IF NOT SIM-ENCONTRADO AND WKS-SIM-CT < 200
041200        ADD 1 TO WKS-SIM-CT
041300        MOVE TLST-FIELD (2) TO WKS-SIM-CODIGO (WKS-SIM-CT)
041400        MOVE TLST-FIELD (3) TO WKS-SIM-NOMBRE (WKS-SIM-CT)
041500        MOVE TLST-FIELD (4) TO WKS-SIM-ISIN   (WKS-SIM-CT)
041600     END-IF.
041700 310-ACTUALIZA-METADATOS-EXIT. EXIT.
041800
041900 311-BUSCA-SIMBOLO.
042000     IF WKS-SIM-CODIGO (WKS-SUB) EQUAL TLST-FIELD (2)
042100        MOVE 1 TO WKS-ENCONTRADO
042200     END-IF.
042300 311-BUSCA-SIMBOLO-EXIT. EXIT.
042400
042500*    AAAA-MM-DD (ISO) A DD.MM.AAAA (EUROPEO) PARA LA BITACORA.
042600 320-CONVIERTE-FECHA.
042700     MOVE WKS-ISO-DD   TO WKS-EU-DD
042800     MOVE '.'          TO WKS-EU-PUNTO-1
042900     MOVE WKS-ISO-MM   TO WKS-EU-MM
043000     MOVE '.'          TO WKS-EU-PUNTO-2
043100     MOVE WKS-ISO-YYYY TO WKS-EU-YYYY.
043200 320-CONVIERTE-FECHA-EXIT. EXIT.
043300
043400******************************************************************
043500*   400-PROCESA-DIVIDENDO: CAMPOS: FECHA;DESCRIPCION;MONTO;DIVISA*
043600******************************************************************
043700 400-PROCESA-DIVIDENDO.
043800     IF ES-PASADA-1
043900        GO TO 400-PROCESA-DIVIDENDO-EXIT
044000     END-IF
044100     MOVE TLST-FIELD (1) (1:10) TO WKS-FECHA-ISO
044200     PERFORM 320-CONVIERTE-FECHA THRU 320-CONVIERTE-FECHA-EXIT
044300     MOVE SPACES             TO REG-TLRAWD1
044400     MOVE WKS-FECHA-EUROPEA  TO TLRW-RAW-DATE
044500     MOVE SPACES             TO TLRW-RAW-TIME
044600     MOVE 'DIVIDEND'         TO TLRW-KIND-CDE
044700     MOVE TLST-FIELD (3)     TO TLRW-RAW-AMOUNT
044800     MOVE TLST-FIELD (4)     TO TLRW-CURRENCY
044900     MOVE TLST-FIELD (2)     TO TLRW-DESCRIPTION
045000     PERFORM 410-IDENTIFICA-SIMBOLO
045100             THRU 410-IDENTIFICA-SIMBOLO-EXIT
045200     STRING TLRW-RAW-DATE  DELIMITED BY SIZE
045300            TLRW-SYMBOL    DELIMITED BY SIZE
045400            TLRW-RAW-AMOUNT DELIMITED BY SIZE
045500            TLRW-DESCRIPTION (1:14) DELIMITED BY SIZE
045600            INTO TLRW-EVENT-ID
045700     END-STRING
045800     PERFORM 500-GRABA-SI-NUEVO THRU 500-GRABA-SI-NUEVO-EXIT.
045900 400-PROCESA-DIVIDENDO-EXIT. EXIT.
046000
046100*    BUSCA CUAL SIMBOLO DE LA TABLA DE METADATOS ESTA CONTENIDO
046200*    EN LA DESCRIPCION DEL DIVIDENDO (POR NOMBRE DE INSTRUMENTO).
046300 410-IDENTIFICA-SIMBOLO.
046400     MOVE SPACES TO TLRW-SYMBOL
046500     MOVE SPACES TO TLRW-ISIN
046600     MOVE 0      TO WKS-ENCONTRADO
046700     PERFORM 411-COMPARA-NOMBRE THRU 411-COMPARA-NOMBRE-EXIT
046800             VARYING WKS-SUB FROM 1 BY 1
046900             UNTIL WKS-SUB > WKS-SIM-CT
047000                OR SIM-ENCONTRADO.
047100 410-IDENTIFICA-SIMBOLO-EXIT. EXIT.
047200
047300 411-COMPARA-NOMBRE.
047400     IF TLRW-DESCRIPTION EQUAL SPACES
047500        GO TO 411-COMPARA-NOMBRE-EXIT
047600     END-IF
047700     IF WKS-SIM-NOMBRE (WKS-SUB) NOT EQUAL SPACES
047800        INSPECT TLRW-DESCRIPTION TALLYING WKS-ENCONTRADO
047900           FOR ALL WKS-SIM-NOMBRE (WKS-SUB) (1:10)
048000        IF WKS-ENCONTRADO > 0
048100           MOVE WKS-SIM-CODIGO (WKS-SUB) TO TLRW-SYMBOL
048200           MOVE WKS-SIM-ISIN   (WKS-SUB) TO TLRW-ISIN
048300           MOVE 1 TO WKS-ENCONTRADO
048400        END-IF
048500     END-IF.
048600 411-COMPARA-NOMBRE-EXIT. EXIT.
048700
048800******************************************************************
048900*   450-PROCESA-TRASPASO: CAMPOS: FECHA;DESCRIPCION;MONTO;DIVISA *
049000******************************************************************
049100 450-PROCESA-TRASPASO.
049200     MOVE TLST-FIELD (1) (1:10) TO WKS-FECHA-ISO
049300     PERFORM 320-CONVIERTE-FECHA THRU 320-CONVIERTE-FECHA-EXIT
049400     MOVE TLST-FIELD (3)     TO TLST-NUM-IN
049500     PERFORM 460-CONVIERTE-MONTO-ALEMAN
049600             THRU 460-CONVIERTE-MONTO-ALEMAN-EXIT
049700     IF TLST-NUM-OUT >= 0
049800        ADD TLST-NUM-OUT TO WKS-TOT-DEPOSITOS
049900     ELSE
050000        SUBTRACT TLST-NUM-OUT FROM WKS-TOT-RETIROS
050100     END-IF
050200     IF ES-PASADA-1
050300        GO TO 450-PROCESA-TRASPASO-EXIT
050400     END-IF
050500     MOVE SPACES             TO REG-TLRAWD1
050600     MOVE WKS-FECHA-EUROPEA  TO TLRW-RAW-DATE
050700     MOVE SPACES             TO TLRW-RAW-TIME
050800     MOVE 'TRANSFER'         TO TLRW-KIND-CDE
050900     MOVE TLST-FIELD (3)     TO TLRW-RAW-AMOUNT
051000     MOVE TLST-FIELD (4)     TO TLRW-CURRENCY
051100     MOVE TLST-FIELD (2)     TO TLRW-DESCRIPTION
051200     STRING TLRW-RAW-DATE  DELIMITED BY SIZE
051300            TLRW-DESCRIPTION (1:14) DELIMITED BY SIZE
051400            TLRW-RAW-AMOUNT DELIMITED BY SIZE
051500            INTO TLRW-EVENT-ID
051600     END-STRING
051700     PERFORM 500-GRABA-SI-NUEVO THRU 500-GRABA-SI-NUEVO-EXIT.
051800 450-PROCESA-TRASPASO-EXIT. EXIT.
051900
052000*    CONVIERTE UN MONTO ALEMAN ('1.234,56') A NUMERICO PARA LOS
052100*    ACUMULADOS DE FLUJO DE EFECTIVO (NO SE GRABA CONVERTIDO EN
052200*    LA BITACORA CRUDA; ESO LO HACE TLLOG01).  SE ASUME A LO
052300*    SUMO UN SEPARADOR DE MILES Y DOS DECIMALES, COMO EN TODOS
052400*    LOS MONTOS DEL ESTADO DE CUENTA.
052500 460-CONVIERTE-MONTO-ALEMAN.
052600     MOVE 0      TO TLST-NUM-OUT WKS-AL-ENTERO-NUM
052700                    WKS-AL-DECIMAL-NUM
052800     MOVE SPACES TO WKS-AL-MILES WKS-AL-RESTO WKS-AL-COMPACTO
052900                    WKS-AL-ENTERO-TXT WKS-AL-DECIMAL-TXT
053000                    WKS-AL-ENTERO-JR  WKS-AL-DECIMAL-JL
053100     MOVE SPACE  TO WKS-AL-NEGATIVO
053200     UNSTRING TLST-NUM-IN DELIMITED BY '.'
053300             INTO WKS-AL-MILES WKS-AL-RESTO
053400     END-UNSTRING
053500     IF WKS-AL-RESTO EQUAL SPACES
053600        MOVE WKS-AL-MILES TO WKS-AL-COMPACTO
053700     ELSE
053800        STRING WKS-AL-MILES DELIMITED BY SPACE
053900               WKS-AL-RESTO DELIMITED BY SPACE
054000               INTO WKS-AL-COMPACTO
054100        END-STRING
054200     END-IF
054300     UNSTRING WKS-AL-COMPACTO DELIMITED BY ','
054400             INTO WKS-AL-ENTERO-TXT WKS-AL-DECIMAL-TXT
054500     END-UNSTRING
054600     IF WKS-AL-ENTERO-TXT (1:1) EQUAL '-'
054700        MOVE '-' TO WKS-AL-NEGATIVO
054800        MOVE WKS-AL-ENTERO-TXT (2:11) TO WKS-AL-ENTERO-JR
054900     ELSE
055000        MOVE WKS-AL-ENTERO-TXT TO WKS-AL-ENTERO-JR
055100     END-IF
055200     INSPECT WKS-AL-ENTERO-JR REPLACING LEADING SPACE BY '0'
055300     IF WKS-AL-ENTERO-JR IS NOT NUMERIC
055400        MOVE ZEROES TO WKS-AL-ENTERO-JR
055500     END-IF
055600     MOVE WKS-AL-ENTERO-JR  TO WKS-AL-ENTERO-NUM
055700     MOVE WKS-AL-DECIMAL-TXT TO WKS-AL-DECIMAL-JL
055800     INSPECT WKS-AL-DECIMAL-JL REPLACING TRAILING SPACE BY '0'
055900     IF WKS-AL-DECIMAL-JL IS NOT NUMERIC
056000        MOVE ZEROES TO WKS-AL-DECIMAL-JL
056100     END-IF
056200     MOVE WKS-AL-DECIMAL-JL TO WKS-AL-DECIMAL-NUM
056300     COMPUTE TLST-NUM-OUT ROUNDED =
056400             WKS-AL-ENTERO-NUM + (WKS-AL-DECIMAL-NUM / 10000)
056500     IF WKS-AL-NEGATIVO EQUAL '-'
056600        COMPUTE TLST-NUM-OUT = TLST-NUM-OUT * -1
056700     END-IF.
056800 460-CONVIERTE-MONTO-ALEMAN-EXIT. EXIT.
056900
057000******************************************************************
057100*   500-GRABA-SI-NUEVO: AGREGA LA LLAVE SI NO EXISTE TODAVIA.    *
057200******************************************************************
057300 500-GRABA-SI-NUEVO.
057400     MOVE 0 TO WKS-ENCONTRADO
057500     PERFORM 510-COMPARA-LLAVE THRU 510-COMPARA-LLAVE-EXIT
057600             VARYING WKS-SUB FROM 1 BY 1
057700             UNTIL WKS-SUB > WKS-LLAVE-CT
057800                OR LLAVE-ENCONTRADA
057900     IF LLAVE-ENCONTRADA
058000        ADD 1 TO WKS-DUPLICADOS
058100     ELSE
058200        WRITE REG-TLRAWD1
058300        ADD 1 TO WKS-NUEVOS
058400        IF WKS-LLAVE-CT < WKS-LLAVE-MAX
058500           ADD 1 TO WKS-LLAVE-CT
058600           MOVE TLRW-EVENT-ID TO WKS-LLAVE-VAL (WKS-LLAVE-CT)
058700        END-IF
058800     END-IF.
058900 500-GRABA-SI-NUEVO-EXIT. EXIT.
059000
059100 510-COMPARA-LLAVE.
059200     IF WKS-LLAVE-VAL (WKS-SUB) EQUAL TLRW-EVENT-ID
059300        MOVE 1 TO WKS-ENCONTRADO
059400     END-IF.
059500 510-COMPARA-LLAVE-EXIT. EXIT.
059600
059700******************************************************************
059800*   500-REPORTE-FLUJO-EFECTIVO: DETALLE + TOTAL DEL ARCHIVO.     *
059900******************************************************************
060000 500-REPORTE-FLUJO-EFECTIVO SECTION.
060100     COMPUTE WKS-TOT-NETO = WKS-TOT-DEPOSITOS - WKS-TOT-RETIROS
060200     MOVE SPACES             TO REG-TLCSHF
060300     MOVE 'ARCHIVO' TO WKS-LIN-ARCHIVO
060400     WRITE REG-TLCSHF FROM WKS-LIN-ARCHIVO
060500     MOVE ALL '-' TO REG-TLCSHF
060600     WRITE REG-TLCSHF
060700     MOVE SPACES              TO WKS-LINEA-DETALLE
060800     MOVE WKS-NOMBRE-ARCHIVO   TO WKS-LIN-ARCHIVO
060900     MOVE WKS-TOT-DEPOSITOS    TO WKS-LIN-DEPOSITOS
061000     MOVE WKS-TOT-RETIROS      TO WKS-LIN-RETIROS
061100     MOVE WKS-TOT-NETO         TO WKS-LIN-NETO
061200     WRITE REG-TLCSHF FROM WKS-LINEA-DETALLE
061300     MOVE ALL '-' TO REG-TLCSHF
061400     WRITE REG-TLCSHF
061500     MOVE SPACES               TO WKS-LINEA-DETALLE
061600     MOVE 'TOTAL'              TO WKS-LIN-ARCHIVO
061700     MOVE WKS-TOT-DEPOSITOS    TO WKS-LIN-DEPOSITOS
061800     MOVE WKS-TOT-RETIROS      TO WKS-LIN-RETIROS
061900     MOVE WKS-TOT-NETO         TO WKS-LIN-NETO
062000     WRITE REG-TLCSHF FROM WKS-LINEA-DETALLE.
062100 500-REPORTE-FLUJO-EFECTIVO-EXIT. EXIT.
062200
062300******************************************************************
062400*   900-CIERRA-ARCHIVOS: CIERRE Y ESTADISTICAS DE LA CORRIDA.    *
062500******************************************************************
062600 900-CIERRA-ARCHIVOS.
062700     CLOSE TLSTMT TLRAWL TLCSHF
062800     DISPLAY 'TLIMP01 - RENGLONES LEIDOS    : ' WKS-LEIDOS
062900             UPON CONSOLE
063000     DISPLAY 'TLIMP01 - RENGLONES NUEVOS     : ' WKS-NUEVOS
063100             UPON CONSOLE
063200     DISPLAY 'TLIMP01 - RENGLONES DUPLICADOS : ' WKS-DUPLICADOS
063300             UPON CONSOLE.
063400 900-CIERRA-ARCHIVOS-EXIT. EXIT.
