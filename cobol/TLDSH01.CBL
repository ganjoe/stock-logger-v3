000100******************************************************************
000200* FECHA       : 30/06/2017                                       *
000300* PROGRAMADOR : M. PEREZ (MPER)                                  *
000400* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000500* PROGRAMA    : TLDSH01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TABLERO DE INDICADORES DE DESEMPENO.  LEE LA     *
000800*             : BITACORA DE OPERACIONES (TLJRNL) Y CALCULA       *
000900*             : WINRATE, FACTOR DE GANANCIA, R PROMEDIO Y        *
001000*             : PERDIDA PROMEDIO A TODO EL HISTORIAL Y SOBRE LAS *
001100*             : ULTIMAS 20 VENTAS, EL SEMAFORO DE OPERACION, EL  *
001200*             : RESUMEN DE CUENTA Y LA MATRIZ MENSUAL DE PNL.    *
001300* ARCHIVOS    : BITACORA DE OPERACIONES=C, TABLERO DE            *
001400*             : INDICADORES=A                                    *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 30/06/2017                                       *
001700* BPM/RATIONAL: 170630                                           *
001800******************************************************************
001900*  H I S T O R I A L   D E   C A M B I O S
002000* ----------------------------------------------------------------
002100* 2017-06-30  M.PEREZ       TK-0901  VERSION ORIGINAL: WINRATE,   TK-0901
002200*                                    PROFIT FACTOR Y SEMAFORO.
002300* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA MATRIZ MENSUAL DE  TK-1120
002400*                                    PNL/WINRATE POR ANIO Y MES.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    TLDSH01.
002800 AUTHOR.        M. PEREZ.
002900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERA DE INVERSION.
003000 DATE-WRITTEN.  30/06/2017.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TLJRNL ASSIGN TO TLJRNL
004200            ORGANIZATION  IS LINE SEQUENTIAL
004300            ACCESS        IS SEQUENTIAL
004400            FILE STATUS   IS FS-TLJRNL
004500                             FSE-TLJRNL.
004600
004700     SELECT TLDASH ASSIGN TO TLDASH
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            ACCESS        IS SEQUENTIAL
005000            FILE STATUS   IS FS-TLDASH
005100                             FSE-TLDASH.
005200 DATA DIVISION.
005300 FILE SECTION.
005400*   BITACORA DE OPERACIONES (ENTRADA)
005500 FD TLJRNL.
005600 01 REG-TLJRNL-ENCABEZADO              PIC X(130).
005700     COPY TLJRND1.
005800*   TABLERO DE INDICADORES (SALIDA, COLUMNAR)
005900 FD TLDASH.
006000 01 REG-TLDASH                         PIC X(133).
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006400******************************************************************
006500 01 WKS-FS-STATUS.
006600    02 WKS-STATUS.
006700       04 FS-TLJRNL              PIC 9(02) VALUE ZEROES.
006800       04 FSE-TLJRNL.
006900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007200       04 FS-TLDASH              PIC 9(02) VALUE ZEROES.
007300       04 FSE-TLDASH.
007400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007700    02 PROGRAMA                  PIC X(08) VALUE 'TLDSH01 '.
007800    02 ARCHIVO                   PIC X(08) VALUE SPACES.
007900    02 ACCION                    PIC X(10) VALUE SPACES.
008000    02 LLAVE                     PIC X(32) VALUE SPACES.
008100    02 FILLER                    PIC X(04) VALUE SPACES.
008200 01 WKS-STATUS-R REDEFINES WKS-FS-STATUS.
008300    02 WKS-STATUS-RAW            PIC X(46).
008400******************************************************************
008500*     TABLA EN MEMORIA DE LOS RENGLONES DE LA BITACORA, PARA     *
008600*     PODER RECORRERLA HACIA ADELANTE Y HACIA ATRAS.             *
008700******************************************************************
008800 01 WKS-TABLA-BITACORA.
008900    02 WKS-BIT-CT                 PIC 9(04) VALUE 0 COMP.
009000    02 WKS-BIT-ENTRY OCCURS 5000 TIMES
009100                     INDEXED BY WKS-BIT-IDX.
009200       04 WKS-BIT-FECHA             PIC X(10).
009300       04 WKS-BIT-TRADE-PNL         PIC S9(11)V9(02).
009400       04 WKS-BIT-TRADE-R           PIC S9(11)V9(02).
009500       04 WKS-BIT-EQUITY            PIC S9(11)V9(02).
009600       04 WKS-BIT-DRAWDOWN          PIC S9(11)V9(02).
009700       04 WKS-BIT-SUM-DEPOSIT       PIC S9(11)V9(02).
009800       04 WKS-BIT-SUM-WITHDRAWAL    PIC S9(11)V9(02).
009900       04 WKS-BIT-SUM-DIVIDEND      PIC S9(11)V9(02).
010000       04 WKS-BIT-EVENT             PIC X(10).
010100       04 FILLER                    PIC X(04).
010200    02 WKS-BIT-ENTRY-R REDEFINES WKS-BIT-ENTRY OCCURS 5000 TIMES
010300                     INDEXED BY WKS-BFR-IDX.
010400       04 WKS-BF-ANIO               PIC X(04).
010500       04 WKS-BF-GUION1             PIC X(01).
010600       04 WKS-BF-MES                PIC X(02).
010700       04 WKS-BF-GUION2             PIC X(01).
010800       04 WKS-BF-DIA                PIC X(02).
010900       04 FILLER                    PIC X(105).
011000******************************************************************
011100*     MATRIZ MENSUAL: 12 MESES POR HASTA 10 ANIOS DISTINTOS      *
011200******************************************************************
011300 01 WKS-TABLA-ANIOS.
011400    02 WKS-ANIO-CT                 PIC 9(02) VALUE 0 COMP.
011500    02 WKS-ANIO-ENTRY OCCURS 7 TIMES
011600                      INDEXED BY WKS-ANIO-IDX.
011700       04 WKS-ANIO-TEXTO             PIC X(04).
011750       04 FILLER                     PIC X(02).
011800 01 WKS-MATRIZ-MESES.
011900    02 WKS-MES-ENTRY OCCURS 12 TIMES
012000                     INDEXED BY WKS-MES-IDX.
012100       04 WKS-MES-ANIO-ENTRY OCCURS 7 TIMES
012200                            INDEXED BY WKS-MES-ANIO-IDX.
012300          06 WKS-CEL-PNL               PIC S9(11)V9(02) VALUE 0.
012400          06 WKS-CEL-GANADORAS         PIC 9(05) VALUE 0 COMP.
012500          06 WKS-CEL-TOTAL             PIC 9(05) VALUE 0 COMP.
012550          06 FILLER                    PIC X(02).
012600******************************************************************
012700*                 METRICAS DE TODO EL HISTORIAL                  *
012800******************************************************************
012900 01 WKS-METRICAS-TODO.
013000    02 WKS-AT-FILAS               PIC 9(05) VALUE 0 COMP.
013100    02 WKS-AT-GANADAS              PIC 9(05) VALUE 0 COMP.
013200    02 WKS-AT-PERDIDAS             PIC 9(05) VALUE 0 COMP.
013300    02 WKS-AT-GANANCIA-BRUTA       PIC S9(11)V9(02) VALUE 0.
013400    02 WKS-AT-PERDIDA-BRUTA        PIC S9(11)V9(02) VALUE 0.
013500    02 WKS-AT-SUMA-R               PIC S9(11)V9(02) VALUE 0.
013600    02 WKS-AT-SUMA-PERDIDA         PIC S9(11)V9(02) VALUE 0.
013700    02 WKS-AT-WINRATE              PIC S9(03)V9(02) VALUE 0.
013800    02 WKS-AT-PROFITFACTOR         PIC S9(07)V9(03) VALUE 0.
013900    02 WKS-AT-AVG-R                PIC S9(09)V9(02) VALUE 0.
014000    02 WKS-AT-AVG-PERDIDA          PIC S9(09)V9(02) VALUE 0.
014100    02 FILLER                     PIC X(06) VALUE SPACES.
014200 01 WKS-METRICAS-FOCO.
014300    02 WKS-FC-FILAS               PIC 9(05) VALUE 0 COMP.
014400    02 WKS-FC-GANADAS              PIC 9(05) VALUE 0 COMP.
014500    02 WKS-FC-PERDIDAS             PIC 9(05) VALUE 0 COMP.
014600    02 WKS-FC-GANANCIA-BRUTA       PIC S9(11)V9(02) VALUE 0.
014700    02 WKS-FC-PERDIDA-BRUTA        PIC S9(11)V9(02) VALUE 0.
014800    02 WKS-FC-SUMA-R               PIC S9(11)V9(02) VALUE 0.
014900    02 WKS-FC-SUMA-PERDIDA         PIC S9(11)V9(02) VALUE 0.
015000    02 WKS-FC-WINRATE              PIC S9(03)V9(02) VALUE 0.
015100    02 WKS-FC-PROFITFACTOR         PIC S9(07)V9(03) VALUE 0.
015200    02 WKS-FC-AVG-R                PIC S9(09)V9(02) VALUE 0.
015300    02 WKS-FC-AVG-PERDIDA          PIC S9(09)V9(02) VALUE 0.
015400    02 FILLER                     PIC X(06) VALUE SPACES.
015500 01 WKS-SEMAFORO.
015600    02 WKS-SEM-COLOR               PIC X(07) VALUE SPACES.
015700    02 WKS-SEM-TEXTO               PIC X(48) VALUE SPACES.
015750    02 FILLER                      PIC X(05) VALUE SPACES.
015800 01 WKS-RESUMEN-CUENTA.
015900    02 WKS-RC-NET-WORTH            PIC S9(11)V9(02) VALUE 0.
016000    02 WKS-RC-TOTAL-INFLOWS        PIC S9(11)V9(02) VALUE 0.
016100    02 WKS-RC-NET-INFLOWS          PIC S9(11)V9(02) VALUE 0.
016200    02 WKS-RC-TOTAL-DIVIDENDS      PIC S9(11)V9(02) VALUE 0.
016300    02 WKS-RC-PEAK-EQUITY          PIC S9(11)V9(02) VALUE 0.
016400    02 WKS-RC-DRAWDOWN-PCT         PIC S9(05)V9(02) VALUE 0.
016450    02 FILLER                      PIC X(04) VALUE SPACES.
016500 01 WKS-RESUMEN-CUENTA-R REDEFINES WKS-RESUMEN-CUENTA.
016600    02 WKS-RC-RAW                  PIC X(76).
016700******************************************************************
016800*                 AREA DE TRABAJO                                *
016900******************************************************************
017000 01 WKS-WORK.
017100    02 WKS-ANIO-BUSCADO             PIC X(04).
017200    02 WKS-MES-BUSCADO              PIC 9(02) COMP.
017300    02 WKS-COL-POS                  PIC 9(03) COMP.
017400    02 WKS-CEL-WINRATE              PIC S9(03)V9(02) VALUE 0.
017500    02 FILLER                      PIC X(03).
017600 01 WKS-BANDERAS.
017700    02 WKS-FIN-TLJRNL              PIC 9(01) VALUE 0.
017800       88 FIN-TLJRNL                    VALUE 1.
017900    02 FILLER                      PIC X(05) VALUE SPACES.
018000 01 WKS-LINEA-IMPRESION             PIC X(133) VALUE SPACES.
018100 01 WKS-EDIT-AREAS.
018200    02 WKS-EDT-2DEC                 PIC ZZZ,ZZ9.99-.
018300    02 WKS-EDT-PCT                  PIC ZZ9.99-.
018400    02 WKS-EDT-PF                   PIC ZZ9.999-.
018500    02 WKS-EDT-MES                  PIC 99.
018550    02 FILLER                       PIC X(04).
018600******************************************************************
018700 PROCEDURE DIVISION.
018800******************************************************************
018900 000-MAIN SECTION.
019000     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-EXIT
019100     PERFORM 150-CARGA-BITACORA THRU 150-CARGA-BITACORA-EXIT
019200             UNTIL FIN-TLJRNL
019300     PERFORM 200-CALCULA-TODO THRU 200-CALCULA-TODO-EXIT
019400     PERFORM 250-CALCULA-FOCO THRU 250-CALCULA-FOCO-EXIT
019500     PERFORM 300-CALCULA-SEMAFORO THRU 300-CALCULA-SEMAFORO-EXIT
019600     PERFORM 350-CALCULA-RESUMEN THRU 350-CALCULA-RESUMEN-EXIT
019700     PERFORM 400-CALCULA-MATRIZ THRU 400-CALCULA-MATRIZ-EXIT
019800     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-EXIT
019900     CLOSE TLJRNL TLDASH
020000     DISPLAY 'TLDSH01 - RENGLONES DE BITACORA LEIDOS: ' WKS-BIT-CT
020100             UPON CONSOLE
020200     STOP RUN.
020300 000-MAIN-EXIT. EXIT.
020400
020500 100-APERTURA-ARCHIVOS.
020600     OPEN INPUT  TLJRNL
020700          OUTPUT TLDASH
020800     IF FS-TLJRNL NOT EQUAL 0
020900        MOVE 'OPEN'     TO ACCION
021000        MOVE SPACES     TO LLAVE
021100        MOVE 'TLJRNL'   TO ARCHIVO
021200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                              FS-TLJRNL, FSE-TLJRNL
021400        DISPLAY '>>> TLDSH01: NO SE PUDO ABRIR TLJRNL <<<'
021500                UPON CONSOLE
021600        MOVE 91 TO RETURN-CODE
021700        STOP RUN
021800     END-IF
021900*        EL PRIMER RENGLON ES EL ENCABEZADO DE COLUMNAS; SE
022000*        DESCARTA ANTES DEL CICLO PRINCIPAL.
022100     READ TLJRNL
022200         AT END MOVE 1 TO WKS-FIN-TLJRNL
022300     END-READ.
022400 100-APERTURA-ARCHIVOS-EXIT. EXIT.
022500
022600******************************************************************
022700*   150-CARGA-BITACORA: LEE TODA LA BITACORA A UNA TABLA EN      *
022800*   MEMORIA PARA PODER CALCULAR LA VENTANA DE ENFOQUE (ULTIMAS   *
022900*   20 VENTAS) RECORRIENDO HACIA ATRAS.                          *
023000******************************************************************
023100 150-CARGA-BITACORA.
023200     ADD 1 TO WKS-BIT-CT
023300     MOVE WKS-BIT-CT TO WKS-BIT-IDX
023400     MOVE TLJR-EVENT-DATE        TO WKS-BIT-FECHA (WKS-BIT-IDX)
023500     MOVE TLJR-TRADE-PNL         TO WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
023600     MOVE TLJR-TRADE-R           TO WKS-BIT-TRADE-R (WKS-BIT-IDX)
023700     MOVE TLJR-EQUITY            TO WKS-BIT-EQUITY (WKS-BIT-IDX)
023800     MOVE TLJR-DRAWDOWN          TO WKS-BIT-DRAWDOWN (WKS-BIT-IDX)
023900     MOVE TLJR-SUM-DEPOSIT       TO WKS-BIT-SUM-DEPOSIT (WKS-BIT-IDX)
024000     MOVE TLJR-SUM-WITHDRAWAL
024100       TO WKS-BIT-SUM-WITHDRAWAL (WKS-BIT-IDX)
024200     MOVE TLJR-SUM-DIVIDEND      TO WKS-BIT-SUM-DIVIDEND (WKS-BIT-IDX)
024300     MOVE TLJR-EVENT             TO WKS-BIT-EVENT (WKS-BIT-IDX)
024400     READ TLJRNL
024500         AT END MOVE 1 TO WKS-FIN-TLJRNL
024600     END-READ.
024700 150-CARGA-BITACORA-EXIT. EXIT.
024800
024900******************************************************************
025000*   200-CALCULA-TODO: WINRATE, PROFIT FACTOR, R PROMEDIO Y       *
025100*   PERDIDA PROMEDIO SOBRE TODAS LAS VENTAS DE LA BITACORA.      *
025200******************************************************************
025300 200-CALCULA-TODO.
025400     IF WKS-BIT-CT GREATER 0
025500        PERFORM 210-ACUMULA-TODO
025600                VARYING WKS-BIT-IDX FROM 1 BY 1
025700                UNTIL WKS-BIT-IDX GREATER WKS-BIT-CT
025800     END-IF
025900     PERFORM 290-DERIVA-METRICAS THRU 290-DERIVA-METRICAS-EXIT.
026000 200-CALCULA-TODO-EXIT. EXIT.
026100
026200 210-ACUMULA-TODO.
026300     IF WKS-BIT-EVENT (WKS-BIT-IDX) EQUAL 'sell'
026400        ADD 1 TO WKS-AT-FILAS
026500        ADD WKS-BIT-TRADE-R (WKS-BIT-IDX) TO WKS-AT-SUMA-R
026600        IF WKS-BIT-TRADE-PNL (WKS-BIT-IDX) > 0
026700           ADD 1 TO WKS-AT-GANADAS
026800           ADD WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
026900              TO WKS-AT-GANANCIA-BRUTA
027000        ELSE
027100           ADD 1 TO WKS-AT-PERDIDAS
027200           ADD WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
027300              TO WKS-AT-SUMA-PERDIDA
027400           COMPUTE WKS-AT-PERDIDA-BRUTA =
027500                   WKS-AT-PERDIDA-BRUTA - WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
027600        END-IF
027700     END-IF.
027800 210-ACUMULA-TODO-EXIT. EXIT.
027900
028000******************************************************************
028100*   250-CALCULA-FOCO: LAS MISMAS METRICAS PERO SOLO SOBRE LAS    *
028200*   ULTIMAS 20 VENTAS, RECORRIENDO LA TABLA DE ATRAS HACIA       *
028300*   ADELANTE.                                                    *
028400******************************************************************
028500 250-CALCULA-FOCO.
028600     IF WKS-BIT-CT GREATER 0
028700        PERFORM 260-ACUMULA-FOCO
028800                VARYING WKS-BIT-IDX FROM WKS-BIT-CT BY -1
028900                UNTIL WKS-BIT-IDX LESS 1
029000                   OR WKS-FC-FILAS EQUAL 20
029100     END-IF
029200     PERFORM 295-DERIVA-FOCO THRU 295-DERIVA-FOCO-EXIT.
029300 250-CALCULA-FOCO-EXIT. EXIT.
029400
029500 260-ACUMULA-FOCO.
029600     IF WKS-BIT-EVENT (WKS-BIT-IDX) EQUAL 'sell'
029700        ADD 1 TO WKS-FC-FILAS
029800        ADD WKS-BIT-TRADE-R (WKS-BIT-IDX) TO WKS-FC-SUMA-R
029900        IF WKS-BIT-TRADE-PNL (WKS-BIT-IDX) > 0
030000           ADD 1 TO WKS-FC-GANADAS
030100           ADD WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
030200              TO WKS-FC-GANANCIA-BRUTA
030300        ELSE
030400           ADD 1 TO WKS-FC-PERDIDAS
030500           ADD WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
030600              TO WKS-FC-SUMA-PERDIDA
030700           COMPUTE WKS-FC-PERDIDA-BRUTA =
030800                   WKS-FC-PERDIDA-BRUTA - WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
030900        END-IF
031000     END-IF.
031100 260-ACUMULA-FOCO-EXIT. EXIT.
031200
031300******************************************************************
031400*   290/295-DERIVA-METRICAS: WINRATE, PROFIT FACTOR, R Y         *
031500*   PERDIDA PROMEDIO A PARTIR DE LOS ACUMULADOS.                 *
031600******************************************************************
031700 290-DERIVA-METRICAS.
031800     IF WKS-AT-FILAS GREATER 0
031900        COMPUTE WKS-AT-WINRATE ROUNDED =
032000                WKS-AT-GANADAS / WKS-AT-FILAS * 100
032100        COMPUTE WKS-AT-AVG-R ROUNDED =
032200                WKS-AT-SUMA-R / WKS-AT-FILAS
032300     END-IF
032400     IF WKS-AT-PERDIDA-BRUTA EQUAL 0
032500        IF WKS-AT-GANANCIA-BRUTA > 0
032600           MOVE 999 TO WKS-AT-PROFITFACTOR
032700        ELSE
032800           MOVE 0   TO WKS-AT-PROFITFACTOR
032900        END-IF
033000     ELSE
033100        COMPUTE WKS-AT-PROFITFACTOR ROUNDED =
033200                WKS-AT-GANANCIA-BRUTA / WKS-AT-PERDIDA-BRUTA
033300     END-IF
033400     IF WKS-AT-PERDIDAS GREATER 0
033500        COMPUTE WKS-AT-AVG-PERDIDA ROUNDED =
033600                WKS-AT-SUMA-PERDIDA / WKS-AT-PERDIDAS
033700     END-IF.
033800 290-DERIVA-METRICAS-EXIT. EXIT.
033900
034000 295-DERIVA-FOCO.
034100     IF WKS-FC-FILAS GREATER 0
034200        COMPUTE WKS-FC-WINRATE ROUNDED =
034300                WKS-FC-GANADAS / WKS-FC-FILAS * 100
034400        COMPUTE WKS-FC-AVG-R ROUNDED =
034500                WKS-FC-SUMA-R / WKS-FC-FILAS
034600     END-IF
034700     IF WKS-FC-PERDIDA-BRUTA EQUAL 0
034800        IF WKS-FC-GANANCIA-BRUTA > 0
034900           MOVE 999 TO WKS-FC-PROFITFACTOR
035000        ELSE
035100           MOVE 0   TO WKS-FC-PROFITFACTOR
035200        END-IF
035300     ELSE
035400        COMPUTE WKS-FC-PROFITFACTOR ROUNDED =
035500                WKS-FC-GANANCIA-BRUTA / WKS-FC-PERDIDA-BRUTA
035600     END-IF
035700     IF WKS-FC-PERDIDAS GREATER 0
035800        COMPUTE WKS-FC-AVG-PERDIDA ROUNDED =
035900                WKS-FC-SUMA-PERDIDA / WKS-FC-PERDIDAS
036000     END-IF.
036100 295-DERIVA-FOCO-EXIT. EXIT.
036200
036300******************************************************************
036400*   300-CALCULA-SEMAFORO: ROJO SI EL FACTOR DE GANANCIA DE TODO  *
036500*   EL HISTORIAL ES MENOR A 1; VERDE SOLO SI ES MAYOR O IGUAL A  *
036600*   2 Y EL WINRATE SUPERA 40%; AMARILLO EN CUALQUIER OTRO CASO.  *
036700******************************************************************
036800 300-CALCULA-SEMAFORO.
036900     EVALUATE TRUE
037000        WHEN WKS-AT-PROFITFACTOR < 1.0
037100           MOVE 'ROJO'    TO WKS-SEM-COLOR
037200           MOVE 'CHOP FEST: CASH IS KING / SIT ON HANDS'
037300             TO WKS-SEM-TEXTO
037400        WHEN WKS-AT-PROFITFACTOR NOT LESS 2.0
037500                 AND WKS-AT-WINRATE > 40.0
037600           MOVE 'VERDE'   TO WKS-SEM-COLOR
037700           MOVE 'POWER PLAY: AGGRESSIVE EXPOSURE / PYRAMIDING'
037800             TO WKS-SEM-TEXTO
037900        WHEN OTHER
038000           MOVE 'AMARILLO' TO WKS-SEM-COLOR
038100           MOVE 'EVALUATION MODE: PILOT BUYS ONLY'
038200             TO WKS-SEM-TEXTO
038300     END-EVALUATE.
038400 300-CALCULA-SEMAFORO-EXIT. EXIT.
038500
038600******************************************************************
038700*   350-CALCULA-RESUMEN: RESUMEN DE CUENTA TOMADO DEL ULTIMO     *
038800*   RENGLON DE LA BITACORA.                                      *
038900******************************************************************
039000 350-CALCULA-RESUMEN.
039100     IF WKS-BIT-CT GREATER 0
039200        MOVE WKS-BIT-CT TO WKS-BIT-IDX
039300        MOVE WKS-BIT-EQUITY (WKS-BIT-IDX) TO WKS-RC-NET-WORTH
039400        MOVE WKS-BIT-SUM-DEPOSIT (WKS-BIT-IDX)
039500          TO WKS-RC-TOTAL-INFLOWS
039600        COMPUTE WKS-RC-NET-INFLOWS =
039700                WKS-BIT-SUM-DEPOSIT (WKS-BIT-IDX) -
039800                WKS-BIT-SUM-WITHDRAWAL (WKS-BIT-IDX)
039900        MOVE WKS-BIT-SUM-DIVIDEND (WKS-BIT-IDX)
040000          TO WKS-RC-TOTAL-DIVIDENDS
040100        COMPUTE WKS-RC-PEAK-EQUITY =
040200                WKS-BIT-EQUITY (WKS-BIT-IDX) -
040300                WKS-BIT-DRAWDOWN (WKS-BIT-IDX)
040400        IF WKS-RC-PEAK-EQUITY > 0
040500           COMPUTE WKS-RC-DRAWDOWN-PCT ROUNDED =
040600                   WKS-BIT-DRAWDOWN (WKS-BIT-IDX) /
040700                   WKS-RC-PEAK-EQUITY * 100
040800        ELSE
040900           MOVE 0 TO WKS-RC-DRAWDOWN-PCT
041000        END-IF
041100     END-IF.
041200 350-CALCULA-RESUMEN-EXIT. EXIT.
041300
041400******************************************************************
041500*   400-CALCULA-MATRIZ: AGRUPA CADA RENGLON POR ANIO Y MES; UNA  *
041600*   CELDA ACUMULA PNL, CANTIDAD DE RENGLONES Y CANTIDAD CON PNL  *
041700*   POSITIVO.                                                   *
041800******************************************************************
041900 400-CALCULA-MATRIZ.
042000     IF WKS-BIT-CT GREATER 0
042100        PERFORM 410-CLASIFICA-RENGLON
042200                VARYING WKS-BIT-IDX FROM 1 BY 1
042300                UNTIL WKS-BIT-IDX GREATER WKS-BIT-CT
042400     END-IF.
042500 400-CALCULA-MATRIZ-EXIT. EXIT.
042600
042700 410-CLASIFICA-RENGLON.
042800     SET WKS-BFR-IDX TO WKS-BIT-IDX
042900     MOVE WKS-BF-ANIO (WKS-BFR-IDX) TO WKS-ANIO-BUSCADO
043000     MOVE WKS-BF-MES  (WKS-BFR-IDX) TO WKS-MES-BUSCADO
043100     PERFORM 420-BUSCA-O-CREA-ANIO THRU 420-BUSCA-O-CREA-ANIO-EXIT
043200     IF WKS-MES-BUSCADO NOT LESS 1 AND WKS-MES-BUSCADO NOT GREATER 12
043300        MOVE WKS-MES-BUSCADO TO WKS-MES-IDX
043400        ADD 1 TO WKS-CEL-TOTAL (WKS-MES-IDX, WKS-ANIO-IDX)
043500        ADD WKS-BIT-TRADE-PNL (WKS-BIT-IDX)
043600           TO WKS-CEL-PNL (WKS-MES-IDX, WKS-ANIO-IDX)
043700        IF WKS-BIT-TRADE-PNL (WKS-BIT-IDX) > 0
043800           ADD 1 TO WKS-CEL-GANADORAS (WKS-MES-IDX, WKS-ANIO-IDX)
043900        END-IF
044000     END-IF.
044100 410-CLASIFICA-RENGLON-EXIT. EXIT.
044200
044300 420-BUSCA-O-CREA-ANIO.
044400     MOVE 0 TO WKS-ANIO-IDX
044500     PERFORM 421-COMPARA-ANIO
044600             VARYING WKS-ANIO-IDX FROM 1 BY 1
044700             UNTIL WKS-ANIO-IDX GREATER WKS-ANIO-CT
044800                OR WKS-ANIO-TEXTO (WKS-ANIO-IDX) EQUAL WKS-ANIO-BUSCADO
044900     IF WKS-ANIO-IDX GREATER WKS-ANIO-CT
045000        AND WKS-ANIO-CT LESS 7
045100        ADD 1 TO WKS-ANIO-CT
045200        MOVE WKS-ANIO-CT TO WKS-ANIO-IDX
045300        MOVE WKS-ANIO-BUSCADO TO WKS-ANIO-TEXTO (WKS-ANIO-IDX)
045400     END-IF.
045500 420-BUSCA-O-CREA-ANIO-EXIT. EXIT.
045600
045700 421-COMPARA-ANIO.
045800     CONTINUE.
045900 421-COMPARA-ANIO-EXIT. EXIT.
046000
046100******************************************************************
046200*   700-IMPRIME-REPORTE: TABLA DE KPI TODO/ENFOQUE, SEMAFORO,    *
046300*   RESUMEN DE CUENTA Y MATRIZ MENSUAL DE PNL/WINRATE.           *
046400******************************************************************
046500 700-IMPRIME-REPORTE.
046600     MOVE SPACES TO WKS-LINEA-IMPRESION
046700     STRING 'TABLERO DE INDICADORES DE DESEMPENO' DELIMITED BY SIZE
046800            INTO WKS-LINEA-IMPRESION
046900     END-STRING
047000     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
047100     MOVE SPACES TO WKS-LINEA-IMPRESION
047200     STRING '                 TODO EL HISTORIAL    ULTIMAS 20 VENTAS'
047300            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION
047400     END-STRING
047500     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
047600     MOVE WKS-AT-WINRATE TO WKS-EDT-PCT
047700     MOVE SPACES TO WKS-LINEA-IMPRESION
047800     MOVE 'WINRATE %:       ' TO WKS-LINEA-IMPRESION (1:18)
047900     MOVE WKS-EDT-PCT TO WKS-LINEA-IMPRESION (19:7)
048000     MOVE WKS-FC-WINRATE TO WKS-EDT-PCT
048100     MOVE WKS-EDT-PCT TO WKS-LINEA-IMPRESION (42:7)
048200     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
048300     MOVE SPACES TO WKS-LINEA-IMPRESION
048400     MOVE 'PROFIT FACTOR:   ' TO WKS-LINEA-IMPRESION (1:18)
048500     MOVE WKS-AT-PROFITFACTOR TO WKS-EDT-PF
048600     MOVE WKS-EDT-PF TO WKS-LINEA-IMPRESION (19:8)
048700     MOVE WKS-FC-PROFITFACTOR TO WKS-EDT-PF
048800     MOVE WKS-EDT-PF TO WKS-LINEA-IMPRESION (42:8)
048900     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
049000     MOVE SPACES TO WKS-LINEA-IMPRESION
049100     MOVE 'R PROMEDIO:      ' TO WKS-LINEA-IMPRESION (1:18)
049200     MOVE WKS-AT-AVG-R TO WKS-EDT-2DEC
049300     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (19:10)
049400     MOVE WKS-FC-AVG-R TO WKS-EDT-2DEC
049500     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (42:10)
049600     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
049700     MOVE SPACES TO WKS-LINEA-IMPRESION
049800     MOVE 'PERDIDA PROMEDIO:' TO WKS-LINEA-IMPRESION (1:18)
049900     MOVE WKS-AT-AVG-PERDIDA TO WKS-EDT-2DEC
050000     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (19:10)
050100     MOVE WKS-FC-AVG-PERDIDA TO WKS-EDT-2DEC
050200     MOVE WKS-EDT-2DEC TO WKS-LINEA-IMPRESION (42:10)
050300     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
050400     MOVE SPACES TO WKS-LINEA-IMPRESION
050500     STRING 'SEMAFORO: ' WKS-SEM-COLOR ' - ' WKS-SEM-TEXTO
050600            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION
050700     END-STRING
050800     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
050900     PERFORM 710-IMPRIME-RESUMEN THRU 710-IMPRIME-RESUMEN-EXIT
051000     PERFORM 720-IMPRIME-MATRIZ THRU 720-IMPRIME-MATRIZ-EXIT.
051100 700-IMPRIME-REPORTE-EXIT. EXIT.
051200
051300 710-IMPRIME-RESUMEN.
051400     MOVE SPACES TO WKS-LINEA-IMPRESION
051500     STRING 'RESUMEN DE CUENTA' DELIMITED BY SIZE
051600            INTO WKS-LINEA-IMPRESION
051700     END-STRING
051800     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
051900     MOVE SPACES TO WKS-LINEA-IMPRESION
052000     MOVE WKS-RC-NET-WORTH TO WKS-EDT-2DEC
052100     STRING 'NET WORTH:            ' WKS-EDT-2DEC DELIMITED BY SIZE
052200            INTO WKS-LINEA-IMPRESION
052300     END-STRING
052400     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
052500     MOVE SPACES TO WKS-LINEA-IMPRESION
052600     MOVE WKS-RC-TOTAL-INFLOWS TO WKS-EDT-2DEC
052700     STRING 'TOTAL INFLOWS:        ' WKS-EDT-2DEC DELIMITED BY SIZE
052800            INTO WKS-LINEA-IMPRESION
052900     END-STRING
053000     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
053100     MOVE SPACES TO WKS-LINEA-IMPRESION
053200     MOVE WKS-RC-NET-INFLOWS TO WKS-EDT-2DEC
053300     STRING 'NET INFLOWS:          ' WKS-EDT-2DEC DELIMITED BY SIZE
053400            INTO WKS-LINEA-IMPRESION
053500     END-STRING
053600     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
053700     MOVE SPACES TO WKS-LINEA-IMPRESION
053800     MOVE WKS-RC-TOTAL-DIVIDENDS TO WKS-EDT-2DEC
053900     STRING 'TOTAL DIVIDENDS:      ' WKS-EDT-2DEC DELIMITED BY SIZE
054000            INTO WKS-LINEA-IMPRESION
054100     END-STRING
054200     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
054300     MOVE SPACES TO WKS-LINEA-IMPRESION
054400     MOVE WKS-RC-PEAK-EQUITY TO WKS-EDT-2DEC
054500     STRING 'PEAK EQUITY:          ' WKS-EDT-2DEC DELIMITED BY SIZE
054600            INTO WKS-LINEA-IMPRESION
054700     END-STRING
054800     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
054900     MOVE SPACES TO WKS-LINEA-IMPRESION
055000     MOVE WKS-RC-DRAWDOWN-PCT TO WKS-EDT-PCT
055100     STRING 'DRAWDOWN %:           ' WKS-EDT-PCT DELIMITED BY SIZE
055200            INTO WKS-LINEA-IMPRESION
055300     END-STRING
055400     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION.
055500 710-IMPRIME-RESUMEN-EXIT. EXIT.
055600
055700******************************************************************
055800*   720-IMPRIME-MATRIZ: UNA LINEA POR MES (ENERO-DICIEMBRE), UNA *
055900*   COLUMNA POR ANIO; CADA CELDA MUESTRA PNL Y WINRATE, EN       *
056000*   BLANCO CUANDO NO HAY DATOS EN ESE MES.                       *
056100******************************************************************
056200 720-IMPRIME-MATRIZ.
056300     MOVE SPACES TO WKS-LINEA-IMPRESION
056400     STRING 'MATRIZ MENSUAL DE PNL / WINRATE' DELIMITED BY SIZE
056500            INTO WKS-LINEA-IMPRESION
056600     END-STRING
056700     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
056800     IF WKS-ANIO-CT GREATER 0
056900        MOVE SPACES TO WKS-LINEA-IMPRESION
057000        MOVE 'MES  ' TO WKS-LINEA-IMPRESION (1:5)
057100        PERFORM 721-IMPRIME-ENCAB-ANIO
057200                VARYING WKS-ANIO-IDX FROM 1 BY 1
057300                UNTIL WKS-ANIO-IDX GREATER WKS-ANIO-CT
057400        WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION
057500        PERFORM 722-IMPRIME-MES
057600                VARYING WKS-MES-IDX FROM 1 BY 1
057700                UNTIL WKS-MES-IDX GREATER 12
057800     END-IF.
057900 720-IMPRIME-MATRIZ-EXIT. EXIT.
058000
058100 721-IMPRIME-ENCAB-ANIO.
058200     COMPUTE WKS-COL-POS = 6 + ((WKS-ANIO-IDX - 1) * 18)
058300     MOVE WKS-ANIO-TEXTO (WKS-ANIO-IDX)
058400       TO WKS-LINEA-IMPRESION (WKS-COL-POS:4).
058500 721-IMPRIME-ENCAB-ANIO-EXIT. EXIT.
058600
058700 722-IMPRIME-MES.
058800     MOVE SPACES TO WKS-LINEA-IMPRESION
058900     MOVE WKS-MES-IDX TO WKS-EDT-MES
059000     MOVE WKS-EDT-MES TO WKS-LINEA-IMPRESION (1:2)
059100     PERFORM 723-IMPRIME-CELDA
059200             VARYING WKS-MES-ANIO-IDX FROM 1 BY 1
059300             UNTIL WKS-MES-ANIO-IDX GREATER WKS-ANIO-CT
059400     WRITE REG-TLDASH FROM WKS-LINEA-IMPRESION.
059500 722-IMPRIME-MES-EXIT. EXIT.
059600
059700 723-IMPRIME-CELDA.
059800     COMPUTE WKS-COL-POS = 6 + ((WKS-MES-ANIO-IDX - 1) * 18)
059900     IF WKS-CEL-TOTAL (WKS-MES-IDX, WKS-MES-ANIO-IDX) GREATER 0
060000        MOVE WKS-CEL-PNL (WKS-MES-IDX, WKS-MES-ANIO-IDX)
060100          TO WKS-EDT-2DEC
060200        MOVE WKS-EDT-2DEC
060300          TO WKS-LINEA-IMPRESION (WKS-COL-POS:10)
060400        COMPUTE WKS-CEL-WINRATE ROUNDED =
060500                WKS-CEL-GANADORAS (WKS-MES-IDX, WKS-MES-ANIO-IDX) /
060600                WKS-CEL-TOTAL (WKS-MES-IDX, WKS-MES-ANIO-IDX) * 100
060700        MOVE WKS-CEL-WINRATE TO WKS-EDT-PCT
060800        MOVE WKS-EDT-PCT
060900          TO WKS-LINEA-IMPRESION (WKS-COL-POS + 11:7)
061000     END-IF.
061100 723-IMPRIME-CELDA-EXIT. EXIT.
