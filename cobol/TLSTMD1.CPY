000100******************************************************************
000200* COPY BOOK   : TLSTMD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : AREA DE TRABAJO PARA EL PARSEO DEL ESTADO DE      *
000500*             : CUENTA DEL BROKER (TLIMP01).  EL ARCHIVO LLEGA   *
000600*             : SECCIONADO (TRANSAKTIONEN / DIVIDENDEN / EIN-    *
000700*             : ZAHLUNGEN & AUSZAHLUNGEN) CON RENGLONES DE ANCHO *
000800*             : VARIABLE SEPARADOS POR PUNTO Y COMA.             *
000900* ARCHIVOS    : ESTADO DE CUENTA DEL BROKER (TLSTMT)              *
001000******************************************************************
001100*  H I S T O R I A L   D E   C A M B I O S
001200* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001300* ----------  ------------  -------  ---------------------------
001400* 1991-03-04  R.VIDES       TK-0041  VERSION ORIGINAL, SOLO       TK-0041
001500*                                    SECCION DE TRANSACCIONES.
001600* 1997-11-02  C.ESCOBAR     TK-0305  SE AGREGAN SECCIONES DE      TK-0305
001700*                                    DIVIDENDOS Y TRASPASOS.
001800* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA BANDERA DE SECCION TK-0512
001900*                                    ACTUAL Y RENGLON CRUDO.
002000******************************************************************
002100 01  WKS-TLSTMD1.
002200     05  TLST-RAW-LINE                 PIC X(200).
002300     05  TLST-SECTION-CDE              PIC X(02).
002400         88  TLST-SECTION-NONE             VALUE '00'.
002500         88  TLST-SECTION-TRADES           VALUE '01'.
002600         88  TLST-SECTION-DIVIDENDS        VALUE '02'.
002700         88  TLST-SECTION-TRANSFERS        VALUE '03'.
002800     05  TLST-GESAMT-FLAG               PIC X(01).
002900         88  TLST-IS-GESAMT                   VALUE 'Y'.
003000     05  TLST-FIELD-TBL OCCURS 12 TIMES
003100             INDEXED BY TLST-FLD-IDX.
003200         10  TLST-FIELD                PIC X(40).
003300     05  TLST-FIELD-CT                 PIC 9(02) COMP.
003400     05  TLST-WORK-TRADE.
003500         10  TLST-WT-DATE               PIC X(10).
003600         10  TLST-WT-TIME               PIC X(08).
003700         10  TLST-WT-SYMBOL             PIC X(10).
003800         10  TLST-WT-CURRENCY           PIC X(03).
003900         10  TLST-WT-QUANTITY           PIC S9(09)V9(04).
004000         10  TLST-WT-PRICE              PIC S9(09)V9(04).
004100         10  TLST-WT-COMMISSION         PIC S9(07)V9(02).
004200         10  TLST-WT-PROCEEDS           PIC S9(11)V9(02).
004300     05  TLST-WORK-DIVIDEND REDEFINES TLST-WORK-TRADE.
004400         10  TLST-WD-DATE               PIC X(10).
004500         10  TLST-WD-DESCRIPTION        PIC X(40).
004600         10  TLST-WD-AMOUNT             PIC S9(11)V9(02).
004700         10  TLST-WD-CURRENCY           PIC X(03).
004800         10  FILLER                     PIC X(21).
004900     05  TLST-WORK-TRANSFER REDEFINES TLST-WORK-TRADE.
005000         10  TLST-WX-DATE               PIC X(10).
005100         10  TLST-WX-DESCRIPTION        PIC X(40).
005200         10  TLST-WX-AMOUNT             PIC S9(11)V9(02).
005300         10  TLST-WX-CURRENCY           PIC X(03).
005400         10  FILLER                     PIC X(21).
005500     05  TLST-NUMWRK.
005600         10  TLST-NUM-IN                PIC X(18).
005700         10  TLST-NUM-OUT               PIC S9(11)V9(04).
