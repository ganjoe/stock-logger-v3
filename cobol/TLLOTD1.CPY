000100******************************************************************
000200* COPY BOOK   : TLLOTD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : ENTRADA DE PILA DE LOTES ABIERTOS (FIFO PARA LAS *
000500*             : COMPRAS/VENTAS NORMALES, LIFO UNICAMENTE EN      *
000600*             : TLSLR01).  SE INCLUYE DENTRO DE UNA TABLA CON    *
000700*             : OCCURS EN WORKING-STORAGE DE CADA MOTOR.         *
000800******************************************************************
000900*  H I S T O R I A L   D E   C A M B I O S
001000* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001100* ----------  ------------  -------  ---------------------------
001200* 1993-07-19  R.VIDES       TK-0118  VERSION ORIGINAL DE LA PILA  TK-0118
001300*                                    DE LOTES (PRECIO/FECHA/CANT).
001400* 1999-01-08  C.ESCOBAR     TK-0390  AJUSTE MILENIO: FECHA A      TK-0390
001500*                                    9(08) CC-YY-MM-DD.
001600* 2004-05-27  M.PEREZ       TK-0512  SE AGREGA TIPO DE CAMBIO DEL TK-0512
001700*                                    LOTE PARA CONVERSION A EUR.
001800* 2013-02-18  M.PEREZ       TK-0744  SE AGREGA COMISION DE APER-  TK-0744
001900*                                    TURA POR UNIDAD (TLLED01).
002000******************************************************************
002100     10  TLLT-LOT-PRICE                PIC S9(09)V9(04).
002200     10  TLLT-LOT-DATE                 PIC 9(08).
002300     10  TLLT-LOT-DATE-R REDEFINES TLLT-LOT-DATE.
002400         15  TLLT-LOT-YYYY-DATE.
002500             20  TLLT-LOT-CC-DATE       PIC 9(02).
002600             20  TLLT-LOT-YY-DATE       PIC 9(02).
002700         15  TLLT-LOT-MM-DATE           PIC 9(02).
002800         15  TLLT-LOT-DD-DATE           PIC 9(02).
002900     10  TLLT-LOT-QTY                  PIC S9(09)V9(04).
003000     10  TLLT-LOT-FX                   PIC S9(03)V9(06).
003100     10  TLLT-LOT-FEE-U                PIC S9(07)V9(04).
