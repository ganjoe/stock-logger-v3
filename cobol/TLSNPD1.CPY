000100******************************************************************
000200* COPY BOOK   : TLSNPD1                                          *
000300* APLICACION  : CARTERA DE INVERSION - BITACORA DE OPERACIONES   *
000400* DESCRIPCION : INSTANTANEA DE CARTERA EMITIDA DESPUES DE CADA   *
000500*             : EVENTO POR TLLED01 Y TLHIS01 (EFECTIVO, COLATE-  *
000600*             : RAL, CAPITAL INVERTIDO, EQUIDAD TOTAL, BLOQUE DE *
000700*             : RENDIMIENTO Y UN RENGLON POR POSICION ABIERTA).  *
000800* ARCHIVOS    : INSTANTANEA DE CARTERA (TLSNAP)                  *
000900******************************************************************
001000*  H I S T O R I A L   D E   C A M B I O S
001100* FECHA       PROGRAMADOR   NO.SOL   DESCRIPCION
001200* ----------  ------------  -------  ---------------------------
001300* 2013-02-18  M.PEREZ       TK-0744  VERSION ORIGINAL, SOLO       TK-0744
001400*                                    EFECTIVO Y EQUIDAD TOTAL.
001500* 2017-06-30  M.PEREZ       TK-0901  SE AGREGA COLATERAL DE VENTAS TK-0901
001600*                                    EN CORTO Y BLOQUE DE PNL EN
001700*                                    TRES NIVELES (TRADING/REAL/
001800*                                    ACCOUNTING).
001900* 2021-10-05  J.SOLIS       TK-1120  SE AGREGA TABLA DE POSICIONES TK-1120
002000*                                    ABIERTAS (50 SIMBOLOS MAX).
002100******************************************************************
002200 01  REG-TLSNPD1.
002300     05  TLSN-INFLOWS                  PIC S9(11)V9(02).
002400     05  TLSN-CASH                     PIC S9(11)V9(02).
002500     05  TLSN-COLLATERAL               PIC S9(11)V9(02).
002600     05  TLSN-INVESTED                 PIC S9(11)V9(02).
002700     05  TLSN-MARKET-VALUE             PIC S9(11)V9(02).
002800     05  TLSN-TOTAL-EQUITY             PIC S9(11)V9(02).
002900     05  TLSN-DRAWDOWN                 PIC S9(03)V9(02).
003000     05  TLSN-PERFORMANCE-BLOCK.
003100         10  TLSN-TRADING-PNL           PIC S9(11)V9(02).
003200         10  TLSN-REAL-PNL              PIC S9(11)V9(02).
003300         10  TLSN-ACCOUNTING-PNL        PIC S9(11)V9(02).
003400         10  TLSN-TOTAL-FEES            PIC S9(11)V9(02).
003500         10  TLSN-EXPECTANCY            PIC S9(11)V9(02).
003600         10  TLSN-WIN-RATE              PIC S9(03)V9(02).
003700         10  TLSN-PROFIT-FACTOR         PIC S9(07)V9(02).
003800         10  TLSN-CLOSED-TRADES         PIC 9(05).
003900         10  TLSN-OPEN-POSITIONS        PIC 9(03).
004000         10  TLSN-TRANSACTIONS          PIC 9(07).
004100     05  TLSN-POSITION-CT              PIC 9(03).
004200     05  TLSN-POSITION-TBL OCCURS 50 TIMES
004300             INDEXED BY TLSN-POS-IDX.
004400         10  TLSN-POS-SYMBOL            PIC X(10).
004500         10  TLSN-POS-ISIN              PIC X(12).
004600         10  TLSN-POS-QUANTITY          PIC S9(09)V9(04).
004700         10  TLSN-POS-AVG-ENTRY-PRICE   PIC S9(09)V9(04).
004800         10  TLSN-POS-VALUE             PIC S9(11)V9(02).
004900         10  TLSN-POS-ACCUM-FEES        PIC S9(07)V9(02).
005000         10  TLSN-POS-CURRENCY          PIC X(03).
005100         10  TLSN-POS-EXCHANGE-RATE     PIC S9(03)V9(06).
005200         10  TLSN-POS-HOLDING-DAYS      PIC 9(05).
005300         10  TLSN-POS-UNREALIZED-PNL    PIC S9(11)V9(02).
005400         10  FILLER                    PIC X(03).
005500     05  FILLER                        PIC X(10).
